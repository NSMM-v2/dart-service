000100******************************************************************
000200* FECHA       : 09/10/1989                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DMRZ)                            *
000400* APLICACION  : RIESGO FINANCIERO PROVEEDORES                   *
000500* PROGRAMA    : RFCAR01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA INCREMENTAL DE RENGLONES DE ESTADO         *
000800*             : FINANCIERO DART (FINSTMT) CONTRA LOS RENGLONES   *
000900*             : RECIEN BAJADOS DE DART (NEWITEMS), POR LLAVE     *
001000*             : CUENTA/DIVISION, PARA LOS CUATRO PERIODOS DE     *
001100*             : REFRESCO ESTANDAR DE CADA PROVEEDOR.             *
001200* ARCHIVOS    : FINSTMT=C, NEWITEMS=C, FSOUT=A                   *
001300* ACCION (ES) : C=CONSULTAR, A=AGREGAR                           *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 241109                                           *
001600* NOMBRE      : CARGA INCREMENTAL DE ESTADOS FINANCIEROS DART    *
001700******************************************************************
001800*  HISTORIAL DE CAMBIOS                                          *
001900*  DD/MM/AAAA INIC NO.TICKET  DESCRIPCION                        *
002000*  09/10/1989 DMRZ ---------  VERSION ORIGINAL. MERGE DE         *
002100*                             FINSTMT CONTRA NEWITEMS POR LLAVE   *
002200*                             CUENTA/DIVISION.                   *
002300*  03/02/1992 EEDR RF-00128   SE AGREGAN LOS CUATRO PERIODOS DE  *
002400*                             REFRESCO ESTANDAR POR PROVEEDOR.   *
002500*  19/12/1998 JLCR RF-00231   AJUSTE Y2K: LAS COMPARACIONES DE   *
002600*                             ANIO PASAN A CUATRO DIGITOS.       *
002700*  07/06/2003 DMRZ RF-00309   SE USA LA LLAVE COMBINADA          *
002800*                             FS-CLAVE-ITEM PARA EL COTEJO.      *
002900*  14/03/2011 MGRZ RF-00420   SE CORRIGE EL TRATO DE CAMPOS      *
003000*                             EN BLANCO DE LA LLAVE COMO "NULL". *
003100*  19/11/2014 LTRZ RF-00461   SE UNEN 900/950 EN UN SOLO RANGO    *
003200*                             DE PERFORM THRU, Y SE AMPLIAN LOS   *
003300*                             COMENTARIOS DE CADA PARRAFO.        *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. RFCAR01.
003700 AUTHOR. DANIEL RAMIREZ.
003800 INSTALLATION. SERES404.
003900 DATE-WRITTEN. 09/10/1989.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERICO-NACIONAL IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FINSTMT ASSIGN TO FINSTMT
005000            ORGANIZATION  IS SEQUENTIAL
005100            FILE STATUS   IS FS-STA-FINSTMT.
005200
005300     SELECT NEWITEMS ASSIGN TO NEWITEMS
005400            ORGANIZATION  IS SEQUENTIAL
005500            FILE STATUS   IS FS-STA-NEWITEMS.
005600
005700     SELECT FSOUT ASSIGN TO FSOUT
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-STA-FSOUT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    TRES ARCHIVOS: FINSTMT (LO YA CARGADO EN CORRIDAS ANTERIORES),    *
006400*    NEWITEMS (EL BAJADO MAS RECIENTE DE DART) Y FSOUT (LA UNION DE    *
006500*    AMBOS, QUE SUSTITUYE A FINSTMT EN LA SIGUIENTE CORRIDA). LOS TRES *
006600*    USAN EL MISMO LAYOUT RFFSIT, RENOMBRADO POR COPY REPLACING.       *
006700 FD  FINSTMT.
006800     COPY RFFSIT.
006900
007000 FD  NEWITEMS.
007100 01  RF-NEWITEM.
007200     COPY RFFSIT REPLACING ==RF-FINSTMT-ITEM== BY ==RF-NEWITEM==,
007300                            ==FS-== BY ==NI-==,
007400                            ==FSK-== BY ==NIK-==,
007500                            ==FSF-== BY ==NIF-==.
007600
007700 FD  FSOUT.
007800     COPY RFFSIT REPLACING ==RF-FINSTMT-ITEM== BY ==RF-OUTITEM==,
007900                            ==FS-== BY ==FO-==,
008000                            ==FSK-== BY ==FOK-==,
008100                            ==FSF-== BY ==FOF-==.
008200
008300 WORKING-STORAGE SECTION.
008400*    FILE STATUS Y AREAS DE MENSAJE PARA LA RUTINA DE CONSOLA          *
008500*    DEBD1R00 (ESTANDAR DE LA CASA PARA REPORTAR FALLAS DE OPEN/READ). *
008600 01  WKS-FS-STATUS.
008700     02  FS-STA-FINSTMT             PIC 9(02) VALUE ZEROES.
008800     02  FS-STA-NEWITEMS            PIC 9(02) VALUE ZEROES.
008900     02  FS-STA-FSOUT               PIC 9(02) VALUE ZEROES.
009000     02  PROGRAMA                   PIC X(08) VALUE 'RFCAR01'.
009100     02  ARCHIVO                    PIC X(08) VALUE SPACES.
009200     02  ACCION                     PIC X(10) VALUE SPACES.
009300     02  LLAVE                      PIC X(32) VALUE SPACES.
009400
009500*    BANDERAS DE FIN DE ARCHIVO DE LOS DOS ARCHIVOS DE ENTRADA Y FIN   *
009600*    DE TARJETAS DE PARAMETROS, TODAS PROBADAS POR CONDICION 88.       *
009700 01  WKS-BANDERAS.
009800     02  WKS-SW-FINSTMT             PIC X(01) VALUE 'N'.
009900         88  FIN-FINSTMT                    VALUE 'Y'.
010000     02  WKS-SW-NEWITEMS            PIC X(01) VALUE 'N'.
010100         88  FIN-NEWITEMS                   VALUE 'Y'.
010200     02  WKS-SW-PARM                PIC X(01) VALUE 'N'.
010300         88  FIN-PARM                       VALUE 'Y'.
010400
010500******************************************************************
010600*   TARJETA DE PARAMETROS: UN CORP-CODE POR PROVEEDOR A REFRESCAR,
010700*   CENTINELA '99999999' TERMINA LA CORRIDA.
010800******************************************************************
010900 01  WKS-TARJETA-PARM.
011000     02  WKS-REQ-CORP-CODE          PIC X(08).
011100     02  FILLER                     PIC X(72).
011200 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.
011300     02  WKS-REQ-CENTINELA          PIC X(08).
011400     02  FILLER                     PIC X(72).
011500
011600******************************************************************
011700*   LOS CUATRO PERIODOS DE REFRESCO ESTANDAR, EN EL ORDEN FIJO
011800*   11011 (ANUAL ANIO ANTERIOR), 11014, 11012, 11013 (ANIO ACTUAL).
011900******************************************************************
012000 01  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
012100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
012200     02  WKS-ANIO-HOY               PIC 9(04).
012300     02  WKS-MES-HOY                PIC 9(02).
012400     02  WKS-DIA-HOY                PIC 9(02).
012500 01  WKS-TABLA-PERIODOS-ESTANDAR.
012600     02  WKS-PE-FILA OCCURS 4 TIMES.
012700         04  WKS-PE-ANIO            PIC X(04).
012800         04  WKS-PE-REPORTE         PIC X(05).
012900*    VISTA PLANA DE LA TABLA, USADA SOLO PARA TRAZAS DE DEPURACION EN  *
013000*    CONSOLA CUANDO SE NECESITA VER LOS CUATRO PERIODOS DE UN GOLPE.   *
013100 01  WKS-TABLA-PERIODOS-ESTANDAR-R
013200     REDEFINES WKS-TABLA-PERIODOS-ESTANDAR.
013300     02  WKS-PE-PLANA               PIC X(36).
013400 01  WKS-PERIODO-IDX                PIC 9(02) COMP VALUE 0.
013500 01  WKS-REQ-ANIO                   PIC X(04) VALUE SPACES.
013600 01  WKS-REQ-REPORTE                PIC X(05) VALUE SPACES.
013700
013800******************************************************************
013900*   LLAVES EXISTENTES DEL PERIODO EN CURSO (ACCOUNT-ID||'|'||
014000*   SJ-DIV, COMPONENTES EN BLANCO QUEDAN COMO "NULL").
014100******************************************************************
014200 01  WKS-TABLA-COUNT                PIC 9(04) COMP VALUE 0.
014300 01  WKS-TABLA-LLAVES.
014400     02  WKS-TL-LLAVE OCCURS 200 TIMES PIC X(45).
014500 01  WKS-TL-IDX                     PIC 9(04) COMP VALUE 0.
014600 01  WKS-LLAVE-ARMADA               PIC X(45) VALUE SPACES.
014700 01  WKS-LLAVE-ENCONTRADA           PIC X(01) VALUE 'N'.
014800     88  WKS-LLAVE-YA-EXISTE               VALUE 'Y'.
014900 01  WKS-PARTE-CUENTA               PIC X(40) VALUE SPACES.
015000 01  WKS-PARTE-DIVISION             PIC X(04) VALUE SPACES.
015100
015200******************************************************************
015300*   CONTADORES DEL PERIODO EN CURSO Y GRAN TOTAL DE LA CORRIDA.
015400******************************************************************
015500 01  WKS-CONTADORES-PERIODO.
015600     02  WKS-CP-EXISTENTES          PIC 9(05) COMP VALUE 0.
015700     02  WKS-CP-NUEVOS-TOTAL        PIC 9(05) COMP VALUE 0.
015800     02  WKS-CP-AGREGADOS           PIC 9(05) COMP VALUE 0.
015900 01  WKS-CONTADORES-CORRIDA.
016000     02  WKS-CC-PROVEEDORES         PIC 9(05) COMP VALUE 0.
016100     02  WKS-CC-EXISTENTES          PIC 9(07) COMP VALUE 0.
016200     02  WKS-CC-NUEVOS-TOTAL        PIC 9(07) COMP VALUE 0.
016300     02  WKS-CC-AGREGADOS           PIC 9(07) COMP VALUE 0.
016400 01  WKS-TOT-EDIT                   PIC ZZZZZZ9.
016500
016600******************************************************************
016700*               S E C C I O N    P R I N C I P A L               *
016800******************************************************************
016900 PROCEDURE DIVISION.
017000 000-MAIN SECTION.
017100*    SECUENCIA: ABRIR Y POSICIONAR LOS ARCHIVOS, LEER LA PRIMERA      *
017200*    TARJETA, FUSIONAR UN PROVEEDOR POR TARJETA, E IMPRIMIR/CERRAR AL *
017300*    FINAL. EL CIERRE (900/950) SIEMPRE CORRE COMPLETO, POR LO QUE SE *
017400*    DEJA COMO UN SOLO RANGO DE PERFORM THRU (RF-00461).              *
017500     PERFORM 010-INICIO
017600     PERFORM 020-LEE-TARJETA-PARM
017700     PERFORM 300-PROCESA-PROVEEDOR UNTIL FIN-PARM
017800     PERFORM 900-TOTALES-FINALES THRU 950-CIERRA-ARCHIVOS-E       RF-00461
017900     STOP RUN.
018000 000-MAIN-E. EXIT.
018100
018200 010-INICIO SECTION.
018300*    ABRE LOS DOS ARCHIVOS DE ENTRADA Y EL DE SALIDA, PRE-POSICIONA   *
018400*    EL ANIO ACTUAL Y ADELANTA LA PRIMERA LECTURA DE CADA ARCHIVO DE  *
018500*    ENTRADA. CUALQUIER FALLA DE OPEN AVISA A OPERACION Y TERMINA.    *
018600     OPEN INPUT  FINSTMT
018700                 NEWITEMS
018800          OUTPUT FSOUT
018900     IF FS-STA-FINSTMT NOT = 0
019000        MOVE 'OPEN'     TO ACCION
019100        MOVE 'FINSTMT'  TO ARCHIVO
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                               FS-STA-FINSTMT
019400        DISPLAY '>>> ERROR AL ABRIR FINSTMT <<<' UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF
019800     IF FS-STA-NEWITEMS NOT = 0
019900        MOVE 'OPEN'     TO ACCION
020000        MOVE 'NEWITEMS' TO ARCHIVO
020100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020200                               FS-STA-NEWITEMS
020300        DISPLAY '>>> ERROR AL ABRIR NEWITEMS <<<' UPON CONSOLE
020400        MOVE 91 TO RETURN-CODE
020500        STOP RUN
020600     END-IF
020700     IF FS-STA-FSOUT NOT = 0
020800        MOVE 'OPEN'     TO ACCION
020900        MOVE 'FSOUT'    TO ARCHIVO
021000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021100                               FS-STA-FSOUT
021200        DISPLAY '>>> ERROR AL ABRIR FSOUT <<<' UPON CONSOLE
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF
021600     PERFORM 150-DETERMINA-ANIO-ACTUAL
021700     PERFORM 210-LEE-FINSTMT
021800     PERFORM 385-LEE-NEWITEMS.
021900 010-INICIO-E. EXIT.
022000
022100 020-LEE-TARJETA-PARM SECTION.
022200*    UNA TARJETA POR PROVEEDOR A REFRESCAR; EN BLANCO O CON EL        *
022300*    CENTINELA '99999999' SE DA POR TERMINADA LA LISTA DE TARJETAS.    *
022400     ACCEPT WKS-TARJETA-PARM FROM SYSIN
022500     IF WKS-REQ-CORP-CODE = SPACES OR
022600        WKS-REQ-CORP-CODE = '99999999'
022700        MOVE 'Y' TO WKS-SW-PARM
022800     END-IF.
022900 020-LEE-TARJETA-PARM-E. EXIT.
023000
023100 150-DETERMINA-ANIO-ACTUAL SECTION.
023200*    SE FIJA UNA SOLA VEZ AL ARRANCAR, ANTES DE ARMAR LA TABLA DE      *
023300*    PERIODOS ESTANDAR, PARA QUE TODOS LOS PROVEEDORES DE LA CORRIDA   *
023400*    SE REFRESQUEN CONTRA EL MISMO ANIO ACTUAL.                        *
023500     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
023600 150-DETERMINA-ANIO-ACTUAL-E. EXIT.
023700
023800******************************************************************
023900*  ARMA LA TABLA DE LOS CUATRO PERIODOS DE REFRESCO ESTANDAR,     *
024000*  EN EL ORDEN FIJO EXIGIDO POR LA CASA: 11011 DEL ANIO ANTERIOR, *
024100*  LUEGO 11014, 11012 Y 11013 DEL ANIO ACTUAL.                    *
024200******************************************************************
024300 160-ARMA-PERIODOS-ESTANDAR SECTION.                              RF-00128
024400*    SE REARMA PARA CADA PROVEEDOR (EL ANIO ACTUAL NO CAMBIA EN LA     *
024500*    CORRIDA, PERO ES MAS CLARO REPETIR EL ARMADO QUE CONSERVAR UNA    *
024600*    TABLA GLOBAL ENTRE PROVEEDORES). LOS CUATRO PERIODOS, FIJOS EN    *
024700*    ORDEN Y CANTIDAD, SON EL REFRESCO ESTANDAR DE LA CASA.            *
024800     COMPUTE WKS-PE-ANIO (1) = WKS-ANIO-HOY - 1
024900     MOVE '11011'      TO WKS-PE-REPORTE (1)
025000     MOVE WKS-ANIO-HOY TO WKS-PE-ANIO (2)
025100     MOVE '11014'      TO WKS-PE-REPORTE (2)
025200     MOVE WKS-ANIO-HOY TO WKS-PE-ANIO (3)
025300     MOVE '11012'      TO WKS-PE-REPORTE (3)
025400     MOVE WKS-ANIO-HOY TO WKS-PE-ANIO (4)
025500     MOVE '11013'      TO WKS-PE-REPORTE (4).
025600 160-ARMA-PERIODOS-ESTANDAR-E. EXIT.
025700
025800******************************************************************
025900*  PROCESA LOS CUATRO PERIODOS ESTANDAR DE UN PROVEEDOR.          *
026000******************************************************************
026100 300-PROCESA-PROVEEDOR SECTION.
026200*    UN PROVEEDOR A LA VEZ: SE ARMA SU TABLA DE CUATRO PERIODOS        *
026300*    ESTANDAR Y SE PROCESA CADA UNO EN EL ORDEN FIJO DE LA TABLA,      *
026400*    LUEGO SE AVANZA A LA SIGUIENTE TARJETA.                           *
026500     PERFORM 160-ARMA-PERIODOS-ESTANDAR
026600     MOVE 1 TO WKS-PERIODO-IDX
026700     PERFORM 310-PROCESA-UN-PERIODO
026800             UNTIL WKS-PERIODO-IDX > 4
026900     ADD 1 TO WKS-CC-PROVEEDORES
027000     PERFORM 020-LEE-TARJETA-PARM.
027100 300-PROCESA-PROVEEDOR-E. EXIT.
027200
027300 310-PROCESA-UN-PERIODO SECTION.
027400*    POR PERIODO: SE CARGA A LA TABLA LO YA EXISTENTE EN FINSTMT (Y SE *
027500*    COPIA DE UNA VEZ A FSOUT), LUEGO SE COTEJA NEWITEMS CONTRA ESA    *
027600*    TABLA PARA SABER QUE RENGLONES SON GENUINAMENTE NUEVOS, Y AL      *
027700*    FINAL SE REPORTA EL RESULTADO DEL PERIODO EN CONSOLA.             *
027800     MOVE WKS-PE-ANIO    (WKS-PERIODO-IDX) TO WKS-REQ-ANIO
027900     MOVE WKS-PE-REPORTE (WKS-PERIODO-IDX) TO WKS-REQ-REPORTE
028000     MOVE 0 TO WKS-TABLA-COUNT
028100               WKS-CP-EXISTENTES
028200               WKS-CP-NUEVOS-TOTAL
028300               WKS-CP-AGREGADOS
028400     PERFORM 200-CARGA-LLAVES-EXISTENTES
028500     PERFORM 380-PROCESA-NEWITEMS-PERIODO
028600     PERFORM 390-REPORTA-PERIODO
028700     ADD 1 TO WKS-PERIODO-IDX.
028800 310-PROCESA-UN-PERIODO-E. EXIT.
028900
029000******************************************************************
029100*  FINSTMT SE ASUME ORDENADO ASCENDENTE POR CORP-CODE/ANIO/      *
029200*  REPORTE. SE AVANZA HASTA LA LLAVE PEDIDA, SE CARGA CADA        *
029300*  RENGLON EXISTENTE A LA TABLA Y SE COPIA DE UNA VEZ A FSOUT     *
029400*  (EL MERGE NO TOCA LO QUE YA ESTABA).                          *
029500******************************************************************
029600 200-CARGA-LLAVES-EXISTENTES SECTION.
029700     PERFORM 210-LEE-FINSTMT
029800             UNTIL FIN-FINSTMT OR
029900                   FSK-CORP-CODE NOT < WKS-REQ-CORP-CODE
030000     PERFORM 220-CARGA-UN-RENGLON-EXISTENTE
030100             UNTIL FIN-FINSTMT OR
030200                   FSK-CORP-CODE NOT = WKS-REQ-CORP-CODE OR
030300                   FSK-BSNS-YEAR NOT = WKS-REQ-ANIO OR
030400                   FSK-REPRT-CODE NOT = WKS-REQ-REPORTE.
030500 200-CARGA-LLAVES-EXISTENTES-E. EXIT.
030600
030700 210-LEE-FINSTMT SECTION.
030800*    LECTURA SENCILLA, SIN TRANSFORMACION; FINSTMT SE ASUME EN         *
030900*    SECUENCIA ASCENDENTE POR CORP-CODE/ANIO/REPORTE.                  *
031000     READ FINSTMT
031100          AT END
031200             MOVE 'Y' TO WKS-SW-FINSTMT
031300     END-READ.
031400 210-LEE-FINSTMT-E. EXIT.
031500
031600 220-CARGA-UN-RENGLON-EXISTENTE SECTION.
031700*    CADA RENGLON EXISTENTE SE GUARDA EN LA TABLA DE LLAVES (PARA EL   *
031800*    COTEJO CONTRA NEWITEMS) Y SE ESCRIBE DE UNA VEZ A FSOUT, SIN      *
031900*    ESPERAR A QUE TERMINE EL COTEJO CONTRA LOS RENGLONES NUEVOS.      *
032000     PERFORM 370-ARMA-LLAVE-CUENTA-DIV
032100     IF WKS-TABLA-COUNT < 200
032200        ADD 1 TO WKS-TABLA-COUNT
032300        MOVE WKS-LLAVE-ARMADA TO WKS-TL-LLAVE (WKS-TABLA-COUNT)
032400     END-IF
032500     ADD 1 TO WKS-CP-EXISTENTES
032600     MOVE RF-FINSTMT-ITEM TO RF-OUTITEM
032700     WRITE RF-OUTITEM
032800     PERFORM 210-LEE-FINSTMT.
032900 220-CARGA-UN-RENGLON-EXISTENTE-E. EXIT.
033000
033100******************************************************************
033200*  NEWITEMS SE ASUME ORDENADO IGUAL QUE FINSTMT. SE AVANZA A LA  *
033300*  LLAVE PEDIDA Y SE COTEJA CADA RENGLON NUEVO CONTRA LA TABLA.  *
033400******************************************************************
033500 380-PROCESA-NEWITEMS-PERIODO SECTION.
033600     PERFORM 385-LEE-NEWITEMS
033700             UNTIL FIN-NEWITEMS OR
033800                   NIK-CORP-CODE NOT < WKS-REQ-CORP-CODE
033900     PERFORM 386-PROCESA-UN-NEWITEM
034000             UNTIL FIN-NEWITEMS OR
034100                   NIK-CORP-CODE NOT = WKS-REQ-CORP-CODE OR
034200                   NIK-BSNS-YEAR NOT = WKS-REQ-ANIO OR
034300                   NIK-REPRT-CODE NOT = WKS-REQ-REPORTE.
034400 380-PROCESA-NEWITEMS-PERIODO-E. EXIT.
034500
034600 385-LEE-NEWITEMS SECTION.
034700*    LECTURA SENCILLA DE NEWITEMS, QUE SE ASUME EN LA MISMA SECUENCIA  *
034800*    QUE FINSTMT.                                                      *
034900     READ NEWITEMS
035000          AT END
035100             MOVE 'Y' TO WKS-SW-NEWITEMS
035200     END-READ.
035300 385-LEE-NEWITEMS-E. EXIT.
035400
035500 386-PROCESA-UN-NEWITEM SECTION.
035600*    CADA RENGLON NUEVO SE BUSCA EN LA TABLA DE LLAVES YA CARGADA POR  *
035700*    200; SI NO SE ENCUENTRA, ES GENUINAMENTE NUEVO Y SE ESCRIBE A     *
035800*    FSOUT CON SU FECHA DE CARGA ESTAMPADA (RF-00420). LOS RENGLONES   *
035900*    QUE YA EXISTIAN EN FINSTMT NO SE ESTAMPAN DE NUEVO, PUES 220 YA   *
036000*    LOS ESCRIBIO SIN TOCAR SU FECHA ORIGINAL.                         *
036100     ADD 1 TO WKS-CP-NUEVOS-TOTAL
036200     PERFORM 375-ARMA-LLAVE-CUENTA-DIV-NEWITEM
036300     MOVE 0 TO WKS-TL-IDX
036400     MOVE 'N' TO WKS-LLAVE-ENCONTRADA
036500     PERFORM 320-BUSCA-LLAVE-EXISTENTE
036600             UNTIL WKS-TL-IDX NOT < WKS-TABLA-COUNT OR
036700                   WKS-LLAVE-YA-EXISTE
036800     IF NOT WKS-LLAVE-YA-EXISTE
036900        ADD 1 TO WKS-CP-AGREGADOS
037000        MOVE RF-NEWITEM TO RF-OUTITEM
037100        MOVE WKS-FECHA-HOY TO FO-FECHA-CARGA
037200        WRITE RF-OUTITEM
037300     END-IF
037400     PERFORM 385-LEE-NEWITEMS.
037500 386-PROCESA-UN-NEWITEM-E. EXIT.
037600
037700 320-BUSCA-LLAVE-EXISTENTE SECTION.
037800*    COMPARA UNA SOLA ENTRADA DE LA TABLA DE LLAVES CONTRA LA LLAVE     *
037900*    DEL RENGLON NUEVO EN CURSO; WKS-LLAVE-ENCONTRADA SE REUSA COMO    *
038000*    BANDERA DE "YA SE ENCONTRO" PARA CORTAR LA BUSQUEDA DESDE 386.    *
038100     ADD 1 TO WKS-TL-IDX
038200     IF WKS-TL-LLAVE (WKS-TL-IDX) = WKS-LLAVE-ARMADA
038300        MOVE 'Y' TO WKS-LLAVE-ENCONTRADA
038400     END-IF.
038500 320-BUSCA-LLAVE-EXISTENTE-E. EXIT.
038600
038700******************************************************************
038800*  310-GENERA-LLAVE-ITEM (VERSION FINSTMT): LLAVE CUENTA/DIV,    *
038900*  COMPONENTES EN BLANCO SE TRATAN COMO "NULL" (RF-00420).       *
039000******************************************************************
039100 370-ARMA-LLAVE-CUENTA-DIV SECTION.                               RF-00309
039200     IF FSK-ACCOUNT-ID = SPACES
039300        MOVE 'NULL' TO WKS-PARTE-CUENTA
039400     ELSE
039500        MOVE FSK-ACCOUNT-ID TO WKS-PARTE-CUENTA
039600     END-IF
039700     IF FSK-SJ-DIV = SPACES
039800        MOVE 'NULL' TO WKS-PARTE-DIVISION
039900     ELSE
040000        MOVE FSK-SJ-DIV TO WKS-PARTE-DIVISION
040100     END-IF
040200     STRING WKS-PARTE-CUENTA DELIMITED BY SIZE
040300            '|'             DELIMITED BY SIZE
040400            WKS-PARTE-DIVISION DELIMITED BY SIZE
040500            INTO WKS-LLAVE-ARMADA.
040600 370-ARMA-LLAVE-CUENTA-DIV-E. EXIT.
040700
040800******************************************************************
040900*  310-GENERA-LLAVE-ITEM (VERSION NEWITEMS): MISMA REGLA.        *
041000******************************************************************
041100 375-ARMA-LLAVE-CUENTA-DIV-NEWITEM SECTION.
041200     IF NIK-ACCOUNT-ID = SPACES
041300        MOVE 'NULL' TO WKS-PARTE-CUENTA
041400     ELSE
041500        MOVE NIK-ACCOUNT-ID TO WKS-PARTE-CUENTA
041600     END-IF
041700     IF NIK-SJ-DIV = SPACES
041800        MOVE 'NULL' TO WKS-PARTE-DIVISION
041900     ELSE
042000        MOVE NIK-SJ-DIV TO WKS-PARTE-DIVISION
042100     END-IF
042200     STRING WKS-PARTE-CUENTA DELIMITED BY SIZE
042300            '|'             DELIMITED BY SIZE
042400            WKS-PARTE-DIVISION DELIMITED BY SIZE
042500            INTO WKS-LLAVE-ARMADA.
042600 375-ARMA-LLAVE-CUENTA-DIV-NEWITEM-E. EXIT.
042700
042800 390-REPORTA-PERIODO SECTION.
042900*    SUMA LOS TRES CONTADORES DEL PERIODO A LOS ACUMULADORES DE TODA   *
043000*    LA CORRIDA Y DEJA UN RENGLON DE RASTRO EN CONSOLA POR PERIODO.    *
043100     ADD WKS-CP-EXISTENTES   TO WKS-CC-EXISTENTES
043200     ADD WKS-CP-NUEVOS-TOTAL TO WKS-CC-NUEVOS-TOTAL
043300     ADD WKS-CP-AGREGADOS    TO WKS-CC-AGREGADOS
043400     DISPLAY 'RFCAR01 - ' WKS-REQ-CORP-CODE ' '
043500             WKS-REQ-ANIO '/' WKS-REQ-REPORTE
043600             ' EXISTENTES=' WKS-CP-EXISTENTES
043700             ' NUEVOS=' WKS-CP-NUEVOS-TOTAL
043800             ' AGREGADOS=' WKS-CP-AGREGADOS
043900             UPON CONSOLE.
044000 390-REPORTA-PERIODO-E. EXIT.
044100
044200 900-TOTALES-FINALES SECTION.
044300*    CUATRO RENGLONES DE TOTALES DE TODA LA CORRIDA, MAS UN QUINTO      *
044400*    CONDICIONAL CON EL ANIO DE CARGA CUANDO HUBO AL MENOS UN RENGLON   *
044500*    AGREGADO (EVITA MOSTRAR UN ANIO SIN SENTIDO SI NO HUBO ALTAS).     *
044600     MOVE WKS-CC-PROVEEDORES TO WKS-TOT-EDIT
044700     DISPLAY 'RFCAR01 - PROVEEDORES PROCESADOS   : ' WKS-TOT-EDIT
044800             UPON CONSOLE
044900     MOVE WKS-CC-EXISTENTES TO WKS-TOT-EDIT
045000     DISPLAY 'RFCAR01 - TOTAL RENGLONES EXISTENTES: ' WKS-TOT-EDIT
045100             UPON CONSOLE
045200     MOVE WKS-CC-NUEVOS-TOTAL TO WKS-TOT-EDIT
045300     DISPLAY 'RFCAR01 - TOTAL RENGLONES NUEVOS    : ' WKS-TOT-EDIT
045400             UPON CONSOLE
045500     MOVE WKS-CC-AGREGADOS TO WKS-TOT-EDIT
045600     DISPLAY 'RFCAR01 - TOTAL RENGLONES AGREGADOS : ' WKS-TOT-EDIT
045700             UPON CONSOLE
045800     IF WKS-CC-AGREGADOS > 0
045900        DISPLAY 'RFCAR01 - ANIO DE CARGA DE LA CORRIDA: '
046000                FOF-ANIO-CARGA UPON CONSOLE
046100     END-IF.
046200 900-TOTALES-FINALES-E. EXIT.
046300
046400 950-CIERRA-ARCHIVOS SECTION.
046500*    CIERRE FINAL; SE INVOCA JUNTO CON 900 EN UN SOLO RANGO DE         *
046600*    PERFORM THRU DESDE 000-MAIN (RF-00461).                           *
046700     CLOSE FINSTMT NEWITEMS FSOUT.
046800 950-CIERRA-ARCHIVOS-E. EXIT.
