000100******************************************************************
000200* FECHA       : 12/06/1986                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RIESGO FINANCIERO PROVEEDORES                   *
000500* PROGRAMA    : RFRGO01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA EL CHECKLIST DE 12 PUNTOS DE RIESGO       *
000800*             : FINANCIERO DE CADA PROVEEDOR SOLICITADO POR      *
000900*             : TARJETA DE PARAMETROS, CONTRA LOS RENGLONES DE   *
001000*             : ESTADO FINANCIERO (DART) CARGADOS EN FINSTMT,    *
001100*             : PARA EL PERIODO INDICADO O EL AUTOSELECCIONADO   *
001200*             : SEGUN LA FECHA DE CORRIDA.                       *
001300* ARCHIVOS    : FINSTMT=C (COTEJO POR CORP-CODE), RISKRPT=A      *
001400* ACCION (ES) : C=CONSULTAR, R=REPORTE                           *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 241107                                           *
001700* NOMBRE      : EVALUACION RIESGO FINANCIERO PROVEEDORES         *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*  HISTORIAL DE CAMBIOS                                          *
002100*  DD/MM/AAAA INIC NO.TICKET  DESCRIPCION                        *
002200*  12/06/1986 PEDR ---------  VERSION ORIGINAL. COTEJO DE        *
002300*                             TARJETAS DE PARAMETRO CONTRA       *
002400*                             FINSTMT (AMBOS EN SECUENCIA POR    *
002500*                             CORP-CODE) Y LOS DOCE CHEQUEOS.    *
002600*  02/11/1993 EEDR RF-00150   SE AGREGA LA REGLA DE CAPITAL      *
002700*                             (CHEQUEO 12) Y EL TOTAL POR        *
002800*                             PROVEEDOR EN EL REPORTE.           *
002900*  19/12/1998 JLCR RF-00231   AJUSTE Y2K: WKS-ANIO-EVAL Y LA      *
003000*                             FECHA DE CORRIDA PASAN A CUATRO    *
003100*                             DIGITOS DE ANIO.                   *
003200*  07/06/2003 DMRZ RF-00309   SE AGREGA VALIDACION DE ANIO Y     *
003300*                             REPORTE ANTES DE EVALUAR (RF-309). *
003400*  14/03/2009 MGRZ RF-00402   SE CORRIGE REDONDEO DE PORCENTAJES *
003500*                             A CUATRO DECIMALES ANTES DE        *
003600*                             DESPLEGAR A DOS.                   *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. RFRGO01.
004000 AUTHOR. ERICK RAMIREZ.
004100 INSTALLATION. SERES404.
004200 DATE-WRITTEN. 12/06/1986.
004300 DATE-COMPILED.
004400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERICO-NACIONAL IS '0' THRU '9'.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FINSTMT ASSIGN TO FINSTMT
005300            ORGANIZATION  IS SEQUENTIAL
005400            FILE STATUS   IS FS-FINSTMT.
005500
005600     SELECT RISKRPT ASSIGN TO RISKRPT
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-RISKRPT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006400******************************************************************
006500*   RENGLONES DE ESTADO FINANCIERO (DART), UNO POR CUENTA.
006600 FD  FINSTMT.
006700     COPY RFFSIT.
006800*   REPORTE DE EVALUACION DE RIESGO, IMPRESO.
006900 FD  RISKRPT
007000     RECORDING MODE IS F
007100     LABEL RECORD IS STANDARD.
007200 01  RF-PRINT-LINE                  PIC X(212).
007300*    LINEA UNICA DE IMPRESION, COMPARTIDA POR EL ENCABEZADO (COPY      *
007400*    RFRAHD), CADA RENGLON DE DETALLE (COPY RFRIIT) Y LOS RENGLONES    *
007500*    DE TOTALES ARMADOS EN WKS-LINEA-TOTALES; LOS TRES CABEN EN X(212).*
007600
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS Y VALIDACION FILE-STATUS            *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     02  FS-FINSTMT                 PIC 9(02) VALUE ZEROES.
008300     02  FS-RISKRPT                 PIC 9(02) VALUE ZEROES.
008400     02  PROGRAMA                   PIC X(08) VALUE 'RFRGO01'.
008500     02  ARCHIVO                    PIC X(08) VALUE SPACES.
008600     02  ACCION                     PIC X(10) VALUE SPACES.
008700     02  LLAVE                      PIC X(32) VALUE SPACES.
008800*    PROGRAMA/ARCHIVO/ACCION/LLAVE SON LOS PARAMETROS ESTANDAR DE LA   *
008900*    CASA PARA ALIMENTAR DEBD1R00 CUANDO UN OPEN FALLA; LLAVE QUEDA    *
009000*    EN BLANCO AQUI PORQUE EL ERROR ES DE APERTURA, NO DE LECTURA.     *
009100******************************************************************
009200*              BANDERAS DE FIN DE ARCHIVO                        *
009300******************************************************************
009400 01  WKS-BANDERAS.
009500     02  WKS-SW-FINSTMT             PIC X(01) VALUE 'N'.
009600         88  FIN-FINSTMT                    VALUE 'Y'.
009700     02  WKS-SW-PARM                PIC X(01) VALUE 'N'.
009800         88  FIN-PARM                       VALUE 'Y'.
009900*    FIN-FINSTMT SE PRENDE AL AGOTAR EL ARCHIVO DE ESTADOS; FIN-PARM   *
010000*    SE PRENDE AL LEER LA TARJETA CENTINELA '99999999' Y ES LA QUE     *
010100*    CONTROLA EL PERFORM UNTIL DE 000-MAIN.                            *
010200******************************************************************
010300*              TARJETA DE PARAMETROS (SYSIN)                     *
010400*              UNA POR PROVEEDOR A EVALUAR, EN SECUENCIA POR     *
010500*              CORP-CODE IGUAL A FINSTMT. LA ULTIMA TARJETA      *
010600*              LLEVA CORP-CODE = '99999999' (CENTINELA).         *
010700******************************************************************
010800 01  WKS-TARJETA-PARM.
010900     02  WKS-REQ-CORP-CODE          PIC X(08).
011000     02  WKS-REQ-PARTNER-NAME       PIC X(40).
011100     02  WKS-REQ-ANIO               PIC X(04).
011200     02  WKS-REQ-REPORTE            PIC X(05).
011300     02  FILLER                     PIC X(23).
011400 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.
011500     02  WKS-REQ-LLAVE-PLANA        PIC X(57).
011600     02  FILLER                     PIC X(23).
011700*    WKS-REQ-LLAVE-PLANA SIRVE PARA IMPRIMIR/DEPURAR LA TARJETA        *
011800*    COMPLETA DE UN SOLO JALON SIN DESGLOSAR CADA CAMPO EN DISPLAY.    *
011900******************************************************************
012000*              PERIODO A EVALUAR (SUPLIDO O AUTOSELECCIONADO)     *
012100******************************************************************
012200 01  WKS-PERIODO-EVAL.
012300     02  WKS-ANIO-EVAL              PIC 9(04) VALUE ZEROES.       RF-00231
012400     02  WKS-ANIO-EVAL-X            PIC X(04) VALUE SPACES.       RF-00231
012500     02  WKS-REPORTE-EVAL           PIC X(05) VALUE SPACES.
012600     02  WKS-ANIO-VALIDO            PIC X(01) VALUE 'N'.
012700     02  WKS-REPORTE-VALIDO         PIC X(01) VALUE 'N'.
012800*    WKS-ANIO-EVAL-X ES LA VERSION CARACTER DE WKS-ANIO-EVAL,          *
012900*    NECESARIA PORQUE FS-BSNS-YEAR DE FINSTMT VIENE EN X(04) (RF-231). *
013000******************************************************************
013100*              FECHA DE CORRIDA (PARA AUTOSELECCION)             *
013200******************************************************************
013300 01  WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROES.
013400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013500     02  WKS-ANIO-HOY               PIC 9(04).
013600     02  WKS-MES-HOY                PIC 9(02).
013700     02  WKS-DIA-HOY                PIC 9(02).
013800******************************************************************
013900*              CATALOGO DE CUENTAS CONTABLES DEL CHECKLIST       *
014000******************************************************************
014100 01  WKS-CATALOGO-CUENTAS.
014200     02  WKS-CTA-REVENUE            PIC X(40) VALUE '매출액'.
014300     02  WKS-CTA-OPINCOME           PIC X(40) VALUE '영업이익'.
014400     02  WKS-CTA-RECEIVABLES        PIC X(40) VALUE '매출채권'.
014500     02  WKS-CTA-PAYABLES           PIC X(40) VALUE '매입채무'.
014600     02  WKS-CTA-OPCASHFLOW         PIC X(40)
014700         VALUE '영업활동으로인한현금흐름'.
014800     02  WKS-CTA-ASSETS             PIC X(40) VALUE '자산총계'.
014900     02  WKS-CTA-LIABILITIES        PIC X(40) VALUE '부채총계'.
015000     02  WKS-CTA-EQUITY             PIC X(40) VALUE '자본총계'.
015100     02  WKS-CTA-CAPITAL            PIC X(40) VALUE '자본금'.
015200     02  WKS-CTA-SHORTBORROW        PIC X(40) VALUE '단기차입금'.
015300     02  WKS-CTA-LONGBORROW         PIC X(40) VALUE '장기차입금'.
015400*    LOS ONCE NOMBRES DE CUENTA SE COMPARAN TAL CUAL CONTRA            *
015500*    FS-ACCOUNT-NM EN 400-BUSCA-VALOR-CUENTA; SI DART CAMBIA EL        *
015600*    TEXTO DE UNA CUENTA, SOLO SE TOCA ESTA TABLA.                     *
015700******************************************************************
015800*              TABLA DE RENGLONES DEL PERIODO SOLICITADO         *
015900******************************************************************
016000 01  WKS-TABLA-COUNT                PIC 9(04) COMP VALUE 0.
016100 01  WKS-TABLA-ITEMS.
016200     02  WKS-TABLA-FILA OCCURS 80 TIMES.
016300         04  WKS-TABLA-NOMBRE       PIC X(40).
016400         04  WKS-TABLA-ACTUAL       PIC X(20).
016500         04  WKS-TABLA-PREVIO       PIC X(20).
016600 01  WKS-TI-IDX                     PIC 9(04) COMP VALUE 0.
016700*    WKS-TABLA-ACTUAL/WKS-TABLA-PREVIO QUEDAN EN CARACTER (TAL COMO    *
016800*    VIENEN EN FS-THSTRM-AMOUNT/FS-FRMTRM-AMOUNT) Y SE CONVIERTEN A    *
016900*    NUMERICO SOLO AL MOMENTO DE USARSE, VIA 450-CONVERT-AMOUNT.       *
017000******************************************************************
017100*              INTERFAZ DE BUSQUEDA DE VALOR DE CUENTA           *
017200******************************************************************
017300 01  WKS-BUSCA-VALOR.
017400     02  WKS-BV-NOMBRE              PIC X(40).
017500     02  WKS-BV-TERMINO             PIC X(01).
017600         88  WKS-BV-ES-ACTUAL              VALUE 'C'.
017700         88  WKS-BV-ES-PREVIO              VALUE 'P'.
017800     02  WKS-BV-VALOR               PIC S9(15) COMP-3.
017900     02  WKS-BV-FALTANTE            PIC X(01).
018000     02  WKS-BV-IDX                 PIC 9(04) COMP.
018100*    PARAMETROS DE ENTRADA/SALIDA DE 400-BUSCA-VALOR-CUENTA: SE CARGA  *
018200*    WKS-BV-NOMBRE Y WKS-BV-TERMINO ANTES DEL PERFORM, Y SE LEE        *
018300*    WKS-BV-VALOR/WKS-BV-FALTANTE AL REGRESAR.                         *
018400******************************************************************
018500*              CONVERSION DE IMPORTE CARACTER A NUMERICO         *
018600******************************************************************
018700 01  WKS-CONVERT-AMOUNT.
018800     02  WKS-CA-CRUDO               PIC X(20).
018900     02  WKS-CA-DIGITOS             PIC X(15) VALUE ZEROES.
019000     02  WKS-CA-DIGITOS-R REDEFINES WKS-CA-DIGITOS
019100                                    PIC 9(15).
019200     02  WKS-CA-SIGNO               PIC X(01).
019300     02  WKS-CA-TIENE-DIGITO        PIC X(01).
019400     02  WKS-CA-POS                 PIC 9(02) COMP.
019500     02  WKS-CA-I                   PIC 9(02) COMP.
019600     02  WKS-CA-VALOR               PIC S9(15) COMP-3.
019700     02  WKS-CA-FALTANTE            PIC X(01).
019800*    WKS-CA-DIGITOS-R REDEFINE WKS-CA-DIGITOS PARA PODER MOVER LOS     *
019900*    QUINCE DIGITOS ARMADOS POR 452 A UN CAMPO NUMERICO SIN TENER QUE  *
020000*    PASAR POR UNA SEGUNDA CONVERSION EXPLICITA.                       *
020100******************************************************************
020200*              VALORES AUXILIARES USADOS POR LOS CHEQUEOS        *
020300******************************************************************
020400 01  WKS-VALORES-CHEQUEO.
020500     02  WKS-CUR-FALTANTE           PIC X(01).
020600     02  WKS-PREV-FALTANTE          PIC X(01).
020700*    BANDERAS DE APOYO COMPARTIDAS POR VARIOS CHEQUEOS PARA RECORDAR   *
020800*    SI EL TERMINO ACTUAL Y/O EL ANTERIOR DE LA CUENTA CONSULTADA      *
020900*    VINIERON VACIOS, ANTES DE DECIDIR SI SE PUEDE CALCULAR VARIACION. *
021000******************************************************************
021100*              CALCULO DE PRESTAMOS (CORTO + LARGO PLAZO)        *
021200******************************************************************
021300 01  WKS-CALCULA-PRESTAMOS.
021400     02  WKS-PT-TERMINO             PIC X(01).
021500     02  WKS-PT-CORTO               PIC S9(15) COMP-3.
021600     02  WKS-PT-CORTO-FALTANTE      PIC X(01).
021700     02  WKS-PT-LARGO               PIC S9(15) COMP-3.
021800     02  WKS-PT-TOTAL               PIC S9(15) COMP-3.
021900*    WKS-PT-TERMINO SE FIJA ANTES DE PERFORM 440 ('C'=ACTUAL O        *
022000*    'P'=ANTERIOR); WKS-PT-CORTO-FALTANTE LO USA EL CHEQUEO 10 PARA    *
022100*    DECIDIR SI HAY DATO SUFICIENTE PARA LA RAZON CORTO/TOTAL.         *
022200******************************************************************
022300*              CALCULOS ARITMETICOS DE LOS CHEQUEOS              *
022400******************************************************************
022500 01  WKS-CALCULOS.
022600     02  WKS-CALC-CUR               PIC S9(15) COMP-3.
022700     02  WKS-CALC-PREV              PIC S9(15) COMP-3.
022800     02  WKS-CALC-ABS-PREV          PIC S9(15) COMP-3.
022900     02  WKS-CALC-NUM               PIC S9(15) COMP-3.
023000     02  WKS-CALC-DEN               PIC S9(15) COMP-3.
023100     02  WKS-CALC-PCT-4             PIC S9(07)V9999 COMP-3.
023200     02  WKS-CALC-PCT-2             PIC S9(07)V99 COMP-3.
023300     02  WKS-CALC-ROT-2             PIC S9(07)V99 COMP-3.
023400*    CAMPOS DE TRABAJO GENERICOS DE LAS RUTINAS ARITMETICAS 910/920/   *
023500*    930; CADA CHEQUEO MUEVE SUS PROPIOS VALORES A WKS-CALC-CUR/PREV   *
023600*    O WKS-CALC-NUM/DEN ANTES DE INVOCAR LA RUTINA QUE CORRESPONDA.    *
023700******************************************************************
023800*              FORMATO DE TEXTO PARA RI-ACTUAL-VALUE              *
023900******************************************************************
024000 01  WKS-FORMATEO.
024100     02  WKS-FMT-ENTERO-VALOR       PIC S9(15) COMP-3.
024200     02  WKS-FMT-ENTERO-EDIT        PIC -(14)9.
024300     02  WKS-FMT-PCT-VALOR          PIC S9(07)V99 COMP-3.
024400     02  WKS-FMT-PCT-EDIT           PIC -(9)9.99.
024500     02  WKS-FMT-TEXTO              PIC X(30).
024600     02  WKS-FMT-POS                PIC 9(02) COMP.
024700*    WKS-FMT-TEXTO ES EL RESULTADO COMUN DE 460/470/475, YA SEA UN     *
024800*    ENTERO, UN PORCENTAJE O UNA ROTACION CON SUFIJO '회', LISTO PARA  *
024900*    MOVERSE A RI-ACTUAL-VALUE DEL RENGLON DE DETALLE.                 *
025000******************************************************************
025100*              CONTADORES Y TOTALES DEL PROCESO                  *
025200******************************************************************
025300 01  WKS-CONTADORES.
025400     02  WKS-RIESGOS-PARTNER        PIC 9(02) COMP VALUE 0.
025500     02  WKS-PARTNERS-PROCESADOS    PIC 9(05) COMP VALUE 0.
025600     02  WKS-PARTNERS-CON-RIESGO    PIC 9(05) COMP VALUE 0.
025700     02  WKS-TOT-EDIT               PIC ZZZZ9.
025800*    WKS-RIESGOS-PARTNER SE REINICIA EN CADA 350-EVALUA-PARTNER;       *
025900*    WKS-PARTNERS-PROCESADOS Y WKS-PARTNERS-CON-RIESGO ACUMULAN PARA   *
026000*    TODA LA CORRIDA Y SE IMPRIMEN EN 900-TOTALES-FINALES.              *
026100******************************************************************
026200*              RENGLONES DE TRABAJO DEL REPORTE                  *
026300******************************************************************
026400 01  WKS-LINEA-TOTALES              PIC X(212).
026500     COPY RFRAHD.
026600     COPY RFRIIT.
026700
026800******************************************************************
026900*               S E C C I O N    P R I N C I P A L               *
027000******************************************************************
027100 PROCEDURE DIVISION.
027200 000-MAIN SECTION.
027300*    SECUENCIA DE LA CORRIDA: ABRE ARCHIVOS, LEE LA PRIMERA TARJETA    *
027400*    DE PARAMETROS Y EL PRIMER RENGLON DE FINSTMT, Y COTEJA AMBOS      *
027500*    ARCHIVOS POR MATCH/MERGE (300) HASTA AGOTAR LA TARJETA DE         *
027600*    PARAMETROS; AL FINAL IMPRIME LOS TOTALES Y CIERRA.                *
027700     PERFORM 010-INICIO
027800     PERFORM 020-LEE-TARJETA-PARM
027900     PERFORM 200-LEE-FINSTMT
028000     PERFORM 300-PROCESA-PARTNER UNTIL FIN-PARM
028100     PERFORM 900-TOTALES-FINALES
028200     PERFORM 950-CIERRA-ARCHIVOS
028300     STOP RUN.
028400 000-MAIN-E. EXIT.
028500
028600 010-INICIO SECTION.
028700*    ABRE FINSTMT DE ENTRADA Y RISKRPT DE SALIDA; CUALQUIER ERROR DE   *
028800*    OPEN SE CONSIDERA FATAL PARA LA CORRIDA Y SE TERMINA CON CODIGO   *
028900*    DE RETORNO 91, VIA LA RUTINA ESTANDAR DE BITACORA DEBD1R00.       *
029000     OPEN INPUT  FINSTMT
029100          OUTPUT RISKRPT
029200     IF FS-FINSTMT NOT = 0
029300        MOVE 'OPEN'    TO ACCION
029400        MOVE 'FINSTMT' TO ARCHIVO
029500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029600                               FS-FINSTMT
029700        DISPLAY '>>> ERROR AL ABRIR FINSTMT <<<' UPON CONSOLE
029800        MOVE 91 TO RETURN-CODE
029900        STOP RUN
030000     END-IF
030100     IF FS-RISKRPT NOT = 0
030200        MOVE 'OPEN'    TO ACCION
030300        MOVE 'RISKRPT' TO ARCHIVO
030400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030500                               FS-RISKRPT
030600        DISPLAY '>>> ERROR AL ABRIR RISKRPT <<<' UPON CONSOLE
030700        MOVE 91 TO RETURN-CODE
030800        STOP RUN
030900     END-IF.
031000 010-INICIO-E. EXIT.
031100
031200 020-LEE-TARJETA-PARM SECTION.
031300*    CADA TARJETA PIDE LA EVALUACION DE UN PROVEEDOR; EL ANIO/REPORTE  *
031400*    SON OPCIONALES (SI VIENEN EN BLANCO SE AUTOSELECCIONAN EN 100).   *
031500*    LA TARJETA CENTINELA CORP-CODE = '99999999' CIERRA LA CORRIDA.    *
031600     ACCEPT WKS-TARJETA-PARM FROM SYSIN
031700     IF WKS-REQ-CORP-CODE = SPACES OR
031800        WKS-REQ-CORP-CODE = '99999999'
031900        MOVE 'Y' TO WKS-SW-PARM
032000     END-IF.
032100 020-LEE-TARJETA-PARM-E. EXIT.
032200
032300 200-LEE-FINSTMT SECTION.
032400*    LECTURA SECUENCIAL DE UN RENGLON DE ESTADO FINANCIERO; EL         *
032500*    ARCHIVO LLEGA EN SECUENCIA ASCENDENTE POR CORP-CODE, IGUAL QUE    *
032600*    LA TARJETA DE PARAMETROS, PARA PERMITIR EL COTEJO EN 300.         *
032700     READ FINSTMT
032800          AT END
032900             MOVE 'Y' TO WKS-SW-FINSTMT
033000     END-READ.
033100 200-LEE-FINSTMT-E. EXIT.
033200
033300******************************************************************
033400*   COTEJO DE LA TARJETA DE PARAMETROS CONTRA FINSTMT, AMBOS EN  *
033500*   SECUENCIA ASCENDENTE POR CORP-CODE (TECNICA DE MATCH/MERGE)  *
033600******************************************************************
033700 300-PROCESA-PARTNER SECTION.
033800*    DETERMINA EL PERIODO, AVANZA FINSTMT HASTA EL CORP-CODE PEDIDO,   *
033900*    CARGA A WKS-TABLA-ITEMS TODOS LOS RENGLONES DE ESE CORP-CODE      *
034000*    PARA EL PERIODO ELEGIDO, EVALUA LOS DOCE CHEQUEOS Y AVANZA A LA   *
034100*    SIGUIENTE TARJETA DE PARAMETROS.                                  *
034200     PERFORM 100-DETERMINA-PERIODO
034300     MOVE 0 TO WKS-TABLA-COUNT
034400     PERFORM 310-AVANZA-FINSTMT-A-CORP
034500     PERFORM 320-CARGA-ITEMS-CORP
034600             UNTIL FIN-FINSTMT OR
034700                   FS-CORP-CODE NOT = WKS-REQ-CORP-CODE
034800     PERFORM 350-EVALUA-PARTNER
034900     ADD 1 TO WKS-PARTNERS-PROCESADOS
035000     PERFORM 020-LEE-TARJETA-PARM.
035100 300-PROCESA-PARTNER-E. EXIT.
035200
035300 310-AVANZA-FINSTMT-A-CORP SECTION.
035400*    DESCARTA RENGLONES DE FINSTMT CON CORP-CODE MENOR AL SOLICITADO;  *
035500*    SI NO EXISTEN RENGLONES PARA ESE PROVEEDOR, 320 NUNCA SE EJECUTA  *
035600*    Y WKS-TABLA-COUNT SE QUEDA EN CERO (VER 360-ESCRIBE-SIN-DATOS).   *
035700     PERFORM 200-LEE-FINSTMT
035800             UNTIL FIN-FINSTMT OR
035900                   FS-CORP-CODE NOT < WKS-REQ-CORP-CODE.
036000 310-AVANZA-FINSTMT-A-CORP-E. EXIT.
036100
036200 320-CARGA-ITEMS-CORP SECTION.
036300*    SOLO SE CARGAN A TABLA LOS RENGLONES DEL ANIO/REPORTE YA          *
036400*    DECIDIDOS POR 100-DETERMINA-PERIODO; UN PROVEEDOR CON VARIOS      *
036500*    ANIOS EN FINSTMT DESCARTA LOS DEMAS. EL TOPE DE 80 RENGLONES ES   *
036600*    EL MISMO DE LA TABLA WKS-TABLA-ITEMS.                             *
036700     IF FS-BSNS-YEAR = WKS-ANIO-EVAL-X AND
036800        FS-REPRT-CODE = WKS-REPORTE-EVAL
036900        ADD 1 TO WKS-TABLA-COUNT
037000        IF WKS-TABLA-COUNT NOT > 80
037100           MOVE FS-ACCOUNT-NM
037200                TO WKS-TABLA-NOMBRE (WKS-TABLA-COUNT)
037300           MOVE FS-THSTRM-AMOUNT
037400                TO WKS-TABLA-ACTUAL (WKS-TABLA-COUNT)
037500           MOVE FS-FRMTRM-AMOUNT
037600                TO WKS-TABLA-PREVIO (WKS-TABLA-COUNT)
037700        END-IF
037800     END-IF
037900     PERFORM 200-LEE-FINSTMT.
038000 320-CARGA-ITEMS-CORP-E. EXIT.
038100
038200******************************************************************
038300*   SELECCION DEL PERIODO A EVALUAR (SUPLIDO O AUTOMATICO)       *
038400******************************************************************
038500 100-DETERMINA-PERIODO SECTION.
038600*    SI LA TARJETA TRAE ANIO Y REPORTE SE VALIDAN (110/120); SI        *
038700*    FALTAN O RESULTAN INVALIDOS, SE CAE A LA AUTOSELECCION (150)      *
038800*    SEGUN LA FECHA DE CORRIDA (RF-00309).                             *
038900     IF WKS-REQ-ANIO NOT = SPACES AND WKS-REQ-ANIO NOT = ZEROS
039000        AND WKS-REQ-REPORTE NOT = SPACES
039100        MOVE WKS-REQ-ANIO    TO WKS-ANIO-EVAL-X
039200        MOVE WKS-ANIO-EVAL-X TO WKS-ANIO-EVAL
039300        MOVE WKS-REQ-REPORTE TO WKS-REPORTE-EVAL
039400        PERFORM 110-VALIDA-ANIO
039500        PERFORM 120-VALIDA-REPORTE
039600        IF WKS-ANIO-VALIDO = 'N' OR WKS-REPORTE-VALIDO = 'N'
039700           DISPLAY 'ANIO/REPORTE SUPLIDOS INVALIDOS, SE USA '
039800                   'AUTOSELECCION PARA ' WKS-REQ-CORP-CODE
039900                   UPON CONSOLE
040000           PERFORM 150-SELECCIONA-PERIODO-AUTO
040100        END-IF
040200     ELSE
040300        PERFORM 150-SELECCIONA-PERIODO-AUTO
040400     END-IF.
040500 100-DETERMINA-PERIODO-E. EXIT.
040600
040700 110-VALIDA-ANIO SECTION.                                         RF-00309
040800*    RANGO ACEPTADO 2000-2030; SUFICIENTE PARA EL HORIZONTE DE DART    *
040900*    Y EVITA QUE UNA TARJETA MAL PERFORADA DISPARE UNA BUSQUEDA        *
041000*    INUTIL EN FINSTMT.                                                *
041100     MOVE 'N' TO WKS-ANIO-VALIDO
041200     IF WKS-ANIO-EVAL-X IS NUMERIC
041300        IF WKS-ANIO-EVAL NOT < 2000 AND
041400           WKS-ANIO-EVAL NOT > 2030
041500           MOVE 'Y' TO WKS-ANIO-VALIDO
041600        END-IF
041700     END-IF.
041800 110-VALIDA-ANIO-E. EXIT.
041900
042000 120-VALIDA-REPORTE SECTION.                                      RF-00309
042100*    LOS CUATRO CODIGOS DE REPORTE DART VALIDOS SON LOS DE LOS         *
042200*    TRIMESTRES (11013/11012/11011) Y EL ANUAL (11014), LOS MISMOS     *
042300*    QUE ASIGNA 150-SELECCIONA-PERIODO-AUTO.                           *
042400     MOVE 'N' TO WKS-REPORTE-VALIDO
042500     EVALUATE WKS-REPORTE-EVAL
042600        WHEN '11011'
042700        WHEN '11012'
042800        WHEN '11013'
042900        WHEN '11014'
043000           MOVE 'Y' TO WKS-REPORTE-VALIDO
043100        WHEN OTHER
043200           CONTINUE
043300     END-EVALUATE.
043400 120-VALIDA-REPORTE-E. EXIT.
043500
043600 150-SELECCIONA-PERIODO-AUTO SECTION.
043700*    SEGUN EL MES DE LA FECHA DE CORRIDA SE ELIGE EL ULTIMO PERIODO    *
043800*    DART YA PUBLICADO: ENE-MAR EVALUA EL ANUAL DEL ANIO ANTERIOR      *
043900*    (11014), ABR-JUN EL PRIMER TRIMESTRE DEL ANIO EN CURSO (11011,    *
044000*    ANIO-1 PORQUE DART NUMERA EL ANUAL COMO "CUARTO TRIMESTRE" DEL    *
044100*    ANIO QUE CIERRA), JUL-SEP EL SEGUNDO (11013) Y OCT-DIC EL         *
044200*    TERCERO (11012), AMBOS DEL ANIO EN CURSO.                         *
044300     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
044400     EVALUATE TRUE
044500        WHEN WKS-MES-HOY NOT < 1 AND WKS-MES-HOY NOT > 3
044600           MOVE '11014'        TO WKS-REPORTE-EVAL
044700           MOVE WKS-ANIO-HOY   TO WKS-ANIO-EVAL
044800        WHEN WKS-MES-HOY NOT < 4 AND WKS-MES-HOY NOT > 6
044900           MOVE '11011'        TO WKS-REPORTE-EVAL
045000           COMPUTE WKS-ANIO-EVAL = WKS-ANIO-HOY - 1
045100        WHEN WKS-MES-HOY NOT < 7 AND WKS-MES-HOY NOT > 9
045200           MOVE '11013'        TO WKS-REPORTE-EVAL
045300           MOVE WKS-ANIO-HOY   TO WKS-ANIO-EVAL
045400        WHEN OTHER
045500           MOVE '11012'        TO WKS-REPORTE-EVAL
045600           MOVE WKS-ANIO-HOY   TO WKS-ANIO-EVAL
045700     END-EVALUATE
045800     MOVE WKS-ANIO-EVAL TO WKS-ANIO-EVAL-X.
045900 150-SELECCIONA-PERIODO-AUTO-E. EXIT.
046000
046100******************************************************************
046200*   EVALUACION DE LOS DOCE CHEQUEOS PARA UN PROVEEDOR            *
046300******************************************************************
046400 350-EVALUA-PARTNER SECTION.
046500*    ARMA EL ENCABEZADO DEL PROVEEDOR Y, SI HUBO RENGLONES FINSTMT,    *
046600*    CORRE LOS DOCE CHEQUEOS EN ORDEN FIJO (3620 A 3730) Y EL TOTAL    *
046700*    DE RIESGOS; SI NO HUBO RENGLONES, SOLO AVISA LA AUSENCIA DE       *
046800*    DATOS (360) Y NO CUENTA COMO "CON RIESGO".                        *
046900     MOVE WKS-REQ-CORP-CODE    TO RA-PARTNER-CORP-CODE
047000     MOVE WKS-REQ-PARTNER-NAME TO RA-PARTNER-NAME
047100     MOVE WKS-ANIO-EVAL-X      TO RA-ASSESSMENT-YEAR
047200     MOVE WKS-REPORTE-EVAL     TO RA-REPORT-CODE
047300     PERFORM 500-ESCRIBE-ENCABEZADO
047400     MOVE 0 TO WKS-RIESGOS-PARTNER
047500     IF WKS-TABLA-COUNT = 0
047600        PERFORM 360-ESCRIBE-SIN-DATOS
047700     ELSE
047800        PERFORM 3620-CHEQUEO-01  THRU 3620-CHEQUEO-01-E
047900        PERFORM 3630-CHEQUEO-02  THRU 3630-CHEQUEO-02-E
048000        PERFORM 3640-CHEQUEO-03  THRU 3640-CHEQUEO-03-E
048100        PERFORM 3650-CHEQUEO-04  THRU 3650-CHEQUEO-04-E
048200        PERFORM 3660-CHEQUEO-05  THRU 3660-CHEQUEO-05-E
048300        PERFORM 3670-CHEQUEO-06  THRU 3670-CHEQUEO-06-E
048400        PERFORM 3680-CHEQUEO-07  THRU 3680-CHEQUEO-07-E
048500        PERFORM 3690-CHEQUEO-08  THRU 3690-CHEQUEO-08-E
048600        PERFORM 3700-CHEQUEO-09  THRU 3700-CHEQUEO-09-E
048700        PERFORM 3710-CHEQUEO-10  THRU 3710-CHEQUEO-10-E
048800        PERFORM 3720-CHEQUEO-11  THRU 3720-CHEQUEO-11-E
048900        PERFORM 3730-CHEQUEO-12  THRU 3730-CHEQUEO-12-E
049000        PERFORM 520-ESCRIBE-TOTAL-PARTNER
049100     END-IF
049200     IF WKS-RIESGOS-PARTNER > 0
049300        ADD 1 TO WKS-PARTNERS-CON-RIESGO
049400     END-IF.
049500 350-EVALUA-PARTNER-E. EXIT.
049600
049700 360-ESCRIBE-SIN-DATOS SECTION.
049800*    RENGLON CON ITEM 0 PARA AVISAR QUE EL PROVEEDOR SOLICITADO NO     *
049900*    TIENE RENGLONES EN FINSTMT PARA EL PERIODO DECIDIDO; SE MARCA     *
050000*    RI-AT-RISK = 'Y' PARA QUE EL CASO NO SE PIERDA EN EL REPORTE,     *
050100*    AUNQUE NO SUMA AL CONTADOR DE PROVEEDORES "CON RIESGO".           *
050200     MOVE 0                                    TO RI-ITEM-NUMBER
050300     MOVE 'SIN ESTADOS FINANCIEROS PARA EL PERIODO'
050400                                                 TO RI-DESCRIPTION
050500     MOVE 'Y'                                   TO RI-AT-RISK
050600     MOVE '데이터 없음'                          TO RI-ACTUAL-VALUE
050700     MOVE SPACES                                TO RI-THRESHOLD
050800     STRING 'NO EXISTEN RENGLONES FINSTMT PARA '
050900            WKS-REQ-CORP-CODE ' ' WKS-ANIO-EVAL-X '/'
051000            WKS-REPORTE-EVAL
051100            DELIMITED BY SIZE INTO RI-NOTES
051200     PERFORM 510-ESCRIBE-DETALLE
051300     ADD 1 TO WKS-RIESGOS-PARTNER.
051400 360-ESCRIBE-SIN-DATOS-E. EXIT.
051500
051600******************************************************************
051700*  CHEQUEO 01 - BAJA DE INGRESOS (VENTAS) >= 30%                *
051800******************************************************************
051900 3620-CHEQUEO-01 SECTION.
052000*    SE COMPARA 매출액 (REVENUE) DEL TERMINO ACTUAL CONTRA EL ANTERIOR  *
052100*    VIA 910-PORCENTAJE-VARIACION. SI EL TERMINO ANTERIOR ES CERO NO   *
052200*    SE PUEDE SACAR VARIACION Y EL RENGLON SE REPORTA SIN RIESGO.      *
052300     MOVE 1                            TO RI-ITEM-NUMBER
052400     MOVE 'BAJA DE INGRESOS (VENTAS) MAYOR O IGUAL 30%'
052500                                        TO RI-DESCRIPTION
052600     MOVE '<= -30%'                    TO RI-THRESHOLD
052700     MOVE SPACES                       TO RI-NOTES
052800     MOVE WKS-CTA-REVENUE TO WKS-BV-NOMBRE
052900     MOVE 'C'             TO WKS-BV-TERMINO
053000     PERFORM 400-BUSCA-VALOR-CUENTA
053100     MOVE WKS-BV-VALOR     TO WKS-CALC-CUR
053200     MOVE WKS-BV-FALTANTE  TO WKS-CUR-FALTANTE
053300     MOVE WKS-CTA-REVENUE TO WKS-BV-NOMBRE
053400     MOVE 'P'             TO WKS-BV-TERMINO
053500     PERFORM 400-BUSCA-VALOR-CUENTA
053600     MOVE WKS-BV-VALOR     TO WKS-CALC-PREV
053700     MOVE WKS-BV-FALTANTE  TO WKS-PREV-FALTANTE
053800*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
053900     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
054000        MOVE 'N'            TO RI-AT-RISK
054100        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
054200        MOVE 'FALTA INGRESOS ACTUAL O ANTERIOR'  TO RI-NOTES
054300     ELSE
054400        IF WKS-CALC-PREV = 0
054500           MOVE 'N'              TO RI-AT-RISK
054600           MOVE '전기 매출액 0'   TO RI-ACTUAL-VALUE
054700        ELSE
054800           PERFORM 910-PORCENTAJE-VARIACION
054900           PERFORM 470-FORMATEA-PORCENTAJE
055000           STRING WKS-FMT-TEXTO DELIMITED BY SPACE
055100                  '%' DELIMITED BY SIZE
055200                  INTO RI-ACTUAL-VALUE
055300           IF WKS-CALC-PCT-2 NOT > -30
055400              MOVE 'Y' TO RI-AT-RISK
055500           ELSE
055600              MOVE 'N' TO RI-AT-RISK
055700           END-IF
055800        END-IF
055900     END-IF
056000     PERFORM 510-ESCRIBE-DETALLE
056100     IF RI-ES-RIESGO
056200        ADD 1 TO WKS-RIESGOS-PARTNER
056300     END-IF.
056400 3620-CHEQUEO-01-E. EXIT.
056500
056600******************************************************************
056700*  CHEQUEO 02 - BAJA DE UTILIDAD OPERACIONAL >= 30%              *
056800******************************************************************
056900 3630-CHEQUEO-02 SECTION.
057000*    LA BAJA SOLO APLICA SI EL PERIODO ANTERIOR TUVO UTILIDAD          *
057100*    OPERACIONAL POSITIVA (영업이익); SI VENIA EN NUMEROS ROJOS O EN    *
057200*    CERO, NO HAY BASE PARA CALCULAR UNA VARIACION PORCENTUAL.         *
057300     MOVE 2                            TO RI-ITEM-NUMBER
057400     MOVE 'BAJA DE UTILIDAD OPERACIONAL MAYOR O IGUAL 30%'
057500                                        TO RI-DESCRIPTION
057600     MOVE '<= -30% (SOLO SI UTILIDAD ANTERIOR > 0)'
057700                                        TO RI-THRESHOLD
057800     MOVE SPACES                       TO RI-NOTES
057900     MOVE WKS-CTA-OPINCOME TO WKS-BV-NOMBRE
058000     MOVE 'C'              TO WKS-BV-TERMINO
058100     PERFORM 400-BUSCA-VALOR-CUENTA
058200     MOVE WKS-BV-VALOR     TO WKS-CALC-CUR
058300     MOVE WKS-BV-FALTANTE  TO WKS-CUR-FALTANTE
058400     MOVE WKS-CTA-OPINCOME TO WKS-BV-NOMBRE
058500     MOVE 'P'              TO WKS-BV-TERMINO
058600     PERFORM 400-BUSCA-VALOR-CUENTA
058700     MOVE WKS-BV-VALOR     TO WKS-CALC-PREV
058800     MOVE WKS-BV-FALTANTE  TO WKS-PREV-FALTANTE
058900*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
059000     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
059100        MOVE 'N'            TO RI-AT-RISK
059200        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
059300        MOVE 'FALTA UTILIDAD OPERACIONAL ACTUAL O ANTERIOR'
059400                            TO RI-NOTES
059500     ELSE
059600        IF WKS-CALC-PREV NOT > 0
059700           MOVE 'N'                   TO RI-AT-RISK
059800           MOVE WKS-CALC-PREV          TO WKS-FMT-ENTERO-VALOR
059900           PERFORM 460-FORMATEA-ENTERO
060000           MOVE WKS-FMT-TEXTO          TO RI-ACTUAL-VALUE
060100        ELSE
060200           PERFORM 910-PORCENTAJE-VARIACION
060300           PERFORM 470-FORMATEA-PORCENTAJE
060400           STRING WKS-FMT-TEXTO DELIMITED BY SPACE
060500                  '%' DELIMITED BY SIZE
060600                  INTO RI-ACTUAL-VALUE
060700           IF WKS-CALC-PCT-2 NOT > -30
060800              MOVE 'Y' TO RI-AT-RISK
060900           ELSE
061000              MOVE 'N' TO RI-AT-RISK
061100           END-IF
061200        END-IF
061300     END-IF
061400     PERFORM 510-ESCRIBE-DETALLE
061500     IF RI-ES-RIESGO
061600        ADD 1 TO WKS-RIESGOS-PARTNER
061700     END-IF.
061800 3630-CHEQUEO-02-E. EXIT.
061900
062000******************************************************************
062100*  CHEQUEO 03 - ROTACION DE CUENTAS POR COBRAR <= 3              *
062200******************************************************************
062300 3640-CHEQUEO-03 SECTION.
062400*    ROTACION = 매출액 / 매출채권 (930-ROTACION); MIDE CUANTAS VECES AL *
062500*    ANIO SE COBRA LA CARTERA. UNA ROTACION BAJA INDICA CARTERA LENTA  *
062600*    DE COBRAR, SINTOMA DE RIESGO DE LIQUIDEZ DEL PROVEEDOR.           *
062700     MOVE 3                            TO RI-ITEM-NUMBER
062800     MOVE 'ROTACION DE CUENTAS POR COBRAR MENOR O IGUAL 3'
062900                                        TO RI-DESCRIPTION
063000     MOVE '<= 3회'                      TO RI-THRESHOLD
063100     MOVE SPACES                       TO RI-NOTES
063200     MOVE WKS-CTA-REVENUE     TO WKS-BV-NOMBRE
063300     MOVE 'C'                 TO WKS-BV-TERMINO
063400     PERFORM 400-BUSCA-VALOR-CUENTA
063500     MOVE WKS-BV-VALOR        TO WKS-CALC-NUM
063600     MOVE WKS-BV-FALTANTE     TO WKS-CUR-FALTANTE
063700     MOVE WKS-CTA-RECEIVABLES TO WKS-BV-NOMBRE
063800     MOVE 'C'                 TO WKS-BV-TERMINO
063900     PERFORM 400-BUSCA-VALOR-CUENTA
064000     MOVE WKS-BV-VALOR        TO WKS-CALC-DEN
064100     MOVE WKS-BV-FALTANTE     TO WKS-PREV-FALTANTE
064200*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
064300     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
064400        MOVE 'N'            TO RI-AT-RISK
064500        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
064600        MOVE 'FALTA INGRESOS O CUENTAS POR COBRAR' TO RI-NOTES
064700     ELSE
064800*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
064900        IF WKS-CALC-DEN = 0
065000           MOVE 'N'               TO RI-AT-RISK
065100           MOVE '매출채권 0'       TO RI-ACTUAL-VALUE
065200        ELSE
065300           PERFORM 930-ROTACION
065400           MOVE WKS-CALC-ROT-2 TO WKS-FMT-PCT-VALOR
065500           PERFORM 475-FORMATEA-ROTACION
065600           MOVE WKS-FMT-TEXTO     TO RI-ACTUAL-VALUE
065700           IF WKS-CALC-ROT-2 NOT > 3
065800              MOVE 'Y' TO RI-AT-RISK
065900           ELSE
066000              MOVE 'N' TO RI-AT-RISK
066100           END-IF
066200        END-IF
066300     END-IF
066400     PERFORM 510-ESCRIBE-DETALLE
066500     IF RI-ES-RIESGO
066600        ADD 1 TO WKS-RIESGOS-PARTNER
066700     END-IF.
066800 3640-CHEQUEO-03-E. EXIT.
066900
067000******************************************************************
067100*  CHEQUEO 04 - CUENTAS POR COBRAR >= 50% DE INGRESOS            *
067200******************************************************************
067300 3650-CHEQUEO-04 SECTION.
067400*    920-RATIO-PORCENTUAL EXPRESA 매출채권 COMO PORCENTAJE DE 매출액;   *
067500*    SI INGRESOS ES CERO PERO HAY CUENTAS POR COBRAR, SE MARCA RIESGO  *
067600*    DIRECTAMENTE SIN CALCULAR PORCENTAJE (DIVISION ENTRE CERO).       *
067700     MOVE 4                            TO RI-ITEM-NUMBER
067800     MOVE 'CUENTAS POR COBRAR MAYOR O IGUAL 50% DE INGRESOS'
067900                                        TO RI-DESCRIPTION
068000     MOVE '>= 50%'                      TO RI-THRESHOLD
068100     MOVE SPACES                       TO RI-NOTES
068200     MOVE WKS-CTA-RECEIVABLES TO WKS-BV-NOMBRE
068300     MOVE 'C'                 TO WKS-BV-TERMINO
068400     PERFORM 400-BUSCA-VALOR-CUENTA
068500     MOVE WKS-BV-VALOR        TO WKS-CALC-NUM
068600     MOVE WKS-BV-FALTANTE     TO WKS-CUR-FALTANTE
068700     MOVE WKS-CTA-REVENUE     TO WKS-BV-NOMBRE
068800     MOVE 'C'                 TO WKS-BV-TERMINO
068900     PERFORM 400-BUSCA-VALOR-CUENTA
069000     MOVE WKS-BV-VALOR        TO WKS-CALC-DEN
069100     MOVE WKS-BV-FALTANTE     TO WKS-PREV-FALTANTE
069200*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
069300     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
069400        MOVE 'N'            TO RI-AT-RISK
069500        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
069600        MOVE 'FALTA CUENTAS POR COBRAR O INGRESOS' TO RI-NOTES
069700     ELSE
069800*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
069900        IF WKS-CALC-DEN = 0
070000           IF WKS-CALC-NUM > 0
070100              MOVE 'Y' TO RI-AT-RISK
070200           ELSE
070300              MOVE 'N' TO RI-AT-RISK
070400           END-IF
070500           MOVE '매출액 0'       TO RI-ACTUAL-VALUE
070600        ELSE
070700           PERFORM 920-RATIO-PORCENTUAL
070800           PERFORM 470-FORMATEA-PORCENTAJE
070900           STRING WKS-FMT-TEXTO DELIMITED BY SPACE
071000                  '%' DELIMITED BY SIZE
071100                  INTO RI-ACTUAL-VALUE
071200           IF WKS-CALC-PCT-2 NOT < 50
071300              MOVE 'Y' TO RI-AT-RISK
071400           ELSE
071500              MOVE 'N' TO RI-AT-RISK
071600           END-IF
071700        END-IF
071800     END-IF
071900     PERFORM 510-ESCRIBE-DETALLE
072000     IF RI-ES-RIESGO
072100        ADD 1 TO WKS-RIESGOS-PARTNER
072200     END-IF.
072300 3650-CHEQUEO-04-E. EXIT.
072400
072500******************************************************************
072600*  CHEQUEO 05 - ROTACION DE CUENTAS POR PAGAR <= 2               *
072700******************************************************************
072800 3660-CHEQUEO-05 SECTION.
072900*    AL IGUAL QUE EL CHEQUEO 03, SE USA 매출액 COMO NUMERADOR POR NO    *
073000*    EXISTIR UNA CUENTA DE COSTO DE VENTAS EN EL CATALOGO ESTANDAR     *
073100*    DART; LA NOTA SE DEJA EXPLICITA EN EL DETALLE DEL REPORTE.        *
073200     MOVE 5                            TO RI-ITEM-NUMBER
073300     MOVE 'ROTACION DE CUENTAS POR PAGAR MENOR O IGUAL 2'
073400                                        TO RI-DESCRIPTION
073500     MOVE '<= 2회'                      TO RI-THRESHOLD
073600     MOVE SPACES                       TO RI-NOTES
073700     MOVE WKS-CTA-REVENUE  TO WKS-BV-NOMBRE
073800     MOVE 'C'              TO WKS-BV-TERMINO
073900     PERFORM 400-BUSCA-VALOR-CUENTA
074000     MOVE WKS-BV-VALOR     TO WKS-CALC-NUM
074100     MOVE WKS-BV-FALTANTE  TO WKS-CUR-FALTANTE
074200     MOVE WKS-CTA-PAYABLES TO WKS-BV-NOMBRE
074300     MOVE 'C'              TO WKS-BV-TERMINO
074400     PERFORM 400-BUSCA-VALOR-CUENTA
074500     MOVE WKS-BV-VALOR     TO WKS-CALC-DEN
074600     MOVE WKS-BV-FALTANTE  TO WKS-PREV-FALTANTE
074700*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
074800     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
074900        MOVE 'N'            TO RI-AT-RISK
075000        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
075100        MOVE 'FALTA INGRESOS O CUENTAS POR PAGAR' TO RI-NOTES
075200     ELSE
075300*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
075400        IF WKS-CALC-DEN = 0
075500           MOVE 'N'             TO RI-AT-RISK
075600           MOVE '매입채무 0'     TO RI-ACTUAL-VALUE
075700        ELSE
075800           PERFORM 930-ROTACION
075900           MOVE WKS-CALC-ROT-2 TO WKS-FMT-PCT-VALOR
076000           PERFORM 475-FORMATEA-ROTACION
076100           MOVE WKS-FMT-TEXTO     TO RI-ACTUAL-VALUE
076200           MOVE 'SE USO INGRESOS EN LUGAR DE COSTO DE VENTAS'
076300                                  TO RI-NOTES
076400           IF WKS-CALC-ROT-2 NOT > 2
076500              MOVE 'Y' TO RI-AT-RISK
076600           ELSE
076700              MOVE 'N' TO RI-AT-RISK
076800           END-IF
076900        END-IF
077000     END-IF
077100     PERFORM 510-ESCRIBE-DETALLE
077200     IF RI-ES-RIESGO
077300        ADD 1 TO WKS-RIESGOS-PARTNER
077400     END-IF.
077500 3660-CHEQUEO-05-E. EXIT.
077600
077700******************************************************************
077800*  CHEQUEO 06 - PERDIDA OPERACIONAL                              *
077900******************************************************************
078000 3670-CHEQUEO-06 SECTION.
078100*    CHEQUEO DIRECTO DE SIGNO; NO REQUIERE EL TERMINO ANTERIOR, SOLO   *
078200*    QUE 영업이익 DEL PERIODO ACTUAL HAYA QUEDADO NEGATIVO.             *
078300     MOVE 6                            TO RI-ITEM-NUMBER
078400     MOVE 'PERDIDA OPERACIONAL EN EL PERIODO ACTUAL'
078500                                        TO RI-DESCRIPTION
078600     MOVE '< 0'                         TO RI-THRESHOLD
078700     MOVE SPACES                       TO RI-NOTES
078800     MOVE WKS-CTA-OPINCOME TO WKS-BV-NOMBRE
078900     MOVE 'C'              TO WKS-BV-TERMINO
079000     PERFORM 400-BUSCA-VALOR-CUENTA
079100     IF WKS-BV-FALTANTE = 'Y'
079200        MOVE 'N'            TO RI-AT-RISK
079300        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
079400        MOVE 'FALTA UTILIDAD OPERACIONAL ACTUAL' TO RI-NOTES
079500     ELSE
079600        MOVE WKS-BV-VALOR        TO WKS-FMT-ENTERO-VALOR
079700        PERFORM 460-FORMATEA-ENTERO
079800        MOVE WKS-FMT-TEXTO       TO RI-ACTUAL-VALUE
079900        IF WKS-BV-VALOR < 0
080000           MOVE 'Y' TO RI-AT-RISK
080100        ELSE
080200           MOVE 'N' TO RI-AT-RISK
080300        END-IF
080400     END-IF
080500     PERFORM 510-ESCRIBE-DETALLE
080600     IF RI-ES-RIESGO
080700        ADD 1 TO WKS-RIESGOS-PARTNER
080800     END-IF.
080900 3670-CHEQUEO-06-E. EXIT.
081000
081100******************************************************************
081200*  CHEQUEO 07 - DEFICIT DE FLUJO DE CAJA OPERATIVO               *
081300******************************************************************
081400 3680-CHEQUEO-07 SECTION.
081500*    AL IGUAL QUE EL CHEQUEO 06, ES UN CHEQUEO DE SIGNO SOBRE EL       *
081600*    FLUJO DE CAJA DE OPERACION (영업활동으로인한현금흐름) DEL PERIODO  *
081700*    ACTUAL UNICAMENTE.                                                *
081800     MOVE 7                            TO RI-ITEM-NUMBER
081900     MOVE 'DEFICIT DE FLUJO DE CAJA OPERATIVO'
082000                                        TO RI-DESCRIPTION
082100     MOVE '< 0'                         TO RI-THRESHOLD
082200     MOVE SPACES                       TO RI-NOTES
082300     MOVE WKS-CTA-OPCASHFLOW TO WKS-BV-NOMBRE
082400     MOVE 'C'                TO WKS-BV-TERMINO
082500     PERFORM 400-BUSCA-VALOR-CUENTA
082600     IF WKS-BV-FALTANTE = 'Y'
082700        MOVE 'N'            TO RI-AT-RISK
082800        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
082900        MOVE 'FALTA FLUJO DE CAJA OPERATIVO ACTUAL' TO RI-NOTES
083000     ELSE
083100        MOVE WKS-BV-VALOR        TO WKS-FMT-ENTERO-VALOR
083200        PERFORM 460-FORMATEA-ENTERO
083300        MOVE WKS-FMT-TEXTO       TO RI-ACTUAL-VALUE
083400        IF WKS-BV-VALOR < 0
083500           MOVE 'Y' TO RI-AT-RISK
083600        ELSE
083700           MOVE 'N' TO RI-AT-RISK
083800        END-IF
083900     END-IF
084000     PERFORM 510-ESCRIBE-DETALLE
084100     IF RI-ES-RIESGO
084200        ADD 1 TO WKS-RIESGOS-PARTNER
084300     END-IF.
084400 3680-CHEQUEO-07-E. EXIT.
084500
084600******************************************************************
084700*  CHEQUEO 08 - AUMENTO DE PRESTAMOS TOTALES >= 30%               *
084800******************************************************************
084900 3690-CHEQUEO-08 SECTION.
085000*    PRESTAMOS TOTALES = CORTO + LARGO PLAZO (440-CALCULA-PRESTAMOS-   *
085100*    TOTAL), UNA VEZ PARA EL TERMINO ACTUAL Y OTRA PARA EL ANTERIOR.   *
085200*    SI EL ANTERIOR ERA CERO Y EL ACTUAL NO, ES AUMENTO DE 0 A ALGO,   *
085300*    SE MARCA RIESGO DIRECTAMENTE SIN PORCENTAJE.                      *
085400     MOVE 8                            TO RI-ITEM-NUMBER
085500     MOVE 'AUMENTO DE PRESTAMOS TOTALES MAYOR O IGUAL 30%'
085600                                        TO RI-DESCRIPTION
085700     MOVE '>= 30%'                      TO RI-THRESHOLD
085800     MOVE SPACES                       TO RI-NOTES
085900     MOVE 'C' TO WKS-PT-TERMINO
086000     PERFORM 440-CALCULA-PRESTAMOS-TOTAL
086100     MOVE WKS-PT-TOTAL TO WKS-CALC-CUR
086200     MOVE 'P' TO WKS-PT-TERMINO
086300     PERFORM 440-CALCULA-PRESTAMOS-TOTAL
086400     MOVE WKS-PT-TOTAL TO WKS-CALC-PREV
086500     IF WKS-CALC-PREV = 0
086600        IF WKS-CALC-CUR > 0
086700           MOVE 'Y' TO RI-AT-RISK
086800        ELSE
086900           MOVE 'N' TO RI-AT-RISK
087000        END-IF
087100        MOVE WKS-CALC-CUR      TO WKS-FMT-ENTERO-VALOR
087200        PERFORM 460-FORMATEA-ENTERO
087300        STRING '당기: ' DELIMITED BY SIZE
087400               WKS-FMT-TEXTO DELIMITED BY SPACE
087500               INTO RI-ACTUAL-VALUE
087600     ELSE
087700        PERFORM 910-PORCENTAJE-VARIACION
087800        PERFORM 470-FORMATEA-PORCENTAJE
087900        STRING WKS-FMT-TEXTO DELIMITED BY SPACE
088000               '%' DELIMITED BY SIZE
088100               INTO RI-ACTUAL-VALUE
088200        IF WKS-CALC-PCT-2 NOT < 30
088300           MOVE 'Y' TO RI-AT-RISK
088400        ELSE
088500           MOVE 'N' TO RI-AT-RISK
088600        END-IF
088700     END-IF
088800     PERFORM 510-ESCRIBE-DETALLE
088900     IF RI-ES-RIESGO
089000        ADD 1 TO WKS-RIESGOS-PARTNER
089100     END-IF.
089200 3690-CHEQUEO-08-E. EXIT.
089300
089400******************************************************************
089500*  CHEQUEO 09 - PRESTAMOS TOTALES >= 50% DE ACTIVOS TOTALES      *
089600******************************************************************
089700 3700-CHEQUEO-09 SECTION.
089800*    PRESTAMOS TOTALES (440) CONTRA 자산총계 (ASSETS) DEL PERIODO       *
089900*    ACTUAL; MIDE QUE PROPORCION DEL ACTIVO ESTA FINANCIADA CON DEUDA  *
090000*    CON COSTO FINANCIERO.                                             *
090100     MOVE 9                            TO RI-ITEM-NUMBER
090200     MOVE 'PRESTAMOS TOTALES MAYOR O IGUAL 50% DE ACTIVOS'
090300                                        TO RI-DESCRIPTION
090400     MOVE '>= 50%'                      TO RI-THRESHOLD
090500     MOVE SPACES                       TO RI-NOTES
090600     MOVE 'C' TO WKS-PT-TERMINO
090700     PERFORM 440-CALCULA-PRESTAMOS-TOTAL
090800     MOVE WKS-PT-TOTAL TO WKS-CALC-NUM
090900     MOVE WKS-CTA-ASSETS TO WKS-BV-NOMBRE
091000     MOVE 'C'            TO WKS-BV-TERMINO
091100     PERFORM 400-BUSCA-VALOR-CUENTA
091200     MOVE WKS-BV-VALOR     TO WKS-CALC-DEN
091300     IF WKS-BV-FALTANTE = 'Y'
091400        MOVE 'N'            TO RI-AT-RISK
091500        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
091600        MOVE 'FALTA ACTIVOS TOTALES' TO RI-NOTES
091700     ELSE
091800*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
091900        IF WKS-CALC-DEN = 0
092000           IF WKS-CALC-NUM > 0
092100              MOVE 'Y' TO RI-AT-RISK
092200           ELSE
092300              MOVE 'N' TO RI-AT-RISK
092400           END-IF
092500           MOVE '자산총계 0'     TO RI-ACTUAL-VALUE
092600        ELSE
092700           PERFORM 920-RATIO-PORCENTUAL
092800           PERFORM 470-FORMATEA-PORCENTAJE
092900           STRING WKS-FMT-TEXTO DELIMITED BY SPACE
093000                  '%' DELIMITED BY SIZE
093100                  INTO RI-ACTUAL-VALUE
093200           IF WKS-CALC-PCT-2 NOT < 50
093300              MOVE 'Y' TO RI-AT-RISK
093400           ELSE
093500              MOVE 'N' TO RI-AT-RISK
093600           END-IF
093700        END-IF
093800     END-IF
093900     PERFORM 510-ESCRIBE-DETALLE
094000     IF RI-ES-RIESGO
094100        ADD 1 TO WKS-RIESGOS-PARTNER
094200     END-IF.
094300 3700-CHEQUEO-09-E. EXIT.
094400
094500******************************************************************
094600*  CHEQUEO 10 - PRESTAMOS DE CORTO PLAZO >= 90% DEL TOTAL        *
094700******************************************************************
094800 3710-CHEQUEO-10 SECTION.
094900*    MIDE LA CONCENTRACION DEL PASIVO FINANCIERO EN EL CORTO PLAZO;    *
095000*    UN PROVEEDOR CON CASI TODA SU DEUDA POR VENCER EN UN ANIO TIENE   *
095100*    MAYOR PRESION DE REFINANCIAMIENTO.                                *
095200     MOVE 10                           TO RI-ITEM-NUMBER
095300     MOVE 'PRESTAMOS DE CORTO PLAZO MAYOR O IGUAL 90% DEL TOTAL'
095400                                        TO RI-DESCRIPTION
095500     MOVE '>= 90%'                      TO RI-THRESHOLD
095600     MOVE SPACES                       TO RI-NOTES
095700     MOVE 'C' TO WKS-PT-TERMINO
095800     PERFORM 440-CALCULA-PRESTAMOS-TOTAL
095900     IF WKS-PT-CORTO-FALTANTE = 'Y'
096000        MOVE 'N'            TO RI-AT-RISK
096100        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
096200        MOVE 'FALTA PRESTAMOS DE CORTO PLAZO' TO RI-NOTES
096300     ELSE
096400*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
096500        IF WKS-PT-TOTAL = 0
096600           MOVE 'N'               TO RI-AT-RISK
096700           MOVE '총차입금 0'       TO RI-ACTUAL-VALUE
096800        ELSE
096900           MOVE WKS-PT-CORTO TO WKS-CALC-NUM
097000           MOVE WKS-PT-TOTAL TO WKS-CALC-DEN
097100           PERFORM 920-RATIO-PORCENTUAL
097200           PERFORM 470-FORMATEA-PORCENTAJE
097300           STRING WKS-FMT-TEXTO DELIMITED BY SPACE
097400                  '%' DELIMITED BY SIZE
097500                  INTO RI-ACTUAL-VALUE
097600           IF WKS-CALC-PCT-2 NOT < 90
097700              MOVE 'Y' TO RI-AT-RISK
097800           ELSE
097900              MOVE 'N' TO RI-AT-RISK
098000           END-IF
098100        END-IF
098200     END-IF
098300     PERFORM 510-ESCRIBE-DETALLE
098400     IF RI-ES-RIESGO
098500        ADD 1 TO WKS-RIESGOS-PARTNER
098600     END-IF.
098700 3710-CHEQUEO-10-E. EXIT.
098800
098900******************************************************************
099000*  CHEQUEO 11 - RAZON PASIVO/PATRIMONIO >= 200%                  *
099100******************************************************************
099200 3720-CHEQUEO-11 SECTION.
099300*    SI EL PATRIMONIO (자본총계) ES NEGATIVO EL PROVEEDOR ESTA EN       *
099400*    CAPITAL NEGATIVO ("CAPITAL JAMSIK") Y SE MARCA RIESGO SIN SACAR   *
099500*    RAZON; DE LO CONTRARIO SE COMPARA PASIVO CONTRA PATRIMONIO.       *
099600     MOVE 11                           TO RI-ITEM-NUMBER
099700     MOVE 'RAZON PASIVO A PATRIMONIO MAYOR O IGUAL 200%'
099800                                        TO RI-DESCRIPTION
099900     MOVE '>= 200%'                     TO RI-THRESHOLD
100000     MOVE SPACES                       TO RI-NOTES
100100     MOVE WKS-CTA-LIABILITIES TO WKS-BV-NOMBRE
100200     MOVE 'C'                 TO WKS-BV-TERMINO
100300     PERFORM 400-BUSCA-VALOR-CUENTA
100400     MOVE WKS-BV-VALOR        TO WKS-CALC-NUM
100500     MOVE WKS-BV-FALTANTE     TO WKS-CUR-FALTANTE
100600     MOVE WKS-CTA-EQUITY      TO WKS-BV-NOMBRE
100700     MOVE 'C'                 TO WKS-BV-TERMINO
100800     PERFORM 400-BUSCA-VALOR-CUENTA
100900     MOVE WKS-BV-VALOR        TO WKS-CALC-DEN
101000     MOVE WKS-BV-FALTANTE     TO WKS-PREV-FALTANTE
101100*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
101200     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
101300        MOVE 'N'            TO RI-AT-RISK
101400        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
101500        MOVE 'FALTA PASIVO TOTAL O PATRIMONIO' TO RI-NOTES
101600     ELSE
101700*    PROTEGE LA DIVISION: SI EL DENOMINADOR ES CERO NO SE CALCULA    *
101800        IF WKS-CALC-DEN = 0
101900           IF WKS-CALC-NUM > 0
102000              MOVE 'Y' TO RI-AT-RISK
102100           ELSE
102200              MOVE 'N' TO RI-AT-RISK
102300           END-IF
102400           MOVE '자본총계 0'      TO RI-ACTUAL-VALUE
102500        ELSE
102600           IF WKS-CALC-DEN < 0
102700              MOVE 'Y'                 TO RI-AT-RISK
102800              MOVE WKS-CALC-DEN         TO WKS-FMT-ENTERO-VALOR
102900              PERFORM 460-FORMATEA-ENTERO
103000              STRING '자본잠식 ' DELIMITED BY SIZE
103100                     WKS-FMT-TEXTO DELIMITED BY SPACE
103200                     INTO RI-ACTUAL-VALUE
103300           ELSE
103400              PERFORM 920-RATIO-PORCENTUAL
103500              PERFORM 470-FORMATEA-PORCENTAJE
103600              STRING WKS-FMT-TEXTO DELIMITED BY SPACE
103700                     '%' DELIMITED BY SIZE
103800                     INTO RI-ACTUAL-VALUE
103900              IF WKS-CALC-PCT-2 NOT < 200
104000                 MOVE 'Y' TO RI-AT-RISK
104100              ELSE
104200                 MOVE 'N' TO RI-AT-RISK
104300              END-IF
104400           END-IF
104500        END-IF
104600     END-IF
104700     PERFORM 510-ESCRIBE-DETALLE
104800     IF RI-ES-RIESGO
104900        ADD 1 TO WKS-RIESGOS-PARTNER
105000     END-IF.
105100 3720-CHEQUEO-11-E. EXIT.
105200
105300******************************************************************
105400*  CHEQUEO 12 - DETERIORO DE CAPITAL SOCIAL                      *
105500******************************************************************
105600 3730-CHEQUEO-12 SECTION.
105700*    UNICO CHEQUEO AGREGADO DESPUES DE LA VERSION ORIGINAL (RF-00150); *
105800*    COMPARA 자본총계 CONTRA 자본금 PAGADO -- SI EL PATRIMONIO CAYO     *
105900*    POR DEBAJO DEL CAPITAL SUSCRITO, PARTE DE ESE CAPITAL YA SE       *
106000*    PERDIO EN OPERACION.                                              *
106100     MOVE 12                           TO RI-ITEM-NUMBER
106200     MOVE 'PATRIMONIO MENOR QUE CAPITAL SOCIAL PAGADO'
106300                                        TO RI-DESCRIPTION
106400     MOVE '자본총계 < 자본금'            TO RI-THRESHOLD
106500     MOVE SPACES                       TO RI-NOTES
106600     MOVE WKS-CTA-EQUITY  TO WKS-BV-NOMBRE
106700     MOVE 'C'              TO WKS-BV-TERMINO
106800     PERFORM 400-BUSCA-VALOR-CUENTA
106900     MOVE WKS-BV-VALOR     TO WKS-CALC-NUM
107000     MOVE WKS-BV-FALTANTE  TO WKS-CUR-FALTANTE
107100     MOVE WKS-CTA-CAPITAL  TO WKS-BV-NOMBRE
107200     MOVE 'C'              TO WKS-BV-TERMINO
107300     PERFORM 400-BUSCA-VALOR-CUENTA
107400     MOVE WKS-BV-VALOR     TO WKS-CALC-DEN
107500     MOVE WKS-BV-FALTANTE  TO WKS-PREV-FALTANTE
107600*    SI FALTA EL TERMINO ACTUAL O EL ANTERIOR DE LA CUENTA, NO HAY   *
107700     IF WKS-CUR-FALTANTE = 'Y' OR WKS-PREV-FALTANTE = 'Y'
107800        MOVE 'N'            TO RI-AT-RISK
107900        MOVE '데이터 부족'   TO RI-ACTUAL-VALUE
108000        MOVE 'FALTA PATRIMONIO O CAPITAL SOCIAL' TO RI-NOTES
108100     ELSE
108200        MOVE WKS-CALC-NUM        TO WKS-FMT-ENTERO-VALOR
108300        PERFORM 460-FORMATEA-ENTERO
108400        STRING '자본총계 ' DELIMITED BY SIZE
108500               WKS-FMT-TEXTO DELIMITED BY SPACE
108600               ' / 자본금 ' DELIMITED BY SIZE
108700               INTO RI-ACTUAL-VALUE
108800        MOVE WKS-CALC-DEN        TO WKS-FMT-ENTERO-VALOR
108900        PERFORM 460-FORMATEA-ENTERO
109000        STRING RI-ACTUAL-VALUE DELIMITED BY SPACE
109100               WKS-FMT-TEXTO DELIMITED BY SPACE
109200               INTO RI-ACTUAL-VALUE
109300        IF WKS-CALC-NUM < WKS-CALC-DEN
109400           MOVE 'Y' TO RI-AT-RISK
109500        ELSE
109600           MOVE 'N' TO RI-AT-RISK
109700        END-IF
109800     END-IF
109900     PERFORM 510-ESCRIBE-DETALLE
110000     IF RI-ES-RIESGO
110100        ADD 1 TO WKS-RIESGOS-PARTNER
110200     END-IF.
110300 3730-CHEQUEO-12-E. EXIT.
110400
110500******************************************************************
110600*   CALCULO DE PRESTAMOS TOTALES (CORTO + LARGO PLAZO)           *
110700*   LOS COMPONENTES FALTANTES SE TOMAN COMO CERO.                *
110800******************************************************************
110900 440-CALCULA-PRESTAMOS-TOTAL SECTION.
111000*    COMPARTIDA POR LOS CHEQUEOS 08, 09 Y 10; WKS-PT-TERMINO SE FIJA   *
111100*    EN EL PARRAFO LLAMADOR ANTES DE CADA PERFORM ('C' O 'P') PARA     *
111200*    INDICAR DE QUE TERMINO SE QUIERE EL TOTAL.                        *
111300     MOVE WKS-CTA-SHORTBORROW TO WKS-BV-NOMBRE
111400     MOVE WKS-PT-TERMINO      TO WKS-BV-TERMINO
111500     PERFORM 400-BUSCA-VALOR-CUENTA
111600     IF WKS-BV-FALTANTE = 'Y'
111700        MOVE 0   TO WKS-PT-CORTO
111800        MOVE 'Y' TO WKS-PT-CORTO-FALTANTE
111900     ELSE
112000        MOVE WKS-BV-VALOR TO WKS-PT-CORTO
112100        MOVE 'N'          TO WKS-PT-CORTO-FALTANTE
112200     END-IF
112300     MOVE WKS-CTA-LONGBORROW TO WKS-BV-NOMBRE
112400     MOVE WKS-PT-TERMINO     TO WKS-BV-TERMINO
112500     PERFORM 400-BUSCA-VALOR-CUENTA
112600     IF WKS-BV-FALTANTE = 'Y'
112700        MOVE 0 TO WKS-PT-LARGO
112800     ELSE
112900        MOVE WKS-BV-VALOR TO WKS-PT-LARGO
113000     END-IF
113100     COMPUTE WKS-PT-TOTAL = WKS-PT-CORTO + WKS-PT-LARGO.
113200 440-CALCULA-PRESTAMOS-TOTAL-E. EXIT.
113300
113400******************************************************************
113500*   BUSQUEDA DEL PRIMER RENGLON CON EL NOMBRE DE CUENTA DADO,    *
113600*   CUYO IMPORTE DEL TERMINO SOLICITADO NO ESTE VACIO, NO SEA    *
113700*   "-" Y CONVIERTA A NUMERICO.                                  *
113800******************************************************************
113900 400-BUSCA-VALOR-CUENTA SECTION.
114000     MOVE 'Y' TO WKS-BV-FALTANTE
114100     MOVE 0   TO WKS-BV-VALOR
114200     MOVE 0   TO WKS-BV-IDX
114300     PERFORM 405-BUSCA-VALOR-UN-RENGLON
114400             UNTIL WKS-BV-IDX NOT < WKS-TABLA-COUNT OR
114500                   WKS-BV-FALTANTE = 'N'.
114600 400-BUSCA-VALOR-CUENTA-E. EXIT.
114700
114800 405-BUSCA-VALOR-UN-RENGLON SECTION.
114900*    SI HAY VARIOS RENGLONES CON EL MISMO NOMBRE DE CUENTA (NO         *
115000*    DEBERIA PASAR EN UN ESTADO FINANCIERO BIEN FORMADO), SE TOMA EL   *
115100*    PRIMERO QUE TRAIGA UN VALOR CONVERTIBLE; LOS DEMAS SE IGNORAN.    *
115200     ADD 1 TO WKS-BV-IDX
115300     IF WKS-TABLA-NOMBRE (WKS-BV-IDX) = WKS-BV-NOMBRE
115400        IF WKS-BV-ES-ACTUAL
115500           MOVE WKS-TABLA-ACTUAL (WKS-BV-IDX) TO WKS-CA-CRUDO
115600        ELSE
115700           MOVE WKS-TABLA-PREVIO (WKS-BV-IDX) TO WKS-CA-CRUDO
115800        END-IF
115900        PERFORM 450-CONVERT-AMOUNT
116000        IF WKS-CA-FALTANTE = 'N'
116100           MOVE WKS-CA-VALOR TO WKS-BV-VALOR
116200           MOVE 'N'          TO WKS-BV-FALTANTE
116300        END-IF
116400     END-IF.
116500 405-BUSCA-VALOR-UN-RENGLON-E. EXIT.
116600
116700******************************************************************
116800*   CONVIERTE UN IMPORTE CARACTER (PUEDE TRAER COMAS, ESPACIOS   *
116900*   O "-") A UN VALOR NUMERICO CON SIGNO EMPAQUETADO.            *
117000******************************************************************
117100 450-CONVERT-AMOUNT SECTION.
117200     MOVE ZEROS TO WKS-CA-DIGITOS
117300     MOVE SPACE TO WKS-CA-SIGNO
117400     MOVE 'N'   TO WKS-CA-TIENE-DIGITO
117500     MOVE 15    TO WKS-CA-POS
117600     IF WKS-CA-CRUDO = SPACES OR WKS-CA-CRUDO = '-'
117700        MOVE 'Y' TO WKS-CA-FALTANTE
117800     ELSE
117900        MOVE 'N' TO WKS-CA-FALTANTE
118000        MOVE 20  TO WKS-CA-I
118100        PERFORM 452-CONVIERTE-UN-CARACTER UNTIL WKS-CA-I < 1
118200        IF WKS-CA-TIENE-DIGITO = 'N'
118300           MOVE 'Y' TO WKS-CA-FALTANTE
118400        ELSE
118500           IF WKS-CA-SIGNO = '-'
118600              COMPUTE WKS-CA-VALOR = WKS-CA-DIGITOS-R * -1
118700           ELSE
118800              MOVE WKS-CA-DIGITOS-R TO WKS-CA-VALOR
118900           END-IF
119000        END-IF
119100     END-IF.
119200 450-CONVERT-AMOUNT-E. EXIT.
119300
119400 452-CONVIERTE-UN-CARACTER SECTION.
119500*    RECORRE WKS-CA-CRUDO DE DERECHA A IZQUIERDA, UN CARACTER POR      *
119600*    INVOCACION, ARMANDO WKS-CA-DIGITOS EN REVERSA; CUALQUIER          *
119700*    CARACTER QUE NO SEA DIGITO NI '-' (COMAS, ESPACIOS) SE IGNORA.    *
119800     IF WKS-CA-CRUDO (WKS-CA-I:1) = '-'
119900        MOVE '-' TO WKS-CA-SIGNO
120000     ELSE
120100        IF WKS-CA-CRUDO (WKS-CA-I:1) >= '0' AND
120200           WKS-CA-CRUDO (WKS-CA-I:1) <= '9'
120300           IF WKS-CA-POS > 0
120400              MOVE WKS-CA-CRUDO (WKS-CA-I:1)
120500                   TO WKS-CA-DIGITOS (WKS-CA-POS:1)
120600              SUBTRACT 1 FROM WKS-CA-POS
120700              MOVE 'Y' TO WKS-CA-TIENE-DIGITO
120800           END-IF
120900        END-IF
121000     END-IF
121100     SUBTRACT 1 FROM WKS-CA-I.
121200 452-CONVIERTE-UN-CARACTER-E. EXIT.
121300
121400******************************************************************
121500*   RUTINAS ARITMETICAS COMUNES                                  *
121600******************************************************************
121700 910-PORCENTAJE-VARIACION SECTION.                                RF-00402
121800*    VARIACION = (ACTUAL - ANTERIOR) / ABS(ANTERIOR) * 100; SE USA EL  *
121900*    VALOR ABSOLUTO DEL ANTERIOR EN EL DENOMINADOR PARA QUE EL SIGNO   *
122000*    DE LA VARIACION REFLEJE SIEMPRE SUBIDA O BAJADA, NO EL SIGNO DEL  *
122100*    PROPIO TERMINO ANTERIOR (RF-00402: REDONDEO A CUATRO DECIMALES    *
122200*    ANTES DE TRUNCAR A DOS PARA DESPLEGAR).                           *
122300     IF WKS-CALC-PREV < 0
122400        COMPUTE WKS-CALC-ABS-PREV = WKS-CALC-PREV * -1
122500     ELSE
122600        MOVE WKS-CALC-PREV TO WKS-CALC-ABS-PREV
122700     END-IF
122800     COMPUTE WKS-CALC-PCT-4 ROUNDED =
122900             ((WKS-CALC-CUR - WKS-CALC-PREV) / WKS-CALC-ABS-PREV)
123000             * 100
123100     COMPUTE WKS-CALC-PCT-2 ROUNDED = WKS-CALC-PCT-4.
123200 910-PORCENTAJE-VARIACION-E. EXIT.
123300
123400 920-RATIO-PORCENTUAL SECTION.
123500*    RATIO SIMPLE NUMERADOR/DENOMINADOR EXPRESADO EN PORCENTAJE; EL    *
123600*    PARRAFO LLAMADOR GARANTIZA QUE WKS-CALC-DEN NO SEA CERO.          *
123700     COMPUTE WKS-CALC-PCT-4 ROUNDED =
123800             (WKS-CALC-NUM / WKS-CALC-DEN) * 100
123900     COMPUTE WKS-CALC-PCT-2 ROUNDED = WKS-CALC-PCT-4.
124000 920-RATIO-PORCENTUAL-E. EXIT.
124100
124200 930-ROTACION SECTION.
124300*    NUMERO DE VECES (회) QUE EL NUMERADOR CUBRE AL DENOMINADOR EN EL  *
124400*    PERIODO; A DIFERENCIA DE 920 NO SE MULTIPLICA POR CIEN.           *
124500     COMPUTE WKS-CALC-ROT-2 ROUNDED =
124600             WKS-CALC-NUM / WKS-CALC-DEN.
124700 930-ROTACION-E. EXIT.
124800
124900******************************************************************
125000*   FORMATO DE TEXTO PARA LOS VALORES ACTUALES DEL REPORTE       *
125100******************************************************************
125200 460-FORMATEA-ENTERO SECTION.
125300*    WKS-FMT-ENTERO-EDIT TRAE EL SIGNO FLOTANTE DE LA CLAUSULA PICTURE *
125400*    '-(14)9'; SE RECORRE POR 461 HASTA EL PRIMER CARACTER DISTINTO DE *
125500*    ESPACIO PARA DEJAR EL TEXTO ALINEADO A LA IZQUIERDA EN EL         *
125600*    REPORTE (SIN ESPACIOS DE RELLENO AL FRENTE).                      *
125700     MOVE WKS-FMT-ENTERO-VALOR TO WKS-FMT-ENTERO-EDIT
125800     MOVE SPACES TO WKS-FMT-TEXTO
125900     MOVE 1 TO WKS-FMT-POS
126000     PERFORM 461-AVANZA-POS-ENTERO
126100             UNTIL WKS-FMT-ENTERO-EDIT (WKS-FMT-POS:1) NOT = SPACE
126200                   OR WKS-FMT-POS > 14
126300     MOVE WKS-FMT-ENTERO-EDIT (WKS-FMT-POS:) TO WKS-FMT-TEXTO.
126400 460-FORMATEA-ENTERO-E. EXIT.
126500
126600 461-AVANZA-POS-ENTERO SECTION.
126700*    INCREMENTO SENCILLO DE WKS-FMT-POS, SEPARADO DEL PERFORM DE 460   *
126800*    PARA SEGUIR LA CONVENCION DE LA CASA DE NO ANIDAR PERFORM INLINE. *
126900     ADD 1 TO WKS-FMT-POS.
127000 461-AVANZA-POS-ENTERO-E. EXIT.
127100
127200 470-FORMATEA-PORCENTAJE SECTION.
127300*    MISMA TECNICA QUE 460 PERO SOBRE LA EDICION '-(9)9.99'; REUTILIZA *
127400*    471-AVANZA-POS-PCT TAMBIEN DESDE 475-FORMATEA-ROTACION.           *
127500     MOVE WKS-CALC-PCT-2 TO WKS-FMT-PCT-VALOR
127600     MOVE WKS-FMT-PCT-VALOR TO WKS-FMT-PCT-EDIT
127700     MOVE SPACES TO WKS-FMT-TEXTO
127800     MOVE 1 TO WKS-FMT-POS
127900     PERFORM 471-AVANZA-POS-PCT
128000             UNTIL WKS-FMT-PCT-EDIT (WKS-FMT-POS:1) NOT = SPACE
128100                   OR WKS-FMT-POS > 12
128200     MOVE WKS-FMT-PCT-EDIT (WKS-FMT-POS:) TO WKS-FMT-TEXTO.
128300 470-FORMATEA-PORCENTAJE-E. EXIT.
128400
128500 471-AVANZA-POS-PCT SECTION.
128600     ADD 1 TO WKS-FMT-POS.
128700 471-AVANZA-POS-PCT-E. EXIT.
128800
128900 475-FORMATEA-ROTACION SECTION.
129000*    VALOR DE ROTACION YA TRAE EL PUNTO DECIMAL DE WKS-CALC-ROT-2;     *
129100*    AQUI SOLO SE AGREGA EL SUFIJO '회' (VECES) AL TEXTO RECORTADO.     *
129200     MOVE WKS-FMT-PCT-VALOR TO WKS-FMT-PCT-EDIT
129300     MOVE SPACES TO WKS-FMT-TEXTO
129400     MOVE 1 TO WKS-FMT-POS
129500     PERFORM 471-AVANZA-POS-PCT
129600             UNTIL WKS-FMT-PCT-EDIT (WKS-FMT-POS:1) NOT = SPACE
129700                   OR WKS-FMT-POS > 12
129800     STRING WKS-FMT-PCT-EDIT (WKS-FMT-POS:) DELIMITED BY SPACE
129900            '회' DELIMITED BY SIZE
130000            INTO WKS-FMT-TEXTO.
130100 475-FORMATEA-ROTACION-E. EXIT.
130200
130300******************************************************************
130400*   ESCRITURA DEL REPORTE RISKRPT                                 *
130500******************************************************************
130600 500-ESCRIBE-ENCABEZADO SECTION.
130700*    RF-RISK-HEADER-LINE (COPY RFRAHD) LLEVA CORP-CODE, NOMBRE,        *
130800*    ANIO/REPORTE DEL PROVEEDOR QUE SE ESTA EVALUANDO; SE ESCRIBE UNA  *
130900*    VEZ AL INICIO DE CADA PROVEEDOR, ANTES DE LOS DOCE CHEQUEOS.      *
131000     WRITE RF-PRINT-LINE FROM RF-RISK-HEADER-LINE
131100     IF FS-RISKRPT NOT = 0
131200        DISPLAY 'ERROR AL ESCRIBIR ENCABEZADO RISKRPT, STATUS: '
131300                FS-RISKRPT UPON CONSOLE
131400     END-IF.
131500 500-ESCRIBE-ENCABEZADO-E. EXIT.
131600
131700 510-ESCRIBE-DETALLE SECTION.
131800*    UNA LLAMADA POR CADA UNO DE LOS DOCE CHEQUEOS (O POR EL RENGLON   *
131900*    UNICO DE 360-ESCRIBE-SIN-DATOS); RF-RISK-DETAIL-LINE (COPY        *
132000*    RFRIIT) YA TRAE EL ITEM, LA DESCRIPCION, EL VALOR Y EL FLAG       *
132100*    RI-AT-RISK ARMADOS POR EL PARRAFO LLAMADOR.                       *
132200     WRITE RF-PRINT-LINE FROM RF-RISK-DETAIL-LINE
132300     IF FS-RISKRPT NOT = 0
132400        DISPLAY 'ERROR AL ESCRIBIR DETALLE RISKRPT, STATUS: '
132500                FS-RISKRPT UPON CONSOLE
132600     END-IF.
132700 510-ESCRIBE-DETALLE-E. EXIT.
132800
132900 520-ESCRIBE-TOTAL-PARTNER SECTION.
133000*    RENGLON DE CIERRE POR PROVEEDOR, CON EL CONTEO DE ITEMS MARCADOS  *
133100*    RI-AT-RISK = 'Y' DE LOS DOCE POSIBLES; NO SE ESCRIBE CUANDO EL    *
133200*    PROVEEDOR NO TUVO RENGLONES FINSTMT (VER 360-ESCRIBE-SIN-DATOS).  *
133300     MOVE WKS-RIESGOS-PARTNER TO WKS-TOT-EDIT
133400     MOVE SPACES TO WKS-LINEA-TOTALES
133500     STRING '   TOTAL ITEMS EN RIESGO PARA ESTE PROVEEDOR: '
133600            DELIMITED BY SIZE
133700            WKS-TOT-EDIT DELIMITED BY SIZE
133800            ' DE 12' DELIMITED BY SIZE
133900            INTO WKS-LINEA-TOTALES
134000     WRITE RF-PRINT-LINE FROM WKS-LINEA-TOTALES.
134100 520-ESCRIBE-TOTAL-PARTNER-E. EXIT.
134200
134300 900-TOTALES-FINALES SECTION.
134400*    DOS RENGLONES DE TOTALES AL PIE DEL REPORTE RISKRPT, MAS SU       *
134500*    ESPEJO EN CONSOLA PARA EL OPERADOR DE LA CORRIDA.                 *
134600     MOVE WKS-PARTNERS-PROCESADOS TO WKS-TOT-EDIT
134700     MOVE SPACES TO WKS-LINEA-TOTALES
134800     STRING '=== PROVEEDORES PROCESADOS: ' DELIMITED BY SIZE
134900            WKS-TOT-EDIT DELIMITED BY SIZE
135000            INTO WKS-LINEA-TOTALES
135100     WRITE RF-PRINT-LINE FROM WKS-LINEA-TOTALES
135200     MOVE WKS-PARTNERS-CON-RIESGO TO WKS-TOT-EDIT
135300     MOVE SPACES TO WKS-LINEA-TOTALES
135400     STRING '=== PROVEEDORES CON AL MENOS UN RIESGO: '
135500            DELIMITED BY SIZE
135600            WKS-TOT-EDIT DELIMITED BY SIZE
135700            INTO WKS-LINEA-TOTALES
135800     WRITE RF-PRINT-LINE FROM WKS-LINEA-TOTALES
135900     DISPLAY 'RFRGO01 - PROVEEDORES PROCESADOS: '
136000             WKS-PARTNERS-PROCESADOS UPON CONSOLE
136100     DISPLAY 'RFRGO01 - PROVEEDORES CON RIESGO: '
136200             WKS-PARTNERS-CON-RIESGO UPON CONSOLE.
136300 900-TOTALES-FINALES-E. EXIT.
136400
136500 950-CIERRA-ARCHIVOS SECTION.
136600*    CIERRE FINAL DE FINSTMT Y RISKRPT; EL PROGRAMA YA AGOTO LA        *
136700*    TARJETA DE PARAMETROS (FIN-PARM) AL LLEGAR AQUI.                  *
136800     CLOSE FINSTMT RISKRPT.
136900 950-CIERRA-ARCHIVOS-E. EXIT.
