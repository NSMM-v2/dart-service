000100******************************************************************
000200* FECHA       : 30/06/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RIESGO FINANCIERO PROVEEDORES                   *
000500* PROGRAMA    : RFPER01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARA CADA PROVEEDOR SOLICITADO, AGRUPA LOS       *
000800*             : RENGLONES DE ESTADO FINANCIERO (FINSTMT) POR     *
000900*             : ANIO/REPORTE Y ESCRIBE UN RENGLON DE PERIODO     *
001000*             : DISPONIBLE (PERIODS) POR CADA GRUPO, ORDENADO    *
001100*             : DESCENDENTE POR ANIO Y REPORTE, MARCANDO CUAL    *
001200*             : GRUPO ES EL AUTOSELECCIONADO SEGUN LA FECHA.     *
001300* ARCHIVOS    : FINSTMT=C (COTEJO POR CORP-CODE), PERIODS=A      *
001400* ACCION (ES) : C=CONSULTAR, R=REPORTE                           *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 241108                                           *
001700* NOMBRE      : LISTADO DE PERIODOS DISPONIBLES POR PROVEEDOR    *
001800******************************************************************
001900*  HISTORIAL DE CAMBIOS                                          *
002000*  DD/MM/AAAA INIC NO.TICKET  DESCRIPCION                        *
002100*  30/06/1987 PEDR ---------  VERSION ORIGINAL. COTEJO CONTRA    *
002200*                             TARJETAS DE CORP-CODE Y AGRUPA     *
002300*                             POR ANIO/REPORTE.                  *
002400*  14/09/1991 EEDR RF-00112   SE AGREGA EL CATALOGO DE NOMBRES   *
002500*                             DE REPORTE (160-MAPEA-REPORTE).    *
002600*  19/12/1998 JLCR RF-00231   AJUSTE Y2K: AP-BSNS-YEAR Y LAS      *
002700*                             COMPARACIONES DE ANIO PASAN A      *
002800*                             CUATRO DIGITOS.                    *
002900*  07/06/2003 DMRZ RF-00309   SE AGREGA LA MARCA DE PERIODO       *
003000*                             AUTOSELECCIONADO (REGLA ASIMETRICA *
003100*                             PARA ENERO-MARZO).                 *
003200*  11/05/2010 MGRZ RF-00415   SE CORRIGE EL ORDENAMIENTO: AHORA  *
003300*                             DESCENDENTE POR ANIO Y POR REPORTE.*
003400*  18/11/2014 LTRZ RF-00460   SE UNEN 900/950 EN UN SOLO RANGO    *
003500*                             DE PERFORM THRU, Y SE AMPLIAN LOS   *
003600*                             COMENTARIOS DE CADA PARRAFO.        *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. RFPER01.
004000 AUTHOR. ERICK RAMIREZ.
004100 INSTALLATION. SERES404.
004200 DATE-WRITTEN. 30/06/1987.
004300 DATE-COMPILED.
004400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERICO-NACIONAL IS '0' THRU '9'.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FINSTMT ASSIGN TO FINSTMT
005300            ORGANIZATION  IS SEQUENTIAL
005400            FILE STATUS   IS FS-FINSTMT.
005500
005600     SELECT PERIODS ASSIGN TO PERIODS
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-PERIODS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*    UNICO ARCHIVO DE ENTRADA: EL MAESTRO DE ESTADO FINANCIERO, LEIDO  *
006300*    SECUENCIALMENTE; PERIODS ES EL LISTADO DE SALIDA, UN RENGLON      *
006400*    POR GRUPO ANIO/REPORTE DISTINTO QUE SE ENCONTRO.                  *
006500 FD  FINSTMT.
006600     COPY RFFSIT.
006700
006800 FD  PERIODS
006900     RECORDING MODE IS F
007000     LABEL RECORD IS STANDARD.
007100 01  RF-PERIODS-LINE                PIC X(80).
007200
007300 WORKING-STORAGE SECTION.
007400*    FILE STATUS Y AREAS DE MENSAJE DE ERROR PARA LA RUTINA DE CONSOLA *
007500*    DEBD1R00 (ESTANDAR DE LA CASA PARA REPORTAR FALLAS DE OPEN/READ). *
007600 01  WKS-FS-STATUS.
007700     02  FS-FINSTMT                 PIC 9(02) VALUE ZEROES.
007800     02  FS-PERIODS                 PIC 9(02) VALUE ZEROES.
007900     02  PROGRAMA                   PIC X(08) VALUE 'RFPER01'.
008000     02  ARCHIVO                    PIC X(08) VALUE SPACES.
008100     02  ACCION                     PIC X(10) VALUE SPACES.
008200     02  LLAVE                      PIC X(32) VALUE SPACES.
008300
008400*    BANDERAS DE FIN DE ARCHIVO (FINSTMT) Y FIN DE TARJETAS DE         *
008500*    PARAMETROS (PARM), AMBAS PROBADAS POR SUS CONDICIONES 88.         *
008600 01  WKS-BANDERAS.
008700     02  WKS-SW-FINSTMT             PIC X(01) VALUE 'N'.
008800         88  FIN-FINSTMT                    VALUE 'Y'.
008900     02  WKS-SW-PARM                PIC X(01) VALUE 'N'.
009000         88  FIN-PARM                       VALUE 'Y'.
009100
009200******************************************************************
009300*   TARJETA DE PARAMETROS: UN CORP-CODE POR PROVEEDOR A LISTAR,  *
009400*   CENTINELA '99999999' TERMINA LA CORRIDA.                     *
009500******************************************************************
009600 01  WKS-TARJETA-PARM.
009700     02  WKS-REQ-CORP-CODE          PIC X(08).
009800     02  FILLER                     PIC X(72).
009900 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.
010000     02  WKS-REQ-CENTINELA          PIC X(08).
010100     02  FILLER                     PIC X(72).
010200
010300******************************************************************
010400*   FECHA DE CORRIDA Y PERIODO AUTOSELECCIONADO                  *
010500******************************************************************
010600 01  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
010700 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010800     02  WKS-ANIO-HOY               PIC 9(04).
010900     02  WKS-MES-HOY                PIC 9(02).
011000     02  WKS-DIA-HOY                PIC 9(02).
011100 01  WKS-PERIODO-AUTO.
011200     02  WKS-ANIO-AUTO              PIC 9(04) VALUE ZEROES.
011300     02  WKS-ANIO-AUTO-X            PIC X(04) VALUE SPACES.
011400     02  WKS-REPORTE-AUTO           PIC X(05) VALUE SPACES.
011500 01  WKS-PERIODO-AUTO-R REDEFINES WKS-PERIODO-AUTO
011600                             PIC X(13).
011700
011800******************************************************************
011900*   TABLA DE PERIODOS (ANIO/REPORTE) DEL PROVEEDOR EN CURSO      *
012000******************************************************************
012100 01  WKS-TABLA-COUNT                PIC 9(04) COMP VALUE 0.
012200 01  WKS-TABLA-PERIODOS.
012300     02  WKS-TP-FILA OCCURS 40 TIMES.
012400         04  WKS-TP-ANIO            PIC X(04).
012500         04  WKS-TP-REPORTE         PIC X(05).
012600         04  WKS-TP-CONTEO          PIC 9(05) COMP.
012700 01  WKS-TI-IDX                     PIC 9(04) COMP VALUE 0.
012800 01  WKS-TJ-IDX                     PIC 9(04) COMP VALUE 0.
012900
013000******************************************************************
013100*   CAMPOS DE INTERCAMBIO PARA EL ORDENAMIENTO (BURBUJA)         *
013200******************************************************************
013300 01  WKS-ORDENA.
013400     02  WKS-ORD-CAMBIO             PIC X(01) VALUE 'N'.
013500         88  WKS-ORD-HUBO-CAMBIO            VALUE 'Y'.
013600     02  WKS-ORD-ANIO-TMP           PIC X(04).
013700     02  WKS-ORD-REPORTE-TMP        PIC X(05).
013800     02  WKS-ORD-CONTEO-TMP         PIC 9(05) COMP.
013900
014000*    UNICO CONTADOR DE CORRIDA, MAS SU CAMPO EDITADO PARA EL REPORTE   *
014100*    DE TOTALES EN CONSOLA.                                            *
014200 01  WKS-CONTADORES.
014300     02  WKS-PROVEEDORES-PROCESADOS PIC 9(05) COMP VALUE 0.
014400     02  WKS-TOT-EDIT               PIC ZZZZ9.
014500
014600 01  WKS-LINEA-PERIODO               PIC X(80).
014700     COPY RFAPER.
014800
014900******************************************************************
015000*               S E C C I O N    P R I N C I P A L               *
015100******************************************************************
015200 PROCEDURE DIVISION.
015300 000-MAIN SECTION.
015400*    SECUENCIA: ABRIR, FIJAR EL PERIODO AUTOSELECCIONADO DEL DIA,      *
015500*    LEER LA PRIMERA TARJETA Y EL PRIMER RENGLON DE FINSTMT, PROCESAR  *
015600*    UN PROVEEDOR POR TARJETA, E IMPRIMIR/CERRAR AL FINAL. EL CIERRE   *
015700*    (900/950) SIEMPRE CORRE COMPLETO, POR LO QUE SE DEJA COMO UN      *
015800*    SOLO RANGO DE PERFORM THRU (RF-00460).                            *
015900     PERFORM 010-INICIO
016000     PERFORM 150-SELECCIONA-PERIODO-AUTO
016100     PERFORM 020-LEE-TARJETA-PARM
016200     PERFORM 200-LEE-FINSTMT
016300     PERFORM 300-PROCESA-PARTNER UNTIL FIN-PARM
016400     PERFORM 900-TOTALES-FINALES THRU 950-CIERRA-ARCHIVOS-E       RF-00460
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800 010-INICIO SECTION.
016900*    ABRE FINSTMT PARA LECTURA Y PERIODS PARA ESCRITURA; CUALQUIER      *
017000*    FALLA DE OPEN AVISA A OPERACION Y TERMINA LA CORRIDA.              *
017100     OPEN INPUT  FINSTMT
017200          OUTPUT PERIODS
017300     IF FS-FINSTMT NOT = 0
017400        MOVE 'OPEN'    TO ACCION
017500        MOVE 'FINSTMT' TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017700                               FS-FINSTMT
017800        DISPLAY '>>> ERROR AL ABRIR FINSTMT <<<' UPON CONSOLE
017900        MOVE 91 TO RETURN-CODE
018000        STOP RUN
018100     END-IF
018200     IF FS-PERIODS NOT = 0
018300        MOVE 'OPEN'    TO ACCION
018400        MOVE 'PERIODS' TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                               FS-PERIODS
018700        DISPLAY '>>> ERROR AL ABRIR PERIODS <<<' UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100 010-INICIO-E. EXIT.
019200
019300 020-LEE-TARJETA-PARM SECTION.
019400*    UNA TARJETA POR PROVEEDOR A LISTAR; EN BLANCO O CON EL           *
019500*    CENTINELA '99999999' SE DA POR TERMINADA LA LISTA DE TARJETAS.    *
019600     ACCEPT WKS-TARJETA-PARM FROM SYSIN
019700     IF WKS-REQ-CORP-CODE = SPACES OR
019800        WKS-REQ-CORP-CODE = '99999999'
019900        MOVE 'Y' TO WKS-SW-PARM
020000     END-IF.
020100 020-LEE-TARJETA-PARM-E. EXIT.
020200
020300 200-LEE-FINSTMT SECTION.
020400*    LECTURA SENCILLA DE FINSTMT, QUE SE ASUME EN SECUENCIA ASCENDENTE *
020500*    POR CORP-CODE/ANIO/REPORTE.                                       *
020600     READ FINSTMT
020700          AT END
020800             MOVE 'Y' TO WKS-SW-FINSTMT
020900     END-READ.
021000 200-LEE-FINSTMT-E. EXIT.
021100
021200******************************************************************
021300*  REGLA DE AUTOSELECCION PARA EL LISTADO DE PERIODOS (RF-309).  *
021400*  ES ASIMETRICA CONTRA LA DE RFRGO01: EN ENERO-MARZO EL         *
021500*  PERIODO MARCADO ES EL 3ER TRIMESTRE DEL ANIO ANTERIOR, NO     *
021600*  DEL ANIO EN CURSO.                                            *
021700******************************************************************
021800 150-SELECCIONA-PERIODO-AUTO SECTION.                             RF-00309
021900*    SE FIJA UNA SOLA VEZ AL ARRANCAR, ANTES DE LEER LA PRIMERA        *
022000*    TARJETA, PARA QUE TODOS LOS PROVEEDORES DE LA CORRIDA USEN EL     *
022100*    MISMO PERIODO MARCADO COMO AUTOSELECCIONADO.                      *
022200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
022300     EVALUATE TRUE
022400        WHEN WKS-MES-HOY NOT < 1 AND WKS-MES-HOY NOT > 3
022500           MOVE '11014'        TO WKS-REPORTE-AUTO
022600           COMPUTE WKS-ANIO-AUTO = WKS-ANIO-HOY - 1
022700        WHEN WKS-MES-HOY NOT < 4 AND WKS-MES-HOY NOT > 6
022800           MOVE '11011'        TO WKS-REPORTE-AUTO
022900           COMPUTE WKS-ANIO-AUTO = WKS-ANIO-HOY - 1
023000        WHEN WKS-MES-HOY NOT < 7 AND WKS-MES-HOY NOT > 9
023100           MOVE '11013'        TO WKS-REPORTE-AUTO
023200           MOVE WKS-ANIO-HOY   TO WKS-ANIO-AUTO
023300        WHEN OTHER
023400           MOVE '11012'        TO WKS-REPORTE-AUTO
023500           MOVE WKS-ANIO-HOY   TO WKS-ANIO-AUTO
023600     END-EVALUATE
023700     MOVE WKS-ANIO-AUTO TO WKS-ANIO-AUTO-X.
023800 150-SELECCIONA-PERIODO-AUTO-E. EXIT.
023900
024000******************************************************************
024100*  COTEJO DE LA TARJETA DE PARAMETROS CONTRA FINSTMT, AMBOS EN   *
024200*  SECUENCIA ASCENDENTE POR CORP-CODE.                           *
024300******************************************************************
024400 300-PROCESA-PARTNER SECTION.
024500*    UN PROVEEDOR A LA VEZ: SE RECUPERA EL ALCANCE DE FINSTMT QUE     *
024600*    CORRESPONDE A LA TARJETA EN CURSO, SE TABULAN SUS GRUPOS         *
024700*    ANIO/REPORTE, SE ORDENAN Y SE ESCRIBEN COMO PERIODS, Y AL FINAL  *
024800*    SE AVANZA A LA SIGUIENTE TARJETA.                                 *
024900     MOVE 0 TO WKS-TABLA-COUNT
025000     PERFORM 310-AVANZA-FINSTMT-A-CORP
025100     PERFORM 320-CARGA-PERIODOS-CORP
025200             UNTIL FIN-FINSTMT OR
025300                   FS-CORP-CODE NOT = WKS-REQ-CORP-CODE
025400     PERFORM 330-ORDENA-PERIODOS
025500     PERFORM 350-ESCRIBE-PERIODOS-PARTNER
025600     ADD 1 TO WKS-PROVEEDORES-PROCESADOS
025700     PERFORM 020-LEE-TARJETA-PARM.
025800 300-PROCESA-PARTNER-E. EXIT.
025900
026000 310-AVANZA-FINSTMT-A-CORP SECTION.
026100*    FINSTMT Y LA TARJETA DE PARAMETROS VIENEN AMBAS EN SECUENCIA      *
026200*    ASCENDENTE DE CORP-CODE; SE BRINCAN LOS RENGLONES DE FINSTMT QUE  *
026300*    PERTENECEN A UN PROVEEDOR ANTERIOR AL SOLICITADO.                 *
026400     PERFORM 200-LEE-FINSTMT
026500             UNTIL FIN-FINSTMT OR
026600                   FS-CORP-CODE NOT < WKS-REQ-CORP-CODE.
026700 310-AVANZA-FINSTMT-A-CORP-E. EXIT.
026800
026900******************************************************************
027000*  ACUMULA EN LA TABLA UN CONTADOR POR CADA GRUPO ANIO/REPORTE   *
027100*  DISTINTO ENCONTRADO PARA EL PROVEEDOR EN CURSO.               *
027200******************************************************************
027300 320-CARGA-PERIODOS-CORP SECTION.
027400*    POR CADA RENGLON DE FINSTMT DEL PROVEEDOR EN CURSO, SE BUSCA SI    *
027500*    SU PAR ANIO/REPORTE YA EXISTE EN LA TABLA (SUMANDOLE 1 AL         *
027600*    CONTEO) O SI HAY QUE ABRIR UNA ENTRADA NUEVA, HASTA UN MAXIMO DE   *
027700*    40 GRUPOS DISTINTOS POR PROVEEDOR.                                *
027800     MOVE 0 TO WKS-TI-IDX
027900     MOVE 'N' TO WKS-ORD-CAMBIO
028000     PERFORM 325-BUSCA-PERIODO-EN-TABLA
028100             UNTIL WKS-TI-IDX NOT < WKS-TABLA-COUNT OR
028200                   WKS-ORD-HUBO-CAMBIO
028300     IF NOT WKS-ORD-HUBO-CAMBIO
028400        IF WKS-TABLA-COUNT < 40
028500           ADD 1 TO WKS-TABLA-COUNT
028600           MOVE FS-BSNS-YEAR  TO WKS-TP-ANIO (WKS-TABLA-COUNT)
028700           MOVE FS-REPRT-CODE TO WKS-TP-REPORTE (WKS-TABLA-COUNT)
028800           MOVE 1             TO WKS-TP-CONTEO (WKS-TABLA-COUNT)
028900        END-IF
029000     END-IF
029100     PERFORM 200-LEE-FINSTMT.
029200 320-CARGA-PERIODOS-CORP-E. EXIT.
029300
029400 325-BUSCA-PERIODO-EN-TABLA SECTION.
029500*    COMPARA UNA SOLA ENTRADA DE LA TABLA CONTRA EL RENGLON ACTUAL DE  *
029600*    FINSTMT; WKS-ORD-CAMBIO SE REUSA AQUI COMO BANDERA DE "YA SE      *
029700*    ENCONTRO" PARA CORTAR LA BUSQUEDA DESDE 320.                      *
029800     ADD 1 TO WKS-TI-IDX
029900     IF WKS-TP-ANIO (WKS-TI-IDX) = FS-BSNS-YEAR AND
030000        WKS-TP-REPORTE (WKS-TI-IDX) = FS-REPRT-CODE
030100        ADD 1 TO WKS-TP-CONTEO (WKS-TI-IDX)
030200        MOVE 'Y' TO WKS-ORD-CAMBIO
030300     END-IF.
030400 325-BUSCA-PERIODO-EN-TABLA-E. EXIT.
030500
030600******************************************************************
030700*  ORDENAMIENTO DE BURBUJA DESCENDENTE POR ANIO Y LUEGO POR      *
030800*  REPORTE (RF-00415). TABLA PEQUENA, NO REQUIERE SORT VERB.     *
030900******************************************************************
031000 330-ORDENA-PERIODOS SECTION.
031100*    SE REPITEN PASADAS DE BURBUJA HASTA QUE UNA PASADA COMPLETA NO    *
031200*    HAGA NINGUN INTERCAMBIO; LA TABLA ES CHICA (MAX 40) POR LO QUE    *
031300*    EL COSTO DE LA BURBUJA ES ACEPTABLE.                              *
031400     MOVE 'Y' TO WKS-ORD-CAMBIO
031500     PERFORM 335-UNA-PASADA-ORDENA UNTIL NOT WKS-ORD-HUBO-CAMBIO.
031600 330-ORDENA-PERIODOS-E. EXIT.
031700
031800 335-UNA-PASADA-ORDENA SECTION.                                   RF-00415
031900*    UNA PASADA COMPARA CADA PAR DE ENTRADAS ADYACENTES, DE 1 A       *
032000*    WKS-TABLA-COUNT - 1.                                              *
032100     MOVE 'N'  TO WKS-ORD-CAMBIO
032200     MOVE 1    TO WKS-TI-IDX
032300     PERFORM 340-COMPARA-UN-PAR
032400             UNTIL WKS-TI-IDX NOT < WKS-TABLA-COUNT.
032500 335-UNA-PASADA-ORDENA-E. EXIT.
032600
032700 340-COMPARA-UN-PAR SECTION.
032800*    ORDEN DESCENDENTE POR ANIO Y, DENTRO DEL MISMO ANIO, POR CODIGO   *
032900*    DE REPORTE ASCENDENTE (RF-00415); SE INTERCAMBIAN LOS TRES        *
033000*    CAMPOS DE LA ENTRADA (ANIO, REPORTE, CONTEO) JUNTOS.              *
033100     COMPUTE WKS-TJ-IDX = WKS-TI-IDX + 1
033200     IF WKS-TP-ANIO (WKS-TI-IDX) < WKS-TP-ANIO (WKS-TJ-IDX) OR
033300        (WKS-TP-ANIO (WKS-TI-IDX) = WKS-TP-ANIO (WKS-TJ-IDX) AND
033400         WKS-TP-REPORTE (WKS-TI-IDX) <
033500         WKS-TP-REPORTE (WKS-TJ-IDX))
033600        MOVE WKS-TP-ANIO    (WKS-TI-IDX) TO WKS-ORD-ANIO-TMP
033700        MOVE WKS-TP-REPORTE (WKS-TI-IDX) TO WKS-ORD-REPORTE-TMP
033800        MOVE WKS-TP-CONTEO  (WKS-TI-IDX) TO WKS-ORD-CONTEO-TMP
033900        MOVE WKS-TP-ANIO    (WKS-TJ-IDX)
034000                             TO WKS-TP-ANIO (WKS-TI-IDX)
034100        MOVE WKS-TP-REPORTE (WKS-TJ-IDX)
034200                             TO WKS-TP-REPORTE (WKS-TI-IDX)
034300        MOVE WKS-TP-CONTEO  (WKS-TJ-IDX)
034400                             TO WKS-TP-CONTEO (WKS-TI-IDX)
034500        MOVE WKS-ORD-ANIO-TMP    TO WKS-TP-ANIO (WKS-TJ-IDX)
034600        MOVE WKS-ORD-REPORTE-TMP TO WKS-TP-REPORTE (WKS-TJ-IDX)
034700        MOVE WKS-ORD-CONTEO-TMP  TO WKS-TP-CONTEO (WKS-TJ-IDX)
034800        MOVE 'Y' TO WKS-ORD-CAMBIO
034900     END-IF
035000     ADD 1 TO WKS-TI-IDX.
035100 340-COMPARA-UN-PAR-E. EXIT.
035200
035300******************************************************************
035400*  ESCRITURA DE UN RENGLON AVAILABLE-PERIOD POR CADA GRUPO, YA   *
035500*  ORDENADO, MARCANDO EL AUTOSELECCIONADO.                       *
035600******************************************************************
035700 350-ESCRIBE-PERIODOS-PARTNER SECTION.
035800*    RECORRE LA TABLA YA ORDENADA Y EMITE UN RENGLON DE SALIDA POR     *
035900*    ENTRADA.                                                          *
036000     MOVE 0 TO WKS-TI-IDX
036100     PERFORM 360-ESCRIBE-UN-PERIODO
036200             UNTIL WKS-TI-IDX NOT < WKS-TABLA-COUNT.
036300 350-ESCRIBE-PERIODOS-PARTNER-E. EXIT.
036400
036500 360-ESCRIBE-UN-PERIODO SECTION.
036600*    COMPARA LA ENTRADA ACTUAL CONTRA EL PAR ANIO/REPORTE FIJADO POR    *
036700*    150 PARA MARCAR AP-AUTO-SELECTED (RF-00309); LUEGO LLAMA A 160    *
036800*    PARA EL NOMBRE Y DESCRIPCION DEL REPORTE ANTES DE ESCRIBIR.        *
036900     ADD 1 TO WKS-TI-IDX
037000     MOVE WKS-TP-ANIO    (WKS-TI-IDX) TO AP-BSNS-YEAR
037100     MOVE WKS-TP-REPORTE (WKS-TI-IDX) TO AP-REPRT-CODE
037200     MOVE WKS-TP-CONTEO  (WKS-TI-IDX) TO AP-ITEM-COUNT
037300     PERFORM 160-MAPEA-REPORTE
037400     IF WKS-TP-ANIO (WKS-TI-IDX) = WKS-ANIO-AUTO-X AND
037500        WKS-TP-REPORTE (WKS-TI-IDX) = WKS-REPORTE-AUTO
037600        MOVE 'Y' TO AP-AUTO-SELECTED                              RF-00309
037700     ELSE
037800        MOVE 'N' TO AP-AUTO-SELECTED
037900     END-IF
038000     MOVE SPACES TO WKS-LINEA-PERIODO
038100     WRITE RF-PERIODS-LINE FROM RF-AVAILABLE-PERIOD.
038200 360-ESCRIBE-UN-PERIODO-E. EXIT.
038300
038400******************************************************************
038500*  CATALOGO DE NOMBRE Y DESCRIPCION DE REPORTE
038600******************************************************************
038700 160-MAPEA-REPORTE SECTION.                                       RF-00112
038800*    TRADUCE EL CODIGO DE REPORTE DART (11011/11012/11013/11014) A SU  *
038900*    NOMBRE Y DESCRIPCION EN COREANO PARA EL ENCABEZADO DE PERIODS;    *
039000*    UN CODIGO FUERA DE CATALOGO CAE EN WHEN OTHER SIN DETENER LA      *
039100*    CORRIDA.                                                          *
039200     EVALUATE AP-REPRT-CODE
039300        WHEN '11011'
039400           MOVE '사업보고서'           TO AP-REPRT-NAME
039500           STRING AP-BSNS-YEAR DELIMITED BY SIZE
039600                  '년 연간' DELIMITED BY SIZE
039700                  INTO AP-PERIOD-DESC
039800        WHEN '11012'
039900           MOVE '반기보고서'           TO AP-REPRT-NAME
040000           STRING AP-BSNS-YEAR DELIMITED BY SIZE
040100                  '년 상반기' DELIMITED BY SIZE
040200                  INTO AP-PERIOD-DESC
040300        WHEN '11013'
040400           MOVE '1분기보고서'          TO AP-REPRT-NAME
040500           STRING AP-BSNS-YEAR DELIMITED BY SIZE
040600                  '년 1분기' DELIMITED BY SIZE
040700                  INTO AP-PERIOD-DESC
040800        WHEN '11014'
040900           MOVE '3분기보고서'          TO AP-REPRT-NAME
041000           STRING AP-BSNS-YEAR DELIMITED BY SIZE
041100                  '년 3분기' DELIMITED BY SIZE
041200                  INTO AP-PERIOD-DESC
041300        WHEN OTHER
041400           MOVE '알 수 없는 보고서'     TO AP-REPRT-NAME
041500           STRING AP-BSNS-YEAR DELIMITED BY SIZE
041600                  '년 알 수 없는 보고서' DELIMITED BY SIZE
041700                  INTO AP-PERIOD-DESC
041800     END-EVALUATE.
041900 160-MAPEA-REPORTE-E. EXIT.
042000
042100 900-TOTALES-FINALES SECTION.
042200*    UNICO CONTADOR DE ESTE PROGRAMA: CUANTOS PROVEEDORES DE LA        *
042300*    TARJETA DE PARAMETROS SE PROCESARON EN LA CORRIDA.                *
042400     MOVE WKS-PROVEEDORES-PROCESADOS TO WKS-TOT-EDIT
042500     DISPLAY 'RFPER01 - PROVEEDORES PROCESADOS: ' WKS-TOT-EDIT
042600             UPON CONSOLE.
042700 900-TOTALES-FINALES-E. EXIT.
042800
042900 950-CIERRA-ARCHIVOS SECTION.
043000*    CIERRE FINAL; SE INVOCA JUNTO CON 900 EN UN SOLO RANGO DE         *
043100*    PERFORM THRU DESDE 000-MAIN (RF-00460).                           *
043200     CLOSE FINSTMT PERIODS.
043300 950-CIERRA-ARCHIVOS-E. EXIT.
