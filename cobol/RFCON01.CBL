000100******************************************************************
000200* FECHA       : 11/04/1990                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DMRZ)                            *
000400* APLICACION  : RIESGO FINANCIERO PROVEEDORES                   *
000500* PROGRAMA    : RFCON01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSOLIDA LOS PERFILES DE COMPANIA DEL CATALOGO  *
000800*             : DART QUE COMPARTEN UN MISMO CORP-CODE (PUEDE     *
000900*             : HABER DUPLICADOS), CALCULA LA COMPLETITUD DE     *
001000*             : CADA UNO Y SELECCIONA EL MEJOR PARA USO POSTERIOR*
001100*             : DE RFSOC01, MARCANDO SI REQUIERE ENRIQUECIMIENTO *
001200*             : DE DATOS.                                        *
001300* ARCHIVOS    : PROFILES=C                                       *
001400* ACCION (ES) : C=CONSULTAR, R=REPORTE                           *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 241110                                           *
001700* NOMBRE      : CONSOLIDACION DE PERFILES DE COMPANIA DART       *
001800******************************************************************
001900*  HISTORIAL DE CAMBIOS                                          *
002000*  DD/MM/AAAA INIC NO.TICKET  DESCRIPCION                        *
002100*  11/04/1990 DMRZ ---------  VERSION ORIGINAL. CONTROL BREAK    *
002200*                             POR CORP-CODE SOBRE PROFILES.      *
002300*  22/06/1994 EEDR RF-00161   SE AGREGA EL CALCULO DE PUNTAJE DE *
002400*                             COMPLETITUD (12 CAMPOS).           *
002500*  19/12/1998 JLCR RF-00231   AJUSTE Y2K EN LAS FECHAS DE        *
002600*                             CONSTITUCION DEL PERFIL.           *
002700*  18/08/2004 DMRZ RF-00318   SE AGREGA LA MARCA DE REQUIERE      *
002800*                             ENRIQUECIMIENTO DE DATOS.          *
002900*  09/02/2012 MGRZ RF-00428   EN CASO DE EMPATE DE PUNTAJE SE     *
003000*                             CONSERVA EL PRIMERO ENCONTRADO.    *
003100*  17/11/2014 LTRZ RF-00459   SE AGREGA LA VISTA DESCOMPUESTA DEL *
003200*                             NUMERO DE NEGOCIO PARA EL REPORTE   *
003300*                             DE CONSOLA, Y SE AMPLIAN LOS        *
003400*                             COMENTARIOS DE CADA PARRAFO PARA    *
003500*                             FACILITAR EL MANTENIMIENTO FUTURO.  *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. RFCON01.
003900 AUTHOR. DANIEL RAMIREZ.
004000 INSTALLATION. SERES404.
004100 DATE-WRITTEN. 11/04/1990.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERICO-NACIONAL IS '0' THRU '9'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*                                                                       *
005200*    UNICO ARCHIVO DE ENTRADA: EL CATALOGO DE PERFILES DART, YA        *
005300*    ORDENADO POR CORP-CODE POR EL PASO ANTERIOR DEL JCL.              *
005400     SELECT PROFILES ASSIGN TO PROFILES
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-PROFILES.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PROFILES.
006100     COPY RFCPRO.
006200
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------------*
006500*  CODIGO DE RETORNO DE CADA OPEN/READ SOBRE PROFILES.                 *
006600*----------------------------------------------------------------------*
006700 01  WKS-FS-STATUS.
006800     02  FS-PROFILES                PIC 9(02) VALUE ZEROES.
006900     02  PROGRAMA                   PIC X(08) VALUE 'RFCON01'.
007000     02  ARCHIVO                    PIC X(08) VALUE SPACES.
007100     02  ACCION                     PIC X(10) VALUE SPACES.
007200     02  LLAVE                      PIC X(32) VALUE SPACES.
007300
007400*----------------------------------------------------------------------*
007500*  BANDERA DE FIN DE ARCHIVO DE PROFILES.                              *
007600*----------------------------------------------------------------------*
007700 01  WKS-BANDERAS.
007800     02  WKS-SW-PROFILES            PIC X(01) VALUE 'N'.
007900         88  FIN-PROFILES                   VALUE 'Y'.
008000
008100*----------------------------------------------------------------------*
008200*  CORP-CODE DEL GRUPO DE RENGLONES DUPLICADOS EN CURSO (CONTROL DE    *
008300*  RUPTURA DE 300-PROCESA-GRUPO-CORP).                                 *
008400*----------------------------------------------------------------------*
008500 01  WKS-CORP-CODE-RUPTURA          PIC X(08) VALUE SPACES.
008600
008700******************************************************************
008800*   MEJOR PERFIL ENCONTRADO DEL GRUPO EN CURSO (PUNTAJE MAS ALTO,
008900*   EN CASO DE EMPATE SE CONSERVA EL PRIMERO ENCONTRADO - RF-00428)
009000******************************************************************
009100 01  WKS-MEJOR-PERFIL.
009200     02  WKS-MP-PUNTAJE             PIC 9(02) COMP VALUE 0.
009300     02  WKS-MP-TIENE-PERFIL        PIC X(01) VALUE 'N'.
009400         88  WKS-MP-HAY-PERFIL              VALUE 'Y'.
009500     02  WKS-MP-CORP-CODE           PIC X(08) VALUE SPACES.
009600     02  WKS-MP-CORP-NAME           PIC X(40) VALUE SPACES.
009700     02  WKS-MP-CEO-NAME            PIC X(30) VALUE SPACES.
009800     02  WKS-MP-ADDRESS             PIC X(100) VALUE SPACES.
009900     02  WKS-MP-PHONE-NUMBER        PIC X(20) VALUE SPACES.
010000     02  WKS-MP-BUSINESS-NUMBER     PIC X(13) VALUE SPACES.
010100     02  WKS-MP-INDUSTRY-CODE       PIC X(10) VALUE SPACES.
010200     02  WKS-MP-ESTABLISHMENT-DATE  PIC X(08) VALUE SPACES.       RF-00231
010300     02  WKS-MP-ESTAB-DATE-R
010400         REDEFINES WKS-MP-ESTABLISHMENT-DATE.
010500         03  WKS-MPF-ANIO-CONSTIT   PIC 9(04).
010600         03  WKS-MPF-MES-CONSTIT    PIC 9(02).
010700         03  WKS-MPF-DIA-CONSTIT    PIC 9(02).
010800     02  WKS-MP-NEEDS-DETAIL        PIC X(01) VALUE 'N'.
010900         88  WKS-MP-REQUIERE-DETALLE        VALUE 'Y'.
011000*----------------------------------------------------------------------*
011100*  VISTA DEL NUMERO DE NEGOCIO DESCOMPUESTA EN SUS TRES SEGMENTOS      *
011200*  (PREFIJO/MEDIO/SUFIJO), AGREGADA EN RF-00459 PARA QUE EL REPORTE    *
011300*  DE CONSOLA MUESTRE EL NUMERO CON EL FORMATO QUE USA EL NEGOCIO.     *
011400*----------------------------------------------------------------------*
011500 01  WKS-MP-BUSINESS-NUMBER-R                                     RF-00459
011600         REDEFINES WKS-MP-BUSINESS-NUMBER.
011700     02  WKS-MPB-PREFIJO            PIC X(03).
011800     02  WKS-MPB-MEDIO              PIC X(02).
011900     02  WKS-MPB-SUFIJO             PIC X(08).
012000
012100 01  WKS-PUNTAJE-ACTUAL             PIC 9(02) COMP VALUE 0.
012200
012300*----------------------------------------------------------------------*
012400*  CONTADORES DE CIERRE DE CORRIDA.                                    *
012500*----------------------------------------------------------------------*
012600 01  WKS-CONTADORES.
012700     02  WKS-CTA-PERFILES-LEIDOS    PIC 9(07) COMP VALUE 0.
012800     02  WKS-CTA-CORP-CODES         PIC 9(05) COMP VALUE 0.
012900     02  WKS-CTA-REQUIEREN-DETALLE  PIC 9(05) COMP VALUE 0.
013000 01  WKS-TOT-EDIT                   PIC ZZZZZZ9.
013100
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L               *
013400******************************************************************
013500 PROCEDURE DIVISION.
013600 000-MAIN SECTION.
013700*    SECUENCIA DE LA CORRIDA: ABRIR, CONSOLIDAR TODOS LOS GRUPOS DE    *
013800*    CORP-CODE, IMPRIMIR TOTALES Y CERRAR. EL CIERRE DE LA CORRIDA     *
013900*    (900/950) SE EJECUTA COMO UN SOLO RANGO, YA QUE SIEMPRE CORREN    *
014000*    JUNTOS Y EN ESE ORDEN (RF-00459).                                 *
014100     PERFORM 010-INICIO
014200     PERFORM 300-PROCESA-GRUPO-CORP UNTIL FIN-PROFILES
014300     PERFORM 900-TOTALES-FINALES THRU 950-CIERRA-ARCHIVOS-E       RF-00459
014400     STOP RUN.
014500 000-MAIN-E. EXIT.
014600
014700 010-INICIO SECTION.
014800*    ABRE EL CATALOGO DE PERFILES; SI NO ABRE, SE AVISA A OPERACION    *
014900*    Y SE TERMINA LA CORRIDA CON RETURN-CODE DE ERROR.                 *
015000     OPEN INPUT PROFILES
015100     IF FS-PROFILES NOT = 0
015200        MOVE 'OPEN'     TO ACCION
015300        MOVE 'PROFILES' TO ARCHIVO
015400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015500                               FS-PROFILES
015600        DISPLAY '>>> ERROR AL ABRIR PROFILES <<<' UPON CONSOLE
015700        MOVE 91 TO RETURN-CODE
015800        STOP RUN
015900     END-IF
016000*    SE ADELANTA LA LECTURA PARA DEJAR EL PRIMER RENGLON EN CP-
016100*    CORP-CODE Y PODER ARRANCAR EL PRIMER GRUPO EN 300.
016200     PERFORM 200-LEE-PROFILES.
016300 010-INICIO-E. EXIT.
016400
016500 200-LEE-PROFILES SECTION.
016600*    LECTURA SENCILLA DEL CATALOGO; AL LLEGAR A FIN DE ARCHIVO SE      *
016700*    PRENDE LA BANDERA Y SE DEJA DE CONTAR RENGLONES LEIDOS.           *
016800     READ PROFILES
016900          AT END
017000             MOVE 'Y' TO WKS-SW-PROFILES
017100     END-READ
017200     IF NOT FIN-PROFILES
017300        ADD 1 TO WKS-CTA-PERFILES-LEIDOS
017400     END-IF.
017500 200-LEE-PROFILES-E. EXIT.
017600
017700******************************************************************
017800*  PROFILES SE ASUME EN SECUENCIA POR CORP-CODE. SE ACUMULA UN    *
017900*  GRUPO DE RENGLONES DUPLICADOS DEL MISMO CORP-CODE Y SE         *
018000*  SELECCIONA EL DE MAYOR PUNTAJE.                                *
018100******************************************************************
018200 300-PROCESA-GRUPO-CORP SECTION.
018300*    FIJA EL CORP-CODE DE RUPTURA CON EL PRIMER RENGLON DEL GRUPO Y    *
018400*    REINICIA EL MEJOR PERFIL PARA QUE NO ARRASTRE EL GRUPO ANTERIOR.  *
018500     MOVE CP-CORP-CODE TO WKS-CORP-CODE-RUPTURA
018600     MOVE 0   TO WKS-MP-PUNTAJE
018700     MOVE 'N' TO WKS-MP-TIENE-PERFIL
018800*    RECORRE TODOS LOS RENGLONES DUPLICADOS DE ESTE CORP-CODE HASTA    *
018900*    QUE CAMBIE DE CORP-CODE O SE ACABE EL ARCHIVO.                    *
019000     PERFORM 310-CARGA-GRUPO-PERFILES
019100             UNTIL FIN-PROFILES OR
019200                   CP-CORP-CODE NOT = WKS-CORP-CODE-RUPTURA
019300*    YA CON TODO EL GRUPO EVALUADO, SE DECIDE SI REQUIERE ENRIQUECI-   *
019400*    MIENTO Y SE IMPRIME EL RENGLON DE CONSOLA DEL GRUPO.              *
019500     PERFORM 350-EVALUA-GRUPO-PERFILES
019600     ADD 1 TO WKS-CTA-CORP-CODES.
019700 300-PROCESA-GRUPO-CORP-E. EXIT.
019800
019900 310-CARGA-GRUPO-PERFILES SECTION.                                RF-00428
020000*    CALIFICA EL RENGLON ACTUAL; SI NO HABIA PERFIL TODAVIA O ESTE     *
020100*    RENGLON TIENE MEJOR PUNTAJE QUE EL GUARDADO, SE CONSERVA. EN      *
020200*    CASO DE EMPATE DE PUNTAJE SE DEJA EL PRIMERO ENCONTRADO (RF-      *
020300*    00428), POR LO QUE LA COMPARACION ES ESTRICTAMENTE ">".           *
020400     PERFORM 400-CALCULA-COMPLETITUD
020500     IF NOT WKS-MP-HAY-PERFIL OR
020600        WKS-PUNTAJE-ACTUAL > WKS-MP-PUNTAJE
020700        MOVE 'Y'               TO WKS-MP-TIENE-PERFIL
020800        MOVE WKS-PUNTAJE-ACTUAL TO WKS-MP-PUNTAJE
020900        MOVE CP-CORP-CODE       TO WKS-MP-CORP-CODE
021000        MOVE CP-CORP-NAME       TO WKS-MP-CORP-NAME
021100        MOVE CP-CEO-NAME        TO WKS-MP-CEO-NAME
021200        MOVE CP-ADDRESS         TO WKS-MP-ADDRESS
021300        MOVE CP-PHONE-NUMBER    TO WKS-MP-PHONE-NUMBER
021400        MOVE CP-BUSINESS-NUMBER TO WKS-MP-BUSINESS-NUMBER
021500        MOVE CP-INDUSTRY-CODE   TO WKS-MP-INDUSTRY-CODE
021600        MOVE CP-ESTABLISHMENT-DATE
021700                                TO WKS-MP-ESTABLISHMENT-DATE
021800     END-IF
021900*    SE ADELANTA LA LECTURA PARA PROBAR EL SIGUIENTE RENGLON DEL       *
022000*    GRUPO (O EL PRIMER RENGLON DEL SIGUIENTE CORP-CODE).              *
022100     PERFORM 200-LEE-PROFILES.
022200 310-CARGA-GRUPO-PERFILES-E. EXIT.
022300
022400******************************************************************
022500*  PUNTAJE DE COMPLETITUD: UN PUNTO POR CADA UNO DE LOS 12 CAMPOS *
022600*  NO EN BLANCO (RF-00161).                                       *
022700******************************************************************
022800 400-CALCULA-COMPLETITUD SECTION.                                 RF-00161
022900*    BLOQUE 1 DE 4: DATOS GENERALES DE LA COMPANIA (NOMBRE, GERENTE,   *
023000*    DIRECCION).                                                       *
023100     MOVE 0 TO WKS-PUNTAJE-ACTUAL
023200     IF CP-CORP-NAME       NOT = SPACES
023300        ADD 1 TO WKS-PUNTAJE-ACTUAL
023400     END-IF
023500     IF CP-CEO-NAME        NOT = SPACES
023600        ADD 1 TO WKS-PUNTAJE-ACTUAL
023700     END-IF
023800     IF CP-ADDRESS         NOT = SPACES
023900        ADD 1 TO WKS-PUNTAJE-ACTUAL
024000     END-IF
024100*    BLOQUE 2 DE 4: DATOS DE CONTACTO Y REGISTRO FISCAL.               *
024200     IF CP-PHONE-NUMBER    NOT = SPACES
024300        ADD 1 TO WKS-PUNTAJE-ACTUAL
024400     END-IF
024500     IF CP-BUSINESS-NUMBER NOT = SPACES
024600        ADD 1 TO WKS-PUNTAJE-ACTUAL
024700     END-IF
024800     IF CP-INDUSTRY-CODE   NOT = SPACES
024900        ADD 1 TO WKS-PUNTAJE-ACTUAL
025000     END-IF
025100*    BLOQUE 3 DE 4: FECHA DE CONSTITUCION Y MES CONTABLE.              *
025200     IF CP-ESTABLISHMENT-DATE NOT = SPACES
025300        ADD 1 TO WKS-PUNTAJE-ACTUAL
025400     END-IF
025500     IF CP-ACCOUNTING-MONTH  NOT = SPACES
025600        ADD 1 TO WKS-PUNTAJE-ACTUAL
025700     END-IF
025800*    BLOQUE 4 DE 4: DATOS SECUNDARIOS (NOMBRE EN INGLES, BOLSA,        *
025900*    PAGINA WEB Y FAX) QUE RARA VEZ LLEGAN LLENOS DEL CATALOGO DART.   *
026000     IF CP-CORP-NAME-ENG   NOT = SPACES
026100        ADD 1 TO WKS-PUNTAJE-ACTUAL
026200     END-IF
026300     IF CP-STOCK-CODE      NOT = SPACES
026400        ADD 1 TO WKS-PUNTAJE-ACTUAL
026500     END-IF
026600     IF CP-HOMEPAGE-URL    NOT = SPACES
026700        ADD 1 TO WKS-PUNTAJE-ACTUAL
026800     END-IF
026900     IF CP-FAX-NUMBER      NOT = SPACES
027000        ADD 1 TO WKS-PUNTAJE-ACTUAL
027100     END-IF.
027200 400-CALCULA-COMPLETITUD-E. EXIT.
027300
027400******************************************************************
027500*  UN PERFIL "REQUIERE DETALLE" SI LE FALTA NOMBRE DE GERENTE,    *
027600*  DIRECCION, TELEFONO, NUMERO DE NEGOCIO O CODIGO DE INDUSTRIA   *
027700*  (RF-00318).                                                    *
027800******************************************************************
027900 350-EVALUA-GRUPO-PERFILES SECTION.                               RF-00318
028000*    ESTOS CINCO CAMPOS SON LOS QUE CAPTURA A MANO EL ANALISTA DE      *
028100*    RIESGO CUANDO RFSOC01 DA DE ALTA UN SOCIO NUEVO; SI FALTA         *
028200*    CUALQUIERA, EL PERFIL SE MARCA PARA REVISION MANUAL.              *
028300     MOVE 'N' TO WKS-MP-NEEDS-DETAIL
028400     IF WKS-MP-CEO-NAME        = SPACES OR
028500        WKS-MP-ADDRESS         = SPACES OR
028600        WKS-MP-PHONE-NUMBER    = SPACES OR
028700        WKS-MP-BUSINESS-NUMBER = SPACES OR
028800        WKS-MP-INDUSTRY-CODE   = SPACES
028900        MOVE 'Y' TO WKS-MP-NEEDS-DETAIL
029000        ADD 1    TO WKS-CTA-REQUIEREN-DETALLE
029100     END-IF
029200*    RENGLON DE CONSOLA DEL GRUPO: CORP-CODE, NOMBRE, PUNTAJE,         *
029300*    BANDERA DE DETALLE, ANIO DE CONSTITUCION (RF-00231) Y NUMERO DE   *
029400*    NEGOCIO YA FORMATEADO POR SEGMENTOS (RF-00459).                   *
029500     DISPLAY 'RFCON01 - ' WKS-MP-CORP-CODE
029600             ' PERFIL=' WKS-MP-CORP-NAME
029700             ' PUNTAJE=' WKS-MP-PUNTAJE
029800             ' REQUIERE-DETALLE=' WKS-MP-NEEDS-DETAIL
029900             ' CONSTITUIDA=' WKS-MPF-ANIO-CONSTIT
030000             ' NEGOCIO=' WKS-MPB-PREFIJO '-' WKS-MPB-MEDIO
030100             '-' WKS-MPB-SUFIJO
030200             UPON CONSOLE.
030300 350-EVALUA-GRUPO-PERFILES-E. EXIT.
030400
030500 900-TOTALES-FINALES SECTION.
030600*    TRES CONTADORES DE CIERRE: RENGLONES LEIDOS DEL CATALOGO (CON     *
030700*    DUPLICADOS), CORP-CODES DISTINTOS CONSOLIDADOS Y CUANTOS DE       *
030800*    ESOS QUEDARON MARCADOS PARA ENRIQUECIMIENTO DE DATOS.             *
030900     MOVE WKS-CTA-PERFILES-LEIDOS TO WKS-TOT-EDIT
031000     DISPLAY 'RFCON01 - PERFILES LEIDOS          : ' WKS-TOT-EDIT
031100             UPON CONSOLE
031200     MOVE WKS-CTA-CORP-CODES TO WKS-TOT-EDIT
031300     DISPLAY 'RFCON01 - CORP-CODES CONSOLIDADOS  : ' WKS-TOT-EDIT
031400             UPON CONSOLE
031500     MOVE WKS-CTA-REQUIEREN-DETALLE TO WKS-TOT-EDIT
031600     DISPLAY 'RFCON01 - REQUIEREN DETALLE        : ' WKS-TOT-EDIT
031700             UPON CONSOLE.
031800 900-TOTALES-FINALES-E. EXIT.
031900
032000 950-CIERRA-ARCHIVOS SECTION.
032100*    UNICO ARCHIVO ABIERTO EN ESTE PROGRAMA.                           *
032200     CLOSE PROFILES.
032300 950-CIERRA-ARCHIVOS-E. EXIT.
