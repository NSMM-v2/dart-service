000100******************************************************************
000200* FECHA       : 02/08/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : RIESGO FINANCIERO PROVEEDORES                   *
000500* PROGRAMA    : RFSOC01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUELVE LAS SOLICITUDES DE ALTA DE SOCIOS DE    *
000800*             : NEGOCIO (PROVEEDORES) CONTRA EL MAESTRO          *
000900*             : PARTNERS, DECIDIENDO SI LA SOLICITUD ES UN       *
001000*             : DUPLICADO, UNA RESTAURACION DE UN REGISTRO       *
001100*             : INACTIVO O UNA ALTA NUEVA, Y LISTA LOS NOMBRES   *
001200*             : UNICOS DE SOCIOS ACTIVOS CON PERFIL LIGADO.      *
001300* ARCHIVOS    : PROFILES=C, PARTNERS=C (DOS PASADAS)              *
001400* ACCION (ES) : C=CONSULTAR, A=ALTA, S=RESTAURA                  *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 241111                                           *
001700* NOMBRE      : ALTA/RESTAURACION DE SOCIOS DE NEGOCIO DART      *
001800******************************************************************
001900*  HISTORIAL DE CAMBIOS                                          *
002000*  DD/MM/AAAA INIC NO.TICKET  DESCRIPCION                        *
002100*  02/08/1990 PEDR ---------  VERSION ORIGINAL. CARGA EL MAESTRO *
002200*                             PARTNERS A TABLA Y RESUELVE CADA    *
002300*                             SOLICITUD (PC-ID EN BLANCO) EN UNA  *
002400*                             SEGUNDA PASADA.                    *
002500*  14/01/1994 EEDR RF-00155   SE AGREGA LA RESTAURACION DE        *
002600*                             REGISTROS INACTIVOS POR NOMBRE.    *
002700*  19/12/1998 JLCR RF-00231   AJUSTE Y2K: PC-CONTRACT-START Y LAS *
002800*                             FECHAS DE ALTA PASAN A CUATRO       *
002900*                             DIGITOS DE ANIO.                    *
003000*  07/06/2003 DMRZ RF-00309   SE AGREGA LA VALIDACION DE ANIO/    *
003100*                             REPORTE COMPARTIDA CON RFRGO01.    *
003200*  25/09/2013 MGRZ RF-00445   SE AGREGA EL LISTADO DE NOMBRES     *
003300*                             UNICOS DE SOCIOS ACTIVOS CON        *
003400*                             PERFIL LIGADO.                     *
003500*  10/11/2014 LTRZ RF-00452   SE RENUMERA LA UTILERIA DE NOMBRE   *
003600*                             DUPLICADO A 480/485 (CHOCABA CON    *
003700*                             400-DETERMINA-TIPO-SOLICITANTE) Y   *
003800*                             SE INVOCA DESDE 320 PARA CADA ALTA, *
003900*                             AVISANDO NOMBRE REPETIDO EN OTRO    *
004000*                             DUENO.                              *
004100*  20/11/2014 LTRZ RF-00462   SE UNEN 900/950 EN UN SOLO RANGO    *
004200*                             DE PERFORM THRU, Y SE AMPLIAN LOS   *
004300*                             COMENTARIOS DE CADA PARRAFO.        *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. RFSOC01.
004700 AUTHOR. ERICK RAMIREZ.
004800 INSTALLATION. SERES404.
004900 DATE-WRITTEN. 02/08/1990.
005000 DATE-COMPILED.
005100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERICO-NACIONAL IS '0' THRU '9'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PROFILES ASSIGN TO PROFILES
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-PROFILES.
006200
006300     SELECT PARTNERS ASSIGN TO PARTNERS
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-PARTNERS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900*    PROFILES ES EL CATALOGO COMPLETO DE PERFILES DART; PARTNERS SE     *
007000*    LEE DOS VECES -- PRIMERO PARA CARGAR EL MAESTRO EXISTENTE A        *
007100*    TABLA, LUEGO PARA RESOLVER LAS SOLICITUDES DE ALTA (PC-ID EN       *
007200*    BLANCO) CONTRA ESA TABLA.                                          *
007300 FD  PROFILES.
007400     COPY RFCPRO.
007500
007600 FD  PARTNERS.
007700     COPY RFPCOM.
007800
007900 WORKING-STORAGE SECTION.
008000*    FILE STATUS Y AREAS DE MENSAJE PARA LA RUTINA DE CONSOLA           *
008100*    DEBD1R00 (ESTANDAR DE LA CASA PARA REPORTAR FALLAS DE OPEN/READ).  *
008200 01  WKS-FS-STATUS.
008300     02  FS-PROFILES                PIC 9(02) VALUE ZEROES.
008400     02  FS-PARTNERS                PIC 9(02) VALUE ZEROES.
008500     02  PROGRAMA                   PIC X(08) VALUE 'RFSOC01'.
008600     02  ARCHIVO                    PIC X(08) VALUE SPACES.
008700     02  ACCION                     PIC X(10) VALUE SPACES.
008800     02  LLAVE                      PIC X(32) VALUE SPACES.
008900
009000*    BANDERA DE PROFILES, MAS UNA BANDERA POR CADA UNA DE LAS DOS      *
009100*    PASADAS DE PARTNERS (EL ARCHIVO SE ABRE Y CIERRA DOS VECES).       *
009200 01  WKS-BANDERAS.
009300     02  WKS-SW-PROFILES            PIC X(01) VALUE 'N'.
009400         88  FIN-PROFILES                   VALUE 'Y'.
009500     02  WKS-SW-PARTNERS-1          PIC X(01) VALUE 'N'.
009600         88  FIN-PARTNERS-1                 VALUE 'Y'.
009700     02  WKS-SW-PARTNERS-2          PIC X(01) VALUE 'N'.
009800         88  FIN-PARTNERS-2                 VALUE 'Y'.
009900
010000******************************************************************
010100*   TABLA DE PERFILES DART (CORP-CODE / NOMBRE), CARGADA COMPLETA *
010200*   EN LA PRIMERA PASADA PARA RESOLVER LA SOLICITUD.              *
010300******************************************************************
010400 01  WKS-PF-COUNT                   PIC 9(04) COMP VALUE 0.
010500 01  WKS-TABLA-PERFILES.
010600     02  WKS-PF-FILA OCCURS 300 TIMES.
010700         04  WKS-PF-CORP-CODE       PIC X(08).
010800         04  WKS-PF-CORP-NAME       PIC X(40).
010900 01  WKS-PF-IDX                     PIC 9(04) COMP VALUE 0.
011000
011100******************************************************************
011200*   TABLA DEL MAESTRO PARTNERS (REGISTROS CON PC-ID LLENO),       *
011300*   CARGADA EN LA PRIMERA PASADA Y ACTUALIZADA AL VUELO AL        *
011400*   RESOLVER CADA SOLICITUD (RESTAURA O ALTA).                   *
011500******************************************************************
011600 01  WKS-PT-COUNT                   PIC 9(04) COMP VALUE 0.
011700 01  WKS-TABLA-PARTNERS.
011800     02  WKS-PT-FILA OCCURS 300 TIMES.
011900         04  WKS-PT-ID              PIC X(36).
012000         04  WKS-PT-CORP-CODE       PIC X(08).
012100         04  WKS-PT-COMPANY-NAME    PIC X(40).
012200         04  WKS-PT-COMPANY-NAME-M  PIC X(40).
012300         04  WKS-PT-HEADQUARTERS-ID PIC 9(10).
012400         04  WKS-PT-PARTNER-ID      PIC 9(10).
012500         04  WKS-PT-USER-TYPE       PIC X(12).
012600         04  WKS-PT-CONTRACT-START  PIC X(08).
012700         04  WKS-PT-STATUS          PIC X(08).
012800         04  WKS-PT-ACCOUNT-CREATED PIC X(01).
012900 01  WKS-PT-IDX                     PIC 9(04) COMP VALUE 0.
013000
013100******************************************************************
013200*   CAMPOS DE TRABAJO DE LA SOLICITUD EN CURSO.                  *
013300******************************************************************
013400 01  WKS-SOLICITUD.
013500     02  WKS-SOL-CORP-CODE          PIC X(08) VALUE SPACES.
013600     02  WKS-SOL-COMPANY-NAME       PIC X(40) VALUE SPACES.
013700     02  WKS-SOL-COMPANY-NAME-M     PIC X(40) VALUE SPACES.
013800     02  WKS-SOL-CONTRACT-START     PIC X(08) VALUE SPACES.
013900 01  WKS-SOL-CONTRACT-START-R REDEFINES WKS-SOLICITUD.
014000     02  FILLER                     PIC X(08).
014100     02  FILLER                     PIC X(40).
014200     02  FILLER                     PIC X(40).
014300     02  WKS-SCS-ANIO               PIC 9(04).
014400     02  WKS-SCS-MES                PIC 9(02).
014500     02  WKS-SCS-DIA                PIC 9(02).
014600 01  WKS-SOLICITUD-2.
014700     02  WKS-SOL-HEADQUARTERS-ID    PIC 9(10) VALUE 0.
014800     02  WKS-SOL-PARTNER-ID         PIC 9(10) VALUE 0.
014900     02  WKS-SOL-USER-TYPE          PIC X(12) VALUE SPACES.
015000         88  WKS-SOL-ES-HEADQUARTERS        VALUE 'HEADQUARTERS'.
015100         88  WKS-SOL-ES-PARTNER             VALUE 'PARTNER'.
015200     02  WKS-SOL-PERFIL-OK          PIC X(01) VALUE 'N'.
015300         88  WKS-SOL-PERFIL-ENCONTRADO      VALUE 'Y'.
015400
015500******************************************************************
015600*   RESULTADO DE LA BUSQUEDA DE DUPLICADO/RESTAURACION.          *
015700******************************************************************
015800 01  WKS-BUSQUEDA.
015900     02  WKS-BUS-ENCONTRO           PIC X(01) VALUE 'N'.
016000         88  WKS-BUS-HUBO-MATCH             VALUE 'Y'.
016100     02  WKS-BUS-IDX-MATCH          PIC 9(04) COMP VALUE 0.
016200*    WKS-BUS-ENCONTRO LA LLENAN 415-COMPARA-UN-ACTIVO Y                *
016300*    435-COMPARA-UN-INACTIVO; WKS-BUS-IDX-MATCH QUEDA APUNTANDO A LA    *
016400*    FILA DE WKS-TABLA-PARTNERS QUE SE VA A RESTAURAR.                 *
016500
016600******************************************************************
016700*   ENTRADAS DEL CHEQUEO GENERICO DE NOMBRE DUPLICADO (RF-00445, *
016800*   USADO COMO UTILERIA INDEPENDIENTE AL IGUAL QUE EN EL FUENTE  *
016900*   ORIGINAL).                                                   *
017000******************************************************************
017100 01  WKS-VDN-NOMBRE-M               PIC X(40) VALUE SPACES.
017200 01  WKS-VDN-EXCLUYE-ID             PIC X(36) VALUE SPACES.
017300 01  WKS-VDN-ES-DUPLICADO           PIC X(01) VALUE 'N'.
017400     88  WKS-VDN-DUPLICADO                  VALUE 'Y'.
017500*    ESTOS TRES CAMPOS SON LOS PARAMETROS DE ENTRADA/SALIDA DE          *
017600*    480-VALIDA-DUPLICADO-NOMBRE; WKS-VDN-EXCLUYE-ID EVITA QUE UN       *
017700*    REGISTRO SE COMPARE CONTRA SI MISMO.                               *
017800
017900******************************************************************
018000*   SECUENCIA DE ALTAS NUEVAS EN ESTA CORRIDA. EL ID ES UN        *
018100*   IDENTIFICADOR INTERNO PLANO, NO UUID (FUERA DE ALCANCE).      *
018200******************************************************************
018300 01  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
018400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018500     02  WKS-ANIO-HOY               PIC 9(04).
018600     02  WKS-MES-HOY                PIC 9(02).
018700     02  WKS-DIA-HOY                PIC 9(02).
018800 01  WKS-SEQ-ALTA                   PIC 9(06) COMP VALUE 0.
018900 01  WKS-NUEVO-ID.
019000     02  FILLER                     PIC X(06) VALUE 'RFSOC-'.
019100     02  WKS-NID-FECHA              PIC 9(08).
019200     02  FILLER                     PIC X(01) VALUE '-'.
019300     02  WKS-NID-SEQ                PIC 9(06).
019400     02  FILLER                     PIC X(15) VALUE SPACES.
019500 01  WKS-NUEVO-ID-X REDEFINES WKS-NUEVO-ID PIC X(36).
019600*    WKS-NUEVO-ID SE ARMA EN 465-GENERA-NUEVO-ID CON LA FECHA DEL       *
019700*    SISTEMA Y EL CONTADOR WKS-SEQ-ALTA; LA REDEFINICION WKS-NUEVO-     *
019800*    ID-X ES LA QUE SE MUEVE A PC-ID EN WKS-TABLA-PARTNERS.             *
019900
020000******************************************************************
020100*   LISTADO DE NOMBRES UNICOS DE SOCIOS ACTIVOS CON PERFIL        *
020200*   LIGADO (RF-00445).                                           *
020300******************************************************************
020400 01  WKS-LU-COUNT                   PIC 9(04) COMP VALUE 0.
020500 01  WKS-TABLA-NOMBRES-UNICOS.
020600     02  WKS-LU-NOMBRE OCCURS 300 TIMES PIC X(40).
020700 01  WKS-LU-IDX                     PIC 9(04) COMP VALUE 0.
020800 01  WKS-LU-YA-ESTA                 PIC X(01) VALUE 'N'.
020900     88  WKS-LU-REPETIDO                    VALUE 'Y'.
021000*    WKS-TABLA-NOMBRES-UNICOS CRECE SOLO CON 500-LISTA-NOMBRES-UNICOS,  *
021100*    AL FINAL DE LA CORRIDA; NO SE TOCA DURANTE EL PROCESO DE           *
021200*    SOLICITUDES.                                                       *
021300
021400 01  WKS-CONTADORES.
021500     02  WKS-CTA-SOLICITUDES        PIC 9(05) COMP VALUE 0.
021600     02  WKS-CTA-RECHAZADAS         PIC 9(05) COMP VALUE 0.
021700     02  WKS-CTA-DUPLICADAS         PIC 9(05) COMP VALUE 0.
021800     02  WKS-CTA-RESTAURADAS        PIC 9(05) COMP VALUE 0.
021900     02  WKS-CTA-CREADAS            PIC 9(05) COMP VALUE 0.
022000     02  WKS-CTA-NOMBRE-CRUZADO     PIC 9(05) COMP VALUE 0.       RF-00452
022100 01  WKS-TOT-EDIT                   PIC ZZZZ9.
022200
022300******************************************************************
022400*               S E C C I O N    P R I N C I P A L               *
022500******************************************************************
022600 PROCEDURE DIVISION.
022700 000-MAIN SECTION.
022800*    SECUENCIA: ABRIR Y CARGAR LA PRIMERA PASADA A TABLA, REABRIR       *
022900*    PARTNERS PARA LA SEGUNDA PASADA Y RESOLVER CADA SOLICITUD DE       *
023000*    ALTA, LISTAR LOS NOMBRES UNICOS CON PERFIL LIGADO, E IMPRIMIR/     *
023100*    CERRAR AL FINAL. EL CIERRE (900/950) SIEMPRE CORRE COMPLETO, POR  *
023200*    LO QUE SE DEJA COMO UN SOLO RANGO DE PERFORM THRU (RF-00462).     *
023300     PERFORM 010-INICIO
023400     PERFORM 020-CARGA-PRIMERA-PASADA
023500     PERFORM 030-REABRE-PARTNERS
023600     PERFORM 310-LEE-SOLICITUD
023700     PERFORM 320-PROCESA-UNA-SOLICITUD UNTIL FIN-PARTNERS-2
023800     PERFORM 500-LISTA-NOMBRES-UNICOS
023900     PERFORM 900-TOTALES-FINALES THRU 950-CIERRA-ARCHIVOS-E       RF-00462
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300 010-INICIO SECTION.
024400*    ABRE PROFILES Y PARTNERS (PRIMERA PASADA) Y FIJA LA FECHA DE LA   *
024500*    CORRIDA, USADA MAS ADELANTE PARA GENERAR EL ID DE LAS ALTAS       *
024600*    NUEVAS. CUALQUIER FALLA DE OPEN AVISA A OPERACION Y TERMINA.      *
024700     OPEN INPUT PROFILES
024800                PARTNERS
024900     IF FS-PROFILES NOT = 0
025000        MOVE 'OPEN'     TO ACCION
025100        MOVE 'PROFILES' TO ARCHIVO
025200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300                               FS-PROFILES
025400        DISPLAY '>>> ERROR AL ABRIR PROFILES <<<' UPON CONSOLE
025500        MOVE 91 TO RETURN-CODE
025600        STOP RUN
025700     END-IF
025800     IF FS-PARTNERS NOT = 0
025900        MOVE 'OPEN'     TO ACCION
026000        MOVE 'PARTNERS' TO ARCHIVO
026100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026200                               FS-PARTNERS
026300        DISPLAY '>>> ERROR AL ABRIR PARTNERS <<<' UPON CONSOLE
026400        MOVE 91 TO RETURN-CODE
026500        STOP RUN
026600     END-IF
026700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
026800 010-INICIO-E. EXIT.
026900
027000******************************************************************
027100*  PRIMERA PASADA: CARGA EL CATALOGO COMPLETO DE PERFILES Y EL   *
027200*  MAESTRO PARTNERS EXISTENTE (PC-ID NO EN BLANCO) A TABLA.      *
027300******************************************************************
027400 020-CARGA-PRIMERA-PASADA SECTION.
027500     PERFORM 200-LEE-PERFIL
027600     PERFORM 210-CARGA-UN-PERFIL UNTIL FIN-PROFILES
027700     CLOSE PROFILES
027800     PERFORM 220-LEE-PARTNER-PASADA-1
027900     PERFORM 230-CARGA-UN-PARTNER-EXISTENTE
028000             UNTIL FIN-PARTNERS-1
028100     CLOSE PARTNERS.
028200 020-CARGA-PRIMERA-PASADA-E. EXIT.
028300
028400 200-LEE-PERFIL SECTION.
028500*    LECTURA SENCILLA DE PROFILES, SIN FILTRO.                         *
028600     READ PROFILES
028700          AT END
028800             MOVE 'Y' TO WKS-SW-PROFILES
028900     END-READ.
029000 200-LEE-PERFIL-E. EXIT.
029100
029200 210-CARGA-UN-PERFIL SECTION.
029300*    SE GUARDA CORP-CODE Y NOMBRE DE CADA PERFIL, HASTA 300 PERFILES;  *
029400*    SIRVE LUEGO PARA VALIDAR QUE UNA SOLICITUD TENGA PERFIL Y PARA     *
029500*    EL LISTADO DE NOMBRES UNICOS LIGADOS (500).                       *
029600     IF WKS-PF-COUNT < 300
029700        ADD 1 TO WKS-PF-COUNT
029800        MOVE CP-CORP-CODE TO WKS-PF-CORP-CODE (WKS-PF-COUNT)
029900        MOVE CP-CORP-NAME TO WKS-PF-CORP-NAME (WKS-PF-COUNT)
030000     END-IF
030100     PERFORM 200-LEE-PERFIL.
030200 210-CARGA-UN-PERFIL-E. EXIT.
030300
030400 220-LEE-PARTNER-PASADA-1 SECTION.
030500*    LECTURA SENCILLA DE PARTNERS EN SU PRIMERA PASADA.                *
030600     READ PARTNERS
030700          AT END
030800             MOVE 'Y' TO WKS-SW-PARTNERS-1
030900     END-READ.
031000 220-LEE-PARTNER-PASADA-1-E. EXIT.
031100
031200 230-CARGA-UN-PARTNER-EXISTENTE SECTION.
031300*    SOLO LOS RENGLONES CON PC-ID LLENO SON MAESTRO YA EXISTENTE (LOS  *
031400*    QUE TIENEN PC-ID EN BLANCO SON SOLICITUDES DE ALTA Y SE IGNORAN   *
031500*    AQUI, QUEDANDO PARA LA SEGUNDA PASADA). SE GUARDA UNA COPIA DEL   *
031600*    NOMBRE EN MAYUSCULAS (WKS-PT-COMPANY-NAME-M) PARA COMPARAR SIN    *
031700*    IMPORTAR MAYUSCULAS/MINUSCULAS MAS ADELANTE.                      *
031800     IF PC-ID NOT = SPACES AND WKS-PT-COUNT < 300
031900        ADD 1 TO WKS-PT-COUNT
032000        MOVE PC-ID              TO WKS-PT-ID (WKS-PT-COUNT)
032100        MOVE PC-CORP-CODE       TO WKS-PT-CORP-CODE (WKS-PT-COUNT)
032200        MOVE PC-COMPANY-NAME
032300                       TO WKS-PT-COMPANY-NAME (WKS-PT-COUNT)
032400        MOVE PC-COMPANY-NAME
032500                       TO WKS-PT-COMPANY-NAME-M (WKS-PT-COUNT)
032600        MOVE PC-HEADQUARTERS-ID
032700                       TO WKS-PT-HEADQUARTERS-ID (WKS-PT-COUNT)
032800        MOVE PC-PARTNER-ID
032900                       TO WKS-PT-PARTNER-ID (WKS-PT-COUNT)
033000        MOVE PC-USER-TYPE       TO WKS-PT-USER-TYPE (WKS-PT-COUNT)
033100        MOVE PC-CONTRACT-START
033200                       TO WKS-PT-CONTRACT-START (WKS-PT-COUNT)
033300        MOVE PC-STATUS          TO WKS-PT-STATUS (WKS-PT-COUNT)
033400        MOVE PC-ACCOUNT-CREATED
033500                       TO WKS-PT-ACCOUNT-CREATED (WKS-PT-COUNT)
033600        INSPECT WKS-PT-COMPANY-NAME-M (WKS-PT-COUNT)
033700                CONVERTING
033800                'abcdefghijklmnopqrstuvwxyz'
033900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034000     END-IF
034100     PERFORM 220-LEE-PARTNER-PASADA-1.
034200 230-CARGA-UN-PARTNER-EXISTENTE-E. EXIT.
034300
034400 030-REABRE-PARTNERS SECTION.
034500*    PARTNERS SE CIERRA AL TERMINAR LA PRIMERA PASADA (020) Y SE       *
034600*    REABRE AQUI PARA LEERLO DESDE EL PRINCIPIO EN LA SEGUNDA PASADA,  *
034700*    ESTA VEZ BUSCANDO LAS SOLICITUDES DE ALTA (PC-ID EN BLANCO).      *
034800     OPEN INPUT PARTNERS
034900     IF FS-PARTNERS NOT = 0
035000        MOVE 'OPEN'     TO ACCION
035100        MOVE 'PARTNERS' TO ARCHIVO
035200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035300                               FS-PARTNERS
035400        DISPLAY '>>> ERROR AL REABRIR PARTNERS <<<' UPON CONSOLE
035500        MOVE 91 TO RETURN-CODE
035600        STOP RUN
035700     END-IF.
035800 030-REABRE-PARTNERS-E. EXIT.
035900
036000 310-LEE-SOLICITUD SECTION.
036100*    LECTURA SENCILLA DE PARTNERS EN SU SEGUNDA PASADA.                *
036200     READ PARTNERS
036300          AT END
036400             MOVE 'Y' TO WKS-SW-PARTNERS-2
036500     END-READ.
036600 310-LEE-SOLICITUD-E. EXIT.
036700
036800******************************************************************
036900*  SEGUNDA PASADA: LOS RENGLONES CON PC-ID EN BLANCO SON          *
037000*  SOLICITUDES DE ALTA NUEVAS; LOS DEMAS YA FUERON CARGADOS A LA  *
037100*  TABLA EN LA PRIMERA PASADA Y SE IGNORAN AQUI.                  *
037200******************************************************************
037300 320-PROCESA-UNA-SOLICITUD SECTION.
037400*    IGNORA LOS RENGLONES CON PC-ID LLENO (YA SON MAESTRO, NO          *
037500*    SOLICITUD); PARA CADA SOLICITUD RESUELVE SU PERFIL, SU TIPO DE    *
037600*    SOLICITANTE Y SU DECISION (DUPLICADO/RESTAURA/ALTA), Y DE PASO    *
037700*    CORRE EL CHEQUEO CRUZADO DE NOMBRE CONTRA OTROS DUENOS (480).     *
037800     IF PC-ID NOT = SPACES
037900        PERFORM 310-LEE-SOLICITUD
038000     ELSE
038100        ADD 1 TO WKS-CTA-SOLICITUDES
038200        MOVE PC-CORP-CODE      TO WKS-SOL-CORP-CODE
038300        MOVE PC-CONTRACT-START TO WKS-SOL-CONTRACT-START
038400        MOVE PC-HEADQUARTERS-ID TO WKS-SOL-HEADQUARTERS-ID
038500        MOVE PC-PARTNER-ID      TO WKS-SOL-PARTNER-ID
038600        PERFORM 330-RESUELVE-PERFIL
038700        IF NOT WKS-SOL-PERFIL-ENCONTRADO
038800           ADD 1 TO WKS-CTA-RECHAZADAS
038900           DISPLAY 'RFSOC01 - RECHAZADA, SIN PERFIL: '
039000                   WKS-SOL-CORP-CODE UPON CONSOLE
039100        ELSE
039200           PERFORM 400-DETERMINA-TIPO-SOLICITANTE
039300           PERFORM 350-RESUELVE-DECISION
039400           MOVE WKS-SOL-COMPANY-NAME-M TO WKS-VDN-NOMBRE-M
039500           MOVE SPACES TO WKS-VDN-EXCLUYE-ID
039600           PERFORM 480-VALIDA-DUPLICADO-NOMBRE
039700           IF WKS-VDN-DUPLICADO
039800              ADD 1 TO WKS-CTA-NOMBRE-CRUZADO
039900              DISPLAY 'RFSOC01 - NOMBRE REPETIDO EN OTRO DUENO: '
040000                      WKS-SOL-CORP-CODE ' ' WKS-SOL-COMPANY-NAME
040100                      UPON CONSOLE
040200           END-IF
040300        END-IF
040400        PERFORM 310-LEE-SOLICITUD
040500     END-IF.
040600 320-PROCESA-UNA-SOLICITUD-E. EXIT.
040700
040800******************************************************************
040900*  PASO 1 DEL FLUJO: EL PERFIL DE LA COMPANIA DEBE EXISTIR.      *
041000******************************************************************
041100 330-RESUELVE-PERFIL SECTION.
041200*    BUSQUEDA LINEAL EN LA TABLA DE PERFILES CARGADA EN 020; SIN       *
041300*    PERFIL LA SOLICITUD SE RECHAZA EN 320.                            *
041400     MOVE 'N' TO WKS-SOL-PERFIL-OK
041500     MOVE 0   TO WKS-PF-IDX
041600     PERFORM 335-BUSCA-UN-PERFIL
041700             UNTIL WKS-PF-IDX NOT < WKS-PF-COUNT OR
041800                   WKS-SOL-PERFIL-ENCONTRADO.
041900 330-RESUELVE-PERFIL-E. EXIT.
042000
042100 335-BUSCA-UN-PERFIL SECTION.
042200*    AL ENCONTRAR EL PERFIL SE COPIA SU NOMBRE A LA SOLICITUD Y SE     *
042300*    DEJA LISTA LA VERSION EN MAYUSCULAS PARA COMPARACIONES.           *
042400     ADD 1 TO WKS-PF-IDX
042500     IF WKS-PF-CORP-CODE (WKS-PF-IDX) = WKS-SOL-CORP-CODE
042600        MOVE 'Y' TO WKS-SOL-PERFIL-OK
042700        MOVE WKS-PF-CORP-NAME (WKS-PF-IDX) TO WKS-SOL-COMPANY-NAME
042800        MOVE WKS-SOL-COMPANY-NAME TO WKS-SOL-COMPANY-NAME-M
042900        INSPECT WKS-SOL-COMPANY-NAME-M
043000                CONVERTING
043100                'abcdefghijklmnopqrstuvwxyz'
043200             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043300     END-IF.
043400 335-BUSCA-UN-PERFIL-E. EXIT.
043500
043600******************************************************************
043700*  PASO 2: PARTNER SI TRAE PARTNER-ID, SI NO HEADQUARTERS.       *
043800******************************************************************
043900 400-DETERMINA-TIPO-SOLICITANTE SECTION.
044000*    SI LA SOLICITUD TRAE PARTNER-ID ES UN PARTNER; SI NO, SE ASUME    *
044100*    HEADQUARTERS (LA TARJETA DE ALTA NO TRAE UN INDICADOR EXPLICITO). *
044200     IF WKS-SOL-PARTNER-ID > 0
044300        MOVE 'PARTNER'      TO WKS-SOL-USER-TYPE
044400     ELSE
044500        MOVE 'HEADQUARTERS' TO WKS-SOL-USER-TYPE
044600     END-IF.
044700 400-DETERMINA-TIPO-SOLICITANTE-E. EXIT.
044800
044900******************************************************************
045000*  PASOS 3-5 DEL FLUJO: DUPLICADO / RESTAURA / ALTA.             *
045100******************************************************************
045200 350-RESUELVE-DECISION SECTION.
045300*    UNA SOLA DE LAS TRES RUTAS SE TOMA POR SOLICITUD: SI YA HAY UN    *
045400*    ACTIVO IGUAL BAJO EL MISMO DUENO ES DUPLICADO Y NO SE TOCA NADA;  *
045500*    SI NO, PERO HAY UN INACTIVO IGUAL, SE RESTAURA; SI NO HAY NI LO   *
045600*    UNO NI LO OTRO, SE CREA UN REGISTRO NUEVO.                        *
045700     PERFORM 410-BUSCA-ACTIVO-MISMO-DUENO
045800     IF WKS-BUS-HUBO-MATCH
045900        ADD 1 TO WKS-CTA-DUPLICADAS
046000        DISPLAY 'RFSOC01 - DUPLICADO, SIN CAMBIOS: '
046100                WKS-SOL-CORP-CODE ' ' WKS-SOL-COMPANY-NAME
046200                UPON CONSOLE
046300     ELSE
046400        PERFORM 430-BUSCA-INACTIVO-MISMO-DUENO
046500        IF WKS-BUS-HUBO-MATCH
046600           PERFORM 450-RESTAURA-REGISTRO
046700        ELSE
046800           PERFORM 460-CREA-NUEVO-REGISTRO
046900        END-IF
047000     END-IF.
047100 350-RESUELVE-DECISION-E. EXIT.
047200
047300******************************************************************
047400*  BUSCA UN RENGLON ACTIVO DE LA TABLA CON EL MISMO NOMBRE        *
047500*  (SIN DISTINGUIR MAYUSCULAS/MINUSCULAS) Y EL MISMO DUENO.      *
047600******************************************************************
047700 410-BUSCA-ACTIVO-MISMO-DUENO SECTION.
047800*    BUSQUEDA LINEAL EN LA TABLA DE PARTNERS; SE CORTA EN CUANTO SE    *
047900*    ENCUENTRA EL PRIMER RENGLON QUE CALIFICA.                         *
048000     MOVE 'N' TO WKS-BUS-ENCONTRO
048100     MOVE 0   TO WKS-PT-IDX
048200     PERFORM 415-COMPARA-UN-ACTIVO
048300             UNTIL WKS-PT-IDX NOT < WKS-PT-COUNT OR
048400                   WKS-BUS-HUBO-MATCH.
048500 410-BUSCA-ACTIVO-MISMO-DUENO-E. EXIT.
048600
048700 415-COMPARA-UN-ACTIVO SECTION.
048800*    ACTIVO + MISMO NOMBRE (EN MAYUSCULAS) + MISMO HEADQUARTERS-ID Y   *
048900*    PARTNER-ID QUE LA SOLICITUD; ESTOS DOS ULTIMOS JUNTOS SON EL      *
049000*    "DUENO" DEL REGISTRO.                                             *
049100     ADD 1 TO WKS-PT-IDX
049200     IF WKS-PT-STATUS (WKS-PT-IDX) = 'ACTIVE' AND
049300        WKS-PT-COMPANY-NAME-M (WKS-PT-IDX) =
049400            WKS-SOL-COMPANY-NAME-M
049500        AND WKS-PT-HEADQUARTERS-ID (WKS-PT-IDX) =
049600            WKS-SOL-HEADQUARTERS-ID
049700        AND WKS-PT-PARTNER-ID (WKS-PT-IDX) = WKS-SOL-PARTNER-ID
049800        MOVE 'Y'          TO WKS-BUS-ENCONTRO
049900        MOVE WKS-PT-IDX   TO WKS-BUS-IDX-MATCH
050000     END-IF.
050100 415-COMPARA-UN-ACTIVO-E. EXIT.
050200
050300******************************************************************
050400*  MISMA BUSQUEDA, PERO SOBRE RENGLONES INACTIVOS (RF-00155).    *
050500******************************************************************
050600 430-BUSCA-INACTIVO-MISMO-DUENO SECTION.                          RF-00155
050700*    MISMA MECANICA DE BUSQUEDA LINEAL QUE 410, PERO SOBRE INACTIVOS;  *
050800*    SOLO SE LLEGA AQUI CUANDO 410 NO ENCONTRO UN ACTIVO IGUAL.        *
050900     MOVE 'N' TO WKS-BUS-ENCONTRO
051000     MOVE 0   TO WKS-PT-IDX
051100     PERFORM 435-COMPARA-UN-INACTIVO
051200             UNTIL WKS-PT-IDX NOT < WKS-PT-COUNT OR
051300                   WKS-BUS-HUBO-MATCH.
051400 430-BUSCA-INACTIVO-MISMO-DUENO-E. EXIT.
051500
051600 435-COMPARA-UN-INACTIVO SECTION.
051700*    MISMA CONDICION QUE 415, CAMBIANDO ACTIVE POR INACTIVE.           *
051800     ADD 1 TO WKS-PT-IDX
051900     IF WKS-PT-STATUS (WKS-PT-IDX) = 'INACTIVE' AND
052000        WKS-PT-COMPANY-NAME-M (WKS-PT-IDX) =
052100            WKS-SOL-COMPANY-NAME-M
052200        AND WKS-PT-HEADQUARTERS-ID (WKS-PT-IDX) =
052300            WKS-SOL-HEADQUARTERS-ID
052400        AND WKS-PT-PARTNER-ID (WKS-PT-IDX) = WKS-SOL-PARTNER-ID
052500        MOVE 'Y'          TO WKS-BUS-ENCONTRO
052600        MOVE WKS-PT-IDX   TO WKS-BUS-IDX-MATCH
052700     END-IF.
052800 435-COMPARA-UN-INACTIVO-E. EXIT.
052900
053000 450-RESTAURA-REGISTRO SECTION.                                   RF-00155
053100*    EL RENGLON INACTIVO ENCONTRADO EN 430 SE REACTIVA Y SE ACTUALIZAN *
053200*    SUS DATOS A LOS DE LA SOLICITUD EN CURSO (CAMBIO DE CORP-CODE,    *
053300*    FECHA DE CONTRATO, ETC. DESDE LA ULTIMA VEZ QUE SE DIO DE BAJA).  *
053400     MOVE 'ACTIVE'                TO
053500          WKS-PT-STATUS (WKS-BUS-IDX-MATCH)
053600     MOVE WKS-SOL-CORP-CODE       TO
053700          WKS-PT-CORP-CODE (WKS-BUS-IDX-MATCH)
053800     MOVE WKS-SOL-CONTRACT-START  TO
053900          WKS-PT-CONTRACT-START (WKS-BUS-IDX-MATCH)
054000     MOVE WKS-SOL-HEADQUARTERS-ID TO
054100          WKS-PT-HEADQUARTERS-ID (WKS-BUS-IDX-MATCH)
054200     MOVE WKS-SOL-PARTNER-ID      TO
054300          WKS-PT-PARTNER-ID (WKS-BUS-IDX-MATCH)
054400     MOVE WKS-SOL-USER-TYPE       TO
054500          WKS-PT-USER-TYPE (WKS-BUS-IDX-MATCH)
054600     ADD 1 TO WKS-CTA-RESTAURADAS
054700     DISPLAY 'RFSOC01 - RESTAURADA: ' WKS-SOL-CORP-CODE ' '
054800             WKS-SOL-COMPANY-NAME UPON CONSOLE.
054900 450-RESTAURA-REGISTRO-E. EXIT.
055000
055100 460-CREA-NUEVO-REGISTRO SECTION.
055200*    NI DUPLICADO NI RESTAURABLE: SE GENERA UN ID NUEVO Y SE AGREGA UN *
055300*    RENGLON NUEVO A LA TABLA DE PARTNERS, ACTIVO DESDE EL ARRANQUE,   *
055400*    CON ACCOUNT-CREATED EN 'N' (FUERA DE ALCANCE DE ESTE PROGRAMA).   *
055500     PERFORM 465-GENERA-NUEVO-ID
055600     IF WKS-PT-COUNT < 300
055700        ADD 1 TO WKS-PT-COUNT
055800        MOVE WKS-NUEVO-ID            TO
055900             WKS-PT-ID (WKS-PT-COUNT)
056000        MOVE WKS-SOL-CORP-CODE       TO
056100             WKS-PT-CORP-CODE (WKS-PT-COUNT)
056200        MOVE WKS-SOL-COMPANY-NAME    TO
056300             WKS-PT-COMPANY-NAME (WKS-PT-COUNT)
056400        MOVE WKS-SOL-COMPANY-NAME-M  TO
056500             WKS-PT-COMPANY-NAME-M (WKS-PT-COUNT)
056600        MOVE WKS-SOL-HEADQUARTERS-ID TO
056700             WKS-PT-HEADQUARTERS-ID (WKS-PT-COUNT)
056800        MOVE WKS-SOL-PARTNER-ID      TO
056900             WKS-PT-PARTNER-ID (WKS-PT-COUNT)
057000        MOVE WKS-SOL-USER-TYPE       TO
057100             WKS-PT-USER-TYPE (WKS-PT-COUNT)
057200        MOVE WKS-SOL-CONTRACT-START  TO
057300             WKS-PT-CONTRACT-START (WKS-PT-COUNT)
057400        MOVE 'ACTIVE'                TO
057500             WKS-PT-STATUS (WKS-PT-COUNT)
057600        MOVE 'N'                     TO
057700             WKS-PT-ACCOUNT-CREATED (WKS-PT-COUNT)
057800        ADD 1 TO WKS-CTA-CREADAS
057900        DISPLAY 'RFSOC01 - CREADA: ' WKS-SOL-CORP-CODE ' '
058000                WKS-SOL-COMPANY-NAME ' ID=' WKS-NUEVO-ID
058100                UPON CONSOLE
058200     END-IF.
058300 460-CREA-NUEVO-REGISTRO-E. EXIT.
058400
058500 465-GENERA-NUEVO-ID SECTION.
058600*    ID PLANO DE LA CASA: 'RFSOC-' + FECHA DE LA CORRIDA + SECUENCIA   *
058700*    DE ALTA DENTRO DE LA CORRIDA; NO ES UUID (FUERA DE ALCANCE).      *
058800     ADD 1 TO WKS-SEQ-ALTA
058900     MOVE WKS-FECHA-HOY TO WKS-NID-FECHA
059000     MOVE WKS-SEQ-ALTA  TO WKS-NID-SEQ.
059100 465-GENERA-NUEVO-ID-E. EXIT.
059200
059300******************************************************************
059400*  CHEQUEO GENERICO DE NOMBRE DUPLICADO (RF-00452). SE INVOCA    *
059500*  DESDE 320 PARA CADA SOLICITUD SIN IMPORTAR EL DUENO, PARA      *
059600*  AVISAR SI YA HAY OTRO SOCIO ACTIVO CON EL MISMO NOMBRE BAJO    *
059700*  OTRO HEADQUARTERS/PARTNER-ID (CASO QUE 410 NO CUBRE PORQUE    *
059800*  410 SOLO BUSCA DENTRO DEL MISMO DUENO). EN BLANCO NO ES       *
059900*  DUPLICADO; UN ACTIVO CON EL MISMO NOMBRE ES DUPLICADO A MENOS *
060000*  QUE SU ID SEA EL MISMO QUE SE EXCLUYE (EL PROPIO REGISTRO).   *
060100******************************************************************
060200 480-VALIDA-DUPLICADO-NOMBRE SECTION.                             RF-00452
060300     MOVE 'N' TO WKS-VDN-ES-DUPLICADO
060400     IF WKS-VDN-NOMBRE-M NOT = SPACES
060500        MOVE 0 TO WKS-PT-IDX
060600        PERFORM 485-COMPARA-UN-RENGLON-VDN
060700                UNTIL WKS-PT-IDX NOT < WKS-PT-COUNT OR
060800                      WKS-VDN-DUPLICADO
060900     END-IF.
061000 480-VALIDA-DUPLICADO-NOMBRE-E. EXIT.
061100
061200 485-COMPARA-UN-RENGLON-VDN SECTION.
061300     ADD 1 TO WKS-PT-IDX
061400     IF WKS-PT-STATUS (WKS-PT-IDX) = 'ACTIVE' AND
061500        WKS-PT-COMPANY-NAME-M (WKS-PT-IDX) = WKS-VDN-NOMBRE-M AND
061600        WKS-PT-ID (WKS-PT-IDX) NOT = WKS-VDN-EXCLUYE-ID
061700        MOVE 'Y' TO WKS-VDN-ES-DUPLICADO
061800     END-IF.
061900 485-COMPARA-UN-RENGLON-VDN-E. EXIT.
062000
062100******************************************************************
062200*  LISTADO DE NOMBRES UNICOS DE SOCIOS ACTIVOS CON PERFIL LIGADO *
062300*  (RF-00445). UN PERFIL ESTA LIGADO SI SU CORP-CODE APARECE EN  *
062400*  LA TABLA DE PERFILES CARGADA EN LA PRIMERA PASADA.            *
062500******************************************************************
062600 500-LISTA-NOMBRES-UNICOS SECTION.                                RF-00445
062700*    RECORRE LA TABLA FINAL DE PARTNERS (YA CON LAS RESTAURACIONES Y   *
062800*    ALTAS DE ESTA CORRIDA APLICADAS) PARA ARMAR LA LISTA DE NOMBRES,  *
062900*    SIN REPETIR, DE SOCIOS ACTIVOS CUYO PERFIL SIGUE LIGADO, Y LUEGO  *
063000*    LA IMPRIME.                                                       *
063100     MOVE 0 TO WKS-LU-COUNT
063200     MOVE 0 TO WKS-PT-IDX
063300     PERFORM 510-EVALUA-UN-RENGLON-LU
063400             UNTIL WKS-PT-IDX NOT < WKS-PT-COUNT
063500     MOVE 0 TO WKS-LU-IDX
063600     PERFORM 530-IMPRIME-UN-NOMBRE-LU
063700             UNTIL WKS-LU-IDX NOT < WKS-LU-COUNT.
063800 500-LISTA-NOMBRES-UNICOS-E. EXIT.
063900
064000 510-EVALUA-UN-RENGLON-LU SECTION.
064100*    SOLO LOS RENGLONES ACTIVOS CON PERFIL LIGADO (515) ENTRAN AL      *
064200*    LISTADO; SE REUSA WKS-SOL-PERFIL-OK COMO BANDERA AUXILIAR.        *
064300     ADD 1 TO WKS-PT-IDX
064400     IF WKS-PT-STATUS (WKS-PT-IDX) = 'ACTIVE'
064500        MOVE 0   TO WKS-PF-IDX
064600        MOVE 'N' TO WKS-SOL-PERFIL-OK
064700        PERFORM 515-TIENE-PERFIL-LIGADO
064800                UNTIL WKS-PF-IDX NOT < WKS-PF-COUNT OR
064900                      WKS-SOL-PERFIL-ENCONTRADO
065000        IF WKS-SOL-PERFIL-ENCONTRADO
065100           PERFORM 520-AGREGA-NOMBRE-UNICO
065200        END-IF
065300     END-IF.
065400 510-EVALUA-UN-RENGLON-LU-E. EXIT.
065500
065600 515-TIENE-PERFIL-LIGADO SECTION.
065700*    UN PERFIL ESTA "LIGADO" SI SU CORP-CODE APARECE EN LA TABLA DE    *
065800*    PERFILES CARGADA EN LA PRIMERA PASADA (210).                     *
065900     ADD 1 TO WKS-PF-IDX
066000     IF WKS-PF-CORP-CODE (WKS-PF-IDX) =
066100        WKS-PT-CORP-CODE (WKS-PT-IDX)
066200        MOVE 'Y' TO WKS-SOL-PERFIL-OK
066300     END-IF.
066400 515-TIENE-PERFIL-LIGADO-E. EXIT.
066500
066600 520-AGREGA-NOMBRE-UNICO SECTION.
066700*    SE AGREGA EL NOMBRE SOLO SI AUN NO ESTA EN LA LISTA (525); LA     *
066800*    LISTA NO ES TABLA DE PARTNERS, ES SU PROPIA TABLA DE NOMBRES      *
066900*    UNICOS, LIMITADA A 300 COMO TODAS LAS TABLAS DE ESTE PROGRAMA.    *
067000     MOVE 0   TO WKS-LU-IDX
067100     MOVE 'N' TO WKS-LU-YA-ESTA
067200     PERFORM 525-COMPARA-UN-NOMBRE-LU
067300             UNTIL WKS-LU-IDX NOT < WKS-LU-COUNT OR
067400                   WKS-LU-REPETIDO
067500     IF NOT WKS-LU-REPETIDO AND WKS-LU-COUNT < 300
067600        ADD 1 TO WKS-LU-COUNT
067700        MOVE WKS-PT-COMPANY-NAME (WKS-PT-IDX)
067800             TO WKS-LU-NOMBRE (WKS-LU-COUNT)
067900     END-IF.
068000 520-AGREGA-NOMBRE-UNICO-E. EXIT.
068100
068200 525-COMPARA-UN-NOMBRE-LU SECTION.
068300*    COMPARACION CONTRA EL NOMBRE ORIGINAL (NO EL DE MAYUSCULAS);      *
068400*    LISTADO PARA PERSONAS, NO PARA COMPARACION INTERNA.               *
068500     ADD 1 TO WKS-LU-IDX
068600     IF WKS-LU-NOMBRE (WKS-LU-IDX) =
068700        WKS-PT-COMPANY-NAME (WKS-PT-IDX)
068800        MOVE 'Y' TO WKS-LU-YA-ESTA
068900     END-IF.
069000 525-COMPARA-UN-NOMBRE-LU-E. EXIT.
069100
069200 530-IMPRIME-UN-NOMBRE-LU SECTION.
069300     ADD 1 TO WKS-LU-IDX
069400     DISPLAY 'RFSOC01 - NOMBRE UNICO ACTIVO: '
069500             WKS-LU-NOMBRE (WKS-LU-IDX) UPON CONSOLE.
069600 530-IMPRIME-UN-NOMBRE-LU-E. EXIT.
069700
069800 900-TOTALES-FINALES SECTION.
069900*    SEIS RENGLONES DE TOTALES: SOLICITUDES PROCESADAS, RECHAZADAS,    *
070000*    DUPLICADAS, RESTAURADAS, CREADAS, Y EL AVISO CRUZADO DE NOMBRE    *
070100*    REPETIDO BAJO OTRO DUENO (RF-00452).                              *
070200     MOVE WKS-CTA-SOLICITUDES TO WKS-TOT-EDIT
070300     DISPLAY 'RFSOC01 - SOLICITUDES PROCESADAS : ' WKS-TOT-EDIT
070400             UPON CONSOLE
070500     MOVE WKS-CTA-RECHAZADAS TO WKS-TOT-EDIT
070600     DISPLAY 'RFSOC01 - RECHAZADAS SIN PERFIL  : ' WKS-TOT-EDIT
070700             UPON CONSOLE
070800     MOVE WKS-CTA-DUPLICADAS TO WKS-TOT-EDIT
070900     DISPLAY 'RFSOC01 - DUPLICADAS             : ' WKS-TOT-EDIT
071000             UPON CONSOLE
071100     MOVE WKS-CTA-RESTAURADAS TO WKS-TOT-EDIT
071200     DISPLAY 'RFSOC01 - RESTAURADAS            : ' WKS-TOT-EDIT
071300             UPON CONSOLE
071400     MOVE WKS-CTA-CREADAS TO WKS-TOT-EDIT
071500     DISPLAY 'RFSOC01 - CREADAS                : ' WKS-TOT-EDIT
071600             UPON CONSOLE
071700     MOVE WKS-CTA-NOMBRE-CRUZADO TO WKS-TOT-EDIT
071800     DISPLAY 'RFSOC01 - NOMBRE REPETIDO OTRO DUENO: ' WKS-TOT-EDIT
071900             UPON CONSOLE.
072000 900-TOTALES-FINALES-E. EXIT.
072100
072200 950-CIERRA-ARCHIVOS SECTION.
072300*    CIERRE FINAL; SE INVOCA JUNTO CON 900 EN UN SOLO RANGO DE         *
072400*    PERFORM THRU DESDE 000-MAIN (RF-00462).                           *
072500     CLOSE PARTNERS.
072600 950-CIERRA-ARCHIVOS-E. EXIT.
